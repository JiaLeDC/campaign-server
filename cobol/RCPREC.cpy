000100***************************************************************** 00000100
000200*  COPYBOOK:  RCPREC                                            * 00000200
000300*  STORED RECIPIENT RECORD - CAMPAIGN NOTIFICATION SYSTEM        *00000300
000400*  ONE PER RECIPIENT LOADED AGAINST A CAMPAIGN.  WRITTEN BY      *00000400
000500*  NMRECLD, READ BY NMDISPW (DISPATCH) AND NMSTATS (TOTAL-       *00000500
000600*  RECIPIENTS COUNT).                                            *00000600
000700*  REPLACE ==:TAG:== WITH THE CALLER'S DATA-NAME PREFIX.         *00000700
000800*-----------------------------------------------------------------00000800
000900*  MAINT HISTORY                                                  00000900
001000*  04/02/91  RSK  ORIGINAL COPYBOOK FOR CR-4471 RECIPIENT RECORD  00001000
001100*  06/18/94  DWS  ADDED TIMEZONE-OFFSET, DEFAULTS TO UTC - CR-538800001100
001200***************************************************************** 00001200
001300 01  :TAG:-RECIPIENT-REC.                                         00001300
001400     05  :TAG:-RECIPIENT-ID           PIC 9(12).                  00001400
001500     05  :TAG:-TENANT-ID              PIC 9(12).                  00001500
001600     05  :TAG:-CAMPAIGN-ID            PIC 9(12).                  00001600
001700     05  :TAG:-RECIPIENT-REF          PIC X(20).                  00001700
001800     05  :TAG:-EMAIL                  PIC X(40).                  00001800
001900     05  :TAG:-PHONE                  PIC X(15).                  00001900
002000     05  :TAG:-TIMEZONE-OFFSET        PIC S9(03).                 00002000
002100     05  :TAG:-CREATED-AT             PIC 9(14).                  00002100
002200     05  :TAG:-FILLER                 PIC X(02).                  00002200
