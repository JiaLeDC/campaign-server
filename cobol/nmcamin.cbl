000100***************************************************************** 00000100
000200* PROGRAM:  NMCAMIN                                             * 00000200
000300* AUTHOR:   D. W. STOUT                                         * 00000300
000400*                                                                *00000400
000500* CAMPAIGN INTAKE VALIDATOR.  DRIVES THE CAMPAIGN-REQUEST FILE  * 00000500
000600* ONE REQUEST AT A TIME: LOOKS UP THE OWNING TENANT, CHECKS THE * 00000600
000700* TENANT'S MONTHLY CAMPAIGN AND MESSAGE CREDIT LIMITS, NORMAL-  * 00000700
000800* IZES THE CHANNEL, DERIVES THE INITIAL CAMPAIGN STATUS, WRITES * 00000800
000900* THE CAMPAIGN RECORD, CALLS NMRECLD TO LOAD THE ATTACHED       * 00000900
001000* RECIPIENT GROUP, AND ENQUEUES A CAMPAIGN-CREATED OUTBOX EVENT * 00001000
001100* FOR EACH CAMPAIGN ACCEPTED.                                   * 00001100
001200*-----------------------------------------------------------------00001200
001300* MAINT HISTORY                                                   00001300
001400* 02/18/92  DWS  ORIGINAL PROGRAM FOR CR-4471 CAMPAIGN INTAKE     00001400
001500* 09/30/94  RSK  IN-MEMORY TENANT TABLE / BINARY SEARCH REPLACES  00001500
001600*                PER-REQUEST TENANT-FILE RE-READ - CR-5501        00001600
001700* 01/09/99  RSK  Y2K - CENTURY WINDOW ON ACCEPT FROM DATE, CR-680100001700
001800* 03/14/02  LPH  MESSAGE QUOTA NOW CHECKED AGAINST NMRECLD'S      00001800
001900*                PARSE COUNT BEFORE COMMIT - CR-7344              00001900
002000* 04/19/02  LPH  SEARCH SUBSCRIPTS AND EOF/VALID SWITCHES MOVED   00002000
002100*                OFF 01-LEVEL GROUPS TO STANDALONE 77S - CR-7401  00002100
002200***************************************************************** 00002200
002300 IDENTIFICATION DIVISION.                                         00002300
002400 PROGRAM-ID.    NMCAMIN.                                          00002400
002500 AUTHOR.        D. W. STOUT.                                      00002500
002600 INSTALLATION.  MARKETING SYSTEMS GROUP.                          00002600
002700 DATE-WRITTEN.  02/18/92.                                         00002700
002800 DATE-COMPILED. 04/19/02.                                         00002800
002900 SECURITY.      NON-CONFIDENTIAL.                                 00002900
003000                                                                  00003000
003100 ENVIRONMENT DIVISION.                                            00003100
003200 CONFIGURATION SECTION.                                           00003200
003300 SOURCE-COMPUTER.  IBM-390.                                       00003300
003400 OBJECT-COMPUTER.  IBM-390.                                       00003400
003500 SPECIAL-NAMES.                                                   00003500
003600     C01 IS TOP-OF-FORM.                                          00003600
003700                                                                  00003700
003800 INPUT-OUTPUT SECTION.                                            00003800
003900 FILE-CONTROL.                                                    00003900
004000     SELECT TENMSTR     ASSIGN TO TENMSTR                         00004000
004100         ACCESS IS SEQUENTIAL                                     00004100
004200         FILE STATUS  IS WS-TENMSTR-STATUS.                       00004200
004300                                                                  00004300
004400     SELECT CAMREQ      ASSIGN TO CAMREQ                          00004400
004500         ACCESS IS SEQUENTIAL                                     00004500
004600         FILE STATUS  IS WS-CAMREQ-STATUS.                        00004600
004700                                                                  00004700
004800     SELECT CAMOUT      ASSIGN TO CAMOUT                          00004800
004900         ACCESS IS SEQUENTIAL                                     00004900
005000         FILE STATUS  IS WS-CAMOUT-STATUS.                        00005000
005100                                                                  00005100
005200     SELECT OBXQUEUE    ASSIGN TO OBXQUEUE                        00005200
005300         ACCESS IS SEQUENTIAL                                     00005300
005400         FILE STATUS  IS WS-OBXQUEUE-STATUS.                      00005400
005500                                                                  00005500
005600 DATA DIVISION.                                                   00005600
005700 FILE SECTION.                                                    00005700
005800 FD  TENMSTR                                                      00005800
005900     RECORDING MODE IS F                                          00005900
006000     BLOCK CONTAINS 0 RECORDS.                                    00006000
006100     COPY TENREC REPLACING ==:TAG:== BY ==FD-TEN==.               00006100
006200                                                                  00006200
006300 FD  CAMREQ                                                       00006300
006400     RECORDING MODE IS F                                          00006400
006500     BLOCK CONTAINS 0 RECORDS.                                    00006500
006600     COPY CAMREC REPLACING ==:TAG:== BY ==FD-REQ==.               00006600
006700                                                                  00006700
006800 FD  CAMOUT                                                       00006800
006900     RECORDING MODE IS F                                          00006900
007000     BLOCK CONTAINS 0 RECORDS.                                    00007000
007100     COPY CAMREC REPLACING ==:TAG:== BY ==FD-CAM==.               00007100
007200                                                                  00007200
007300 FD  OBXQUEUE                                                     00007300
007400     RECORDING MODE IS F                                          00007400
007500     BLOCK CONTAINS 0 RECORDS.                                    00007500
007600     COPY OBXREC REPLACING ==:TAG:== BY ==FD-OBX==.               00007600
007700                                                                  00007700
007800 WORKING-STORAGE SECTION.                                         00007800
007900*---------------------------------------------------------------* 00007900
008000*    SCRATCH COUNTERS, SUBSCRIPTS AND SWITCHES - CARRIED AS     * 00008000
008100*    STANDALONE 77-LEVEL ITEMS PER SHOP HABIT, NOT BUNDLED      * 00008100
008200*    UNDER A GROUP.                                              *00008200
008300*---------------------------------------------------------------* 00008300
008400 77  WS-TENANT-TABLE-COUNT           PIC 9(05) COMP-3 VALUE 0.    00008400
008500 77  WS-SCH-LOW                      PIC 9(05) COMP VALUE 0.      00008500
008600 77  WS-SCH-HIGH                     PIC 9(05) COMP VALUE 0.      00008600
008700 77  WS-SCH-MID                      PIC 9(05) COMP VALUE 0.      00008700
008800 77  WS-SCH-FOUND-SUB                PIC 9(05) COMP VALUE 0.      00008800
008900 77  WS-CHANNEL-SUB                  PIC 9(01) COMP VALUE 0.      00008900
009000 77  WS-CENTURY                      PIC 9(02) VALUE 0.           00009000
009100 77  WS-TENMSTR-EOF-SW               PIC X(01) VALUE 'N'.         00009100
009200     88  WS-TENMSTR-EOF              VALUE 'Y'.                   00009200
009300 77  WS-CAMREQ-EOF-SW                PIC X(01) VALUE 'N'.         00009300
009400     88  WS-CAMREQ-EOF               VALUE 'Y'.                   00009400
009500 77  WS-TENANT-FOUND-SW              PIC X(01) VALUE 'N'.         00009500
009600     88  WS-TENANT-FOUND             VALUE 'Y'.                   00009600
009700 77  WS-CAMPAIGN-ACCEPTED-SW         PIC X(01) VALUE 'N'.         00009700
009800     88  WS-CAMPAIGN-ACCEPTED        VALUE 'Y'.                   00009800
009900 77  WS-CHANNEL-VALID-SW             PIC X(01) VALUE 'N'.         00009900
010000     88  WS-CHANNEL-VALID            VALUE 'Y'.                   00010000
010100                                                                  00010100
010200*---------------------------------------------------------------* 00010200
010300*    FILE STATUS                                                 *00010300
010400*---------------------------------------------------------------* 00010400
010500 01  WS-FILE-STATUSES.                                            00010500
010600     05  WS-TENMSTR-STATUS           PIC X(02) VALUE SPACES.      00010600
010700     05  WS-CAMREQ-STATUS            PIC X(02) VALUE SPACES.      00010700
010800     05  WS-CAMOUT-STATUS            PIC X(02) VALUE SPACES.      00010800
010900     05  WS-OBXQUEUE-STATUS          PIC X(02) VALUE SPACES.      00010900
011000     05  FILLER                      PIC X(04) VALUE SPACES.      00011000
011100                                                                  00011100
011200*---------------------------------------------------------------* 00011200
011300*    IN-MEMORY TENANT TABLE, LOADED ONCE FROM TENMSTR AND       * 00011300
011400*    SEARCHED BY BINARY SEARCH ON TENANT-ID (TENMSTR IS         * 00011400
011500*    SORTED ASCENDING BY TENANT-ID).  THE RUNNING "THIS MONTH"  * 00011500
011600*    COUNTERS ACCUMULATE AS REQUESTS ARE DRIVEN IN THIS RUN.    * 00011600
011700*    WS-TENANT-TABLE-COUNT AND THE SEARCH SUBSCRIPTS ARE        * 00011700
011800*    DECLARED AS 77-LEVELS WITH THE OTHER SCRATCH DATA ABOVE.   * 00011800
011900*---------------------------------------------------------------* 00011900
012000 01  WS-TENANT-TABLE.                                             00012000
012100     05  WS-TT-ENTRY OCCURS 1 TO 2000 TIMES                       00012100
012200                 DEPENDING ON WS-TENANT-TABLE-COUNT.              00012200
012300         10  WS-TT-TENANT-ID          PIC 9(12).                  00012300
012400         10  WS-TT-TENANT-NAME        PIC X(30).                  00012400
012500         10  WS-TT-CAMPAIGN-LIMIT     PIC 9(05).                  00012500
012600         10  WS-TT-MESSAGE-LIMIT      PIC 9(09).                  00012600
012700         10  WS-TT-CAMPAIGN-COUNT     PIC 9(05) COMP-3.           00012700
012800         10  WS-TT-MESSAGE-COUNT      PIC 9(09) COMP-3.           00012800
012900                                                                  00012900
013000*---------------------------------------------------------------* 00013000
013100*    WORK AREAS FOR EACH CAMPAIGN REQUEST PASS                  * 00013100
013200*---------------------------------------------------------------* 00013200
013300 01  WS-WORK-FIELDS.                                              00013300
013400     05  WS-NEXT-CAMPAIGN-ID         PIC 9(12) COMP-3 VALUE 0.    00013400
013500     05  WS-NEXT-EVENT-ID            PIC 9(12) COMP-3 VALUE 0.    00013500
013600     05  WS-REJECT-REASON            PIC X(20) VALUE SPACES.      00013600
013700     05  WS-PROSPECT-LOAD-COUNT      PIC 9(09) COMP-3 VALUE 0.    00013700
013800     05  WS-LOADER-RETURN-CODE       PIC S9(04) COMP VALUE 0.     00013800
013900     05  WS-LOADER-ERROR-RECNO       PIC 9(07) COMP-3 VALUE 0.    00013900
014000     05  FILLER                      PIC X(04) VALUE SPACES.      00014000
014100                                                                  00014100
014200*---------------------------------------------------------------* 00014200
014300*    SYSTEM DATE/TIME WORK - Y2K CENTURY WINDOW                 * 00014300
014400*    NO FILLER CARRIED HERE - THESE GROUPS ARE ACCEPT ... FROM  * 00014400
014500*    DATE/TIME TARGETS AND MUST STAY AT THE EXACT 6/8-DIGIT     * 00014500
014600*    WIDTH THE RUNTIME CLOCK RETURNS.                            *00014600
014700*---------------------------------------------------------------* 00014700
014800 01  WS-SYSTEM-DATE.                                              00014800
014900     05  WS-SYS-YY                   PIC 9(02).                   00014900
015000     05  WS-SYS-MM                   PIC 9(02).                   00015000
015100     05  WS-SYS-DD                   PIC 9(02).                   00015100
015200 01  WS-SYSTEM-TIME.                                              00015200
015300     05  WS-SYS-HH                   PIC 9(02).                   00015300
015400     05  WS-SYS-MIN                  PIC 9(02).                   00015400
015500     05  WS-SYS-SS                   PIC 9(02).                   00015500
015600     05  WS-SYS-HS                   PIC 9(02).                   00015600
015700                                                                  00015700
015800 01  WS-RUN-TIMESTAMP.                                            00015800
015900     05  WS-RT-CCYY                  PIC 9(04).                   00015900
016000     05  WS-RT-MM                    PIC 9(02).                   00016000
016100     05  WS-RT-DD                    PIC 9(02).                   00016100
016200     05  WS-RT-HH                    PIC 9(02).                   00016200
016300     05  WS-RT-MIN                   PIC 9(02).                   00016300
016400     05  WS-RT-SS                    PIC 9(02).                   00016400
016500 01  WS-RUN-TIMESTAMP-N REDEFINES WS-RUN-TIMESTAMP                00016500
016600                                     PIC 9(14).                   00016600
016700 01  WS-RUN-YYYYMM REDEFINES WS-RUN-TIMESTAMP.                    00016700
016800     05  WS-RUN-YYYYMM-VALUE         PIC 9(06).                   00016800
016900     05  FILLER                      PIC X(08).                   00016900
017000                                                                  00017000
017100*---------------------------------------------------------------* 00017100
017200*    CHANNEL TABLE - VALID CHANNELS, UPPER-CASE, PER RULE U2-3  * 00017200
017300*---------------------------------------------------------------* 00017300
017400 01  WS-CHANNEL-TABLE-V.                                          00017400
017500     05  FILLER                      PIC X(05) VALUE 'EMAIL'.     00017500
017600     05  FILLER                      PIC X(05) VALUE 'SMS  '.     00017600
017700     05  FILLER                      PIC X(05) VALUE 'PUSH '.     00017700
017800 01  WS-CHANNEL-TABLE REDEFINES WS-CHANNEL-TABLE-V.               00017800
017900     05  WS-CHAN-ENTRY OCCURS 3 TIMES PIC X(05).                  00017900
018000                                                                  00018000
018100 01  WS-CHANNEL-UPPER                PIC X(05) VALUE SPACES.      00018100
018200                                                                  00018200
018300*---------------------------------------------------------------* 00018300
018400*    PARAMETER AREA FOR THE CALL TO NMRECLD - LAYOUT MUST       * 00018400
018500*    MATCH NMRECLD'S OWN LINKAGE SECTION EXACTLY.               * 00018500
018600*---------------------------------------------------------------* 00018600
018700 01  LK-FUNCTION-CODE                PIC X(05).                   00018700
018800 01  LK-TENANT-ID                    PIC 9(12).                   00018800
018900 01  LK-CAMPAIGN-ID                  PIC 9(12).                   00018900
019000 01  LK-LOAD-COUNT                   PIC 9(09).                   00019000
019100 01  LK-RETURN-CODE                  PIC S9(04) COMP.             00019100
019200 01  LK-ERROR-RECORD-NO              PIC 9(07).                   00019200
019300                                                                  00019300
019400 PROCEDURE DIVISION.                                              00019400
019500                                                                  00019500
019600*---------------------------------------------------------------* 00019600
019700* 000-MAIN - OPEN, LOAD THE TENANT TABLE, DRIVE EVERY REQUEST,  * 00019700
019800* TELL NMRECLD TO CLOSE ITS FILES, THEN CLOSE OUR OWN.          * 00019800
019900*---------------------------------------------------------------* 00019900
020000 000-MAIN.                                                        00020000
020100     PERFORM 700-OPEN-FILES THRU 700-EXIT.                        00020100
020200     PERFORM 410-BUILD-RUN-TIMESTAMP THRU 410-EXIT.               00020200
020300     DISPLAY 'NMCAMIN - INTAKE RUN FOR CREDIT MONTH '             00020300
020400             WS-RUN-YYYYMM-VALUE.                                 00020400
020500     PERFORM 800-LOAD-TENANT-TABLE THRU 800-EXIT.                 00020500
020600                                                                  00020600
020700     PERFORM 110-READ-CAMREQ THRU 110-EXIT.                       00020700
020800     PERFORM 100-PROCESS-CAMPAIGN-REQ THRU 100-EXIT               00020800
020900         UNTIL WS-CAMREQ-EOF.                                     00020900
021000                                                                  00021000
021100     PERFORM 690-CLOSE-RECIPIENT-LOADER THRU 690-EXIT.            00021100
021200     PERFORM 790-CLOSE-FILES THRU 790-EXIT.                       00021200
021300     GOBACK.                                                      00021300
021400                                                                  00021400
021500*---------------------------------------------------------------* 00021500
021600* 100-PROCESS-CAMPAIGN-REQ - U2 INTAKE VALIDATION, IN THE ORDER * 00021600
021700* SET OUT IN THE BUSINESS RULES: TENANT, CREDIT LIMITS,         * 00021700
021800* CHANNEL, STATUS, THEN WRITE / LOAD / ENQUEUE.                 * 00021800
021900*---------------------------------------------------------------* 00021900
022000 100-PROCESS-CAMPAIGN-REQ.                                        00022000
022100     MOVE 'N' TO WS-CAMPAIGN-ACCEPTED-SW.                         00022100
022200     MOVE SPACES TO WS-REJECT-REASON.                             00022200
022300                                                                  00022300
022400     PERFORM 200-LOOKUP-TENANT THRU 200-EXIT.                     00022400
022500     IF NOT WS-TENANT-FOUND                                       00022500
022600         DISPLAY 'NMCAMIN - TENANT NOT FOUND - CAMPAIGN '         00022600
022700                 'NOT CREATED - TENANT ' FD-REQ-TENANT-ID         00022700
022800         PERFORM 330-PARSE-RECIPIENT-GROUP THRU 330-EXIT          00022800
022900         PERFORM 110-READ-CAMREQ THRU 110-EXIT                    00022900
023000         GO TO 100-EXIT                                           00023000
023100     END-IF.                                                      00023100
023200                                                                  00023200
023300     PERFORM 300-CHECK-CREDIT-LIMITS THRU 300-EXIT.               00023300
023400     PERFORM 400-VALIDATE-CHANNEL THRU 400-EXIT.                  00023400
023500     PERFORM 500-DERIVE-STATUS THRU 500-EXIT.                     00023500
023600     PERFORM 600-WRITE-CAMPAIGN-REC THRU 600-EXIT.                00023600
023700                                                                  00023700
023800     IF WS-CAMPAIGN-ACCEPTED                                      00023800
023900         PERFORM 610-CALL-RECIPIENT-LOADER THRU 610-EXIT          00023900
024000         PERFORM 620-WRITE-OUTBOX-EVENT THRU 620-EXIT             00024000
024100     END-IF.                                                      00024100
024200                                                                  00024200
024300     PERFORM 110-READ-CAMREQ THRU 110-EXIT.                       00024300
024400 100-EXIT.                                                        00024400
024500     EXIT.                                                        00024500
024600                                                                  00024600
024700 110-READ-CAMREQ.                                                 00024700
024800     READ CAMREQ INTO FD-REQ-CAMPAIGN-REC                         00024800
024900         AT END                                                   00024900
025000             MOVE 'Y' TO WS-CAMREQ-EOF-SW                         00025000
025100     END-READ.                                                    00025100
025200 110-EXIT.                                                        00025200
025300     EXIT.                                                        00025300
025400                                                                  00025400
025500*---------------------------------------------------------------* 00025500
025600* 200-LOOKUP-TENANT - BINARY SEARCH OF WS-TENANT-TABLE, WHICH   * 00025600
025700* IS LOADED IN TENANT-ID ORDER BY 800-LOAD-TENANT-TABLE.        * 00025700
025800*---------------------------------------------------------------* 00025800
025900 200-LOOKUP-TENANT.                                               00025900
026000     MOVE 'N' TO WS-TENANT-FOUND-SW.                              00026000
026100     MOVE 1 TO WS-SCH-LOW.                                        00026100
026200     MOVE WS-TENANT-TABLE-COUNT TO WS-SCH-HIGH.                   00026200
026300                                                                  00026300
026400     PERFORM 210-SEARCH-STEP                                      00026400
026500         UNTIL WS-SCH-LOW > WS-SCH-HIGH OR WS-TENANT-FOUND.       00026500
026600 200-EXIT.                                                        00026600
026700     EXIT.                                                        00026700
026800                                                                  00026800
026900 210-SEARCH-STEP.                                                 00026900
027000     COMPUTE WS-SCH-MID = (WS-SCH-LOW + WS-SCH-HIGH) / 2.         00027000
027100     IF WS-TT-TENANT-ID(WS-SCH-MID) = FD-REQ-TENANT-ID            00027100
027200         MOVE 'Y' TO WS-TENANT-FOUND-SW                           00027200
027300         MOVE WS-SCH-MID TO WS-SCH-FOUND-SUB                      00027300
027400     ELSE                                                         00027400
027500         IF WS-TT-TENANT-ID(WS-SCH-MID) < FD-REQ-TENANT-ID        00027500
027600             COMPUTE WS-SCH-LOW = WS-SCH-MID + 1                  00027600
027700         ELSE                                                     00027700
027800             COMPUTE WS-SCH-HIGH = WS-SCH-MID - 1                 00027800
027900         END-IF                                                   00027900
028000     END-IF.                                                      00028000
028100                                                                  00028100
028200*---------------------------------------------------------------* 00028200
028300* 300-CHECK-CREDIT-LIMITS - PARSES THE ATTACHED RECIPIENT GROUP * 00028300
028400* FIRST (VIA NMRECLD PARSE) SO THE MESSAGE-LIMIT CHECK CAN SEE  * 00028400
028500* THE PROSPECTIVE COUNT BEFORE A SINGLE RECIPIENT IS WRITTEN.   * 00028500
028600*---------------------------------------------------------------* 00028600
028700 300-CHECK-CREDIT-LIMITS.                                         00028700
028800     MOVE 'Y' TO WS-CAMPAIGN-ACCEPTED-SW.                         00028800
028900                                                                  00028900
029000     PERFORM 330-PARSE-RECIPIENT-GROUP THRU 330-EXIT.             00029000
029100                                                                  00029100
029200     IF WS-TT-CAMPAIGN-COUNT(WS-SCH-FOUND-SUB)                    00029200
029300             >= WS-TT-CAMPAIGN-LIMIT(WS-SCH-FOUND-SUB)            00029300
029400         MOVE 'N' TO WS-CAMPAIGN-ACCEPTED-SW                      00029400
029500         MOVE 'CAMPAIGN LIMIT' TO WS-REJECT-REASON                00029500
029600         GO TO 300-EXIT                                           00029600
029700     END-IF.                                                      00029700
029800                                                                  00029800
029900     IF WS-LOADER-RETURN-CODE < 0                                 00029900
030000         MOVE 'N' TO WS-CAMPAIGN-ACCEPTED-SW                      00030000
030100         MOVE 'PARSE ERROR' TO WS-REJECT-REASON                   00030100
030200         GO TO 300-EXIT                                           00030200
030300     END-IF.                                                      00030300
030400                                                                  00030400
030500     IF WS-TT-MESSAGE-COUNT(WS-SCH-FOUND-SUB)                     00030500
030600             + WS-PROSPECT-LOAD-COUNT                             00030600
030700             > WS-TT-MESSAGE-LIMIT(WS-SCH-FOUND-SUB)              00030700
030800         MOVE 'N' TO WS-CAMPAIGN-ACCEPTED-SW                      00030800
030900         MOVE 'MESSAGE LIMIT' TO WS-REJECT-REASON                 00030900
031000     END-IF.                                                      00031000
031100 300-EXIT.                                                        00031100
031200     EXIT.                                                        00031200
031300                                                                  00031300
031400 330-PARSE-RECIPIENT-GROUP.                                       00031400
031500     MOVE 'PARSE' TO LK-FUNCTION-CODE.                            00031500
031600     MOVE FD-REQ-TENANT-ID TO LK-TENANT-ID.                       00031600
031700     MOVE ZERO TO LK-CAMPAIGN-ID.                                 00031700
031800     CALL 'NMRECLD' USING LK-FUNCTION-CODE LK-TENANT-ID           00031800
031900             LK-CAMPAIGN-ID LK-LOAD-COUNT LK-RETURN-CODE          00031900
032000             LK-ERROR-RECORD-NO.                                  00032000
032100     MOVE LK-LOAD-COUNT      TO WS-PROSPECT-LOAD-COUNT.           00032100
032200     MOVE LK-RETURN-CODE     TO WS-LOADER-RETURN-CODE.            00032200
032300     MOVE LK-ERROR-RECORD-NO TO WS-LOADER-ERROR-RECNO.            00032300
032400 330-EXIT.                                                        00032400
032500     EXIT.                                                        00032500
032600                                                                  00032600
032700*---------------------------------------------------------------* 00032700
032800* 400-VALIDATE-CHANNEL - UPPER-CASES THE CHANNEL BY TABLE LOOK- * 00032800
032900* UP (NO INTRINSIC FUNCTION) AND CONFIRMS IT IS ONE OF THE      * 00032900
033000* THREE SUPPORTED CHANNELS.                                     * 00033000
033100*---------------------------------------------------------------* 00033100
033200 400-VALIDATE-CHANNEL.                                            00033200
033300     MOVE FD-REQ-CHANNEL TO WS-CHANNEL-UPPER.                     00033300
033400     INSPECT WS-CHANNEL-UPPER CONVERTING                          00033400
033500         'abcdefghijklmnopqrstuvwxyz'                             00033500
033600         TO    'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                      00033600
033700                                                                  00033700
033800     MOVE 'N' TO WS-CHANNEL-VALID-SW.                             00033800
033900     MOVE 0 TO WS-CHANNEL-SUB.                                    00033900
034000     PERFORM 420-MATCH-CHANNEL                                    00034000
034100         VARYING WS-CHANNEL-SUB FROM 1 BY 1                       00034100
034200         UNTIL WS-CHANNEL-SUB > 3 OR WS-CHANNEL-VALID.            00034200
034300                                                                  00034300
034400     IF WS-CHANNEL-VALID                                          00034400
034500         MOVE WS-CHAN-ENTRY(WS-CHANNEL-SUB) TO FD-REQ-CHANNEL     00034500
034600     ELSE                                                         00034600
034700         IF WS-CAMPAIGN-ACCEPTED                                  00034700
034800             MOVE 'N' TO WS-CAMPAIGN-ACCEPTED-SW                  00034800
034900             MOVE 'INVALID CHANNEL' TO WS-REJECT-REASON           00034900
035000         END-IF                                                   00035000
035100     END-IF.                                                      00035100
035200 400-EXIT.                                                        00035200
035300     EXIT.                                                        00035300
035400                                                                  00035400
035500 420-MATCH-CHANNEL.                                               00035500
035600     IF WS-CHANNEL-UPPER = WS-CHAN-ENTRY(WS-CHANNEL-SUB)          00035600
035700         MOVE 'Y' TO WS-CHANNEL-VALID-SW                          00035700
035800     END-IF.                                                      00035800
035900                                                                  00035900
036000*---------------------------------------------------------------* 00036000
036100* 500-DERIVE-STATUS - SCHEDULED-AT PRESENT (NON-ZERO) MEANS     * 00036100
036200* SCHEDULED, OTHERWISE THE CAMPAIGN IS RUNNING IMMEDIATELY.     * 00036200
036300* A REJECTED CAMPAIGN'S STATUS IS FORCED TO REJECTED REGARDLESS * 00036300
036400* OF SCHEDULED-AT.                                              * 00036400
036500*---------------------------------------------------------------* 00036500
036600 500-DERIVE-STATUS.                                               00036600
036700     IF NOT WS-CAMPAIGN-ACCEPTED                                  00036700
036800         MOVE 'REJECTED' TO FD-REQ-STATUS                         00036800
036900     ELSE                                                         00036900
037000         IF FD-REQ-SCHEDULED-AT = 0                               00037000
037100             MOVE 'RUNNING' TO FD-REQ-STATUS                      00037100
037200         ELSE                                                     00037200
037300             MOVE 'SCHEDULED' TO FD-REQ-STATUS                    00037300
037400         END-IF                                                   00037400
037500     END-IF.                                                      00037500
037600 500-EXIT.                                                        00037600
037700     EXIT.                                                        00037700
037800                                                                  00037800
037900*---------------------------------------------------------------* 00037900
038000* 600-WRITE-CAMPAIGN-REC - ASSIGNS THE NEXT CAMPAIGN ID AND     * 00038000
038100* STAMPS CREATED-AT, THEN WRITES THE OUTPUT CAMPAIGN RECORD.    * 00038100
038200*---------------------------------------------------------------* 00038200
038300 600-WRITE-CAMPAIGN-REC.                                          00038300
038400     ADD 1 TO WS-NEXT-CAMPAIGN-ID.                                00038400
038500     MOVE FD-REQ-CAMPAIGN-REC   TO FD-CAM-CAMPAIGN-REC.           00038500
038600     MOVE WS-NEXT-CAMPAIGN-ID   TO FD-CAM-CAMPAIGN-ID.            00038600
038700     MOVE WS-RUN-TIMESTAMP-N    TO FD-CAM-CREATED-AT.             00038700
038800     MOVE SPACES                TO FD-CAM-FILLER.                 00038800
038900     WRITE FD-CAM-CAMPAIGN-REC.                                   00038900
039000                                                                  00039000
039100     IF WS-CAMPAIGN-ACCEPTED                                      00039100
039200         ADD 1 TO WS-TT-CAMPAIGN-COUNT(WS-SCH-FOUND-SUB)          00039200
039300     ELSE                                                         00039300
039400         DISPLAY 'NMCAMIN - CAMPAIGN REJECTED - '                 00039400
039500                 WS-REJECT-REASON ' - CAMPAIGN '                  00039500
039600                 WS-NEXT-CAMPAIGN-ID                              00039600
039700     END-IF.                                                      00039700
039800 600-EXIT.                                                        00039800
039900     EXIT.                                                        00039900
040000                                                                  00040000
040100*---------------------------------------------------------------* 00040100
040200* 610-CALL-RECIPIENT-LOADER - THE GROUP WAS ALREADY PARSED BY   * 00040200
040300* 330 DURING THE CREDIT CHECK; THIS JUST TELLS NMRECLD TO       * 00040300
040400* COMMIT IT UNDER THE CAMPAIGN ID JUST ASSIGNED, AND ROLLS THE  * 00040400
040500* ACTUAL COMMITTED COUNT INTO THE TENANT'S RUNNING MESSAGE      * 00040500
040600* TOTAL FOR THE MONTH.                                          * 00040600
040700*---------------------------------------------------------------* 00040700
040800 610-CALL-RECIPIENT-LOADER.                                       00040800
040900     MOVE 'COMMT' TO LK-FUNCTION-CODE.                            00040900
041000     MOVE FD-REQ-TENANT-ID     TO LK-TENANT-ID.                   00041000
041100     MOVE WS-NEXT-CAMPAIGN-ID  TO LK-CAMPAIGN-ID.                 00041100
041200     CALL 'NMRECLD' USING LK-FUNCTION-CODE LK-TENANT-ID           00041200
041300             LK-CAMPAIGN-ID LK-LOAD-COUNT LK-RETURN-CODE          00041300
041400             LK-ERROR-RECORD-NO.                                  00041400
041500     ADD LK-LOAD-COUNT                                            00041500
041600             TO WS-TT-MESSAGE-COUNT(WS-SCH-FOUND-SUB).            00041600
041700 610-EXIT.                                                        00041700
041800     EXIT.                                                        00041800
041900                                                                  00041900
042000*---------------------------------------------------------------* 00042000
042100* 620-WRITE-OUTBOX-EVENT - ENQUEUES A CAMPAIGN-CREATED EVENT    * 00042100
042200* FOR U3 TO PICK UP LATER IN THE RUN.                           * 00042200
042300*---------------------------------------------------------------* 00042300
042400 620-WRITE-OUTBOX-EVENT.                                          00042400
042500     ADD 1 TO WS-NEXT-EVENT-ID.                                   00042500
042600     MOVE WS-NEXT-EVENT-ID      TO FD-OBX-EVENT-ID.               00042600
042700     MOVE FD-REQ-TENANT-ID      TO FD-OBX-TENANT-ID.              00042700
042800     MOVE 'CAMPAIGN'            TO FD-OBX-AGGREGATE-TYPE.         00042800
042900     MOVE WS-NEXT-CAMPAIGN-ID   TO FD-OBX-AGGREGATE-ID.           00042900
043000     MOVE 'CAMPAIGN-CREATED'    TO FD-OBX-EVENT-TYPE.             00043000
043100     MOVE 'PENDING'             TO FD-OBX-EVENT-STATUS.           00043100
043200     MOVE WS-RUN-TIMESTAMP-N    TO FD-OBX-CREATED-AT.             00043200
043300     MOVE ZERO                  TO FD-OBX-PROCESSED-AT.           00043300
043400     MOVE SPACES                TO FD-OBX-FILLER.                 00043400
043500     WRITE FD-OBX-OUTBOX-REC.                                     00043500
043600 620-EXIT.                                                        00043600
043700     EXIT.                                                        00043700
043800                                                                  00043800
043900*---------------------------------------------------------------* 00043900
044000* 690-CLOSE-RECIPIENT-LOADER - TELLS NMRECLD THE RUN IS OVER SO * 00044000
044100* IT CAN CLOSE RCPIN AND RCPSTORE.                              * 00044100
044200*---------------------------------------------------------------* 00044200
044300 690-CLOSE-RECIPIENT-LOADER.                                      00044300
044400     MOVE 'CLOSE' TO LK-FUNCTION-CODE.                            00044400
044500     MOVE ZERO TO LK-TENANT-ID.                                   00044500
044600     MOVE ZERO TO LK-CAMPAIGN-ID.                                 00044600
044700     CALL 'NMRECLD' USING LK-FUNCTION-CODE LK-TENANT-ID           00044700
044800             LK-CAMPAIGN-ID LK-LOAD-COUNT LK-RETURN-CODE          00044800
044900             LK-ERROR-RECORD-NO.                                  00044900
045000 690-EXIT.                                                        00045000
045100     EXIT.                                                        00045100
045200                                                                  00045200
045300 410-BUILD-RUN-TIMESTAMP.                                         00045300
045400     ACCEPT WS-SYSTEM-DATE FROM DATE.                             00045400
045500     ACCEPT WS-SYSTEM-TIME FROM TIME.                             00045500
045600                                                                  00045600
045700     IF WS-SYS-YY < 50                                            00045700
045800         MOVE 20 TO WS-CENTURY                                    00045800
045900     ELSE                                                         00045900
046000         MOVE 19 TO WS-CENTURY                                    00046000
046100     END-IF.                                                      00046100
046200                                                                  00046200
046300     MOVE WS-CENTURY TO WS-RT-CCYY(1:2).                          00046300
046400     MOVE WS-SYS-YY  TO WS-RT-CCYY(3:2).                          00046400
046500     MOVE WS-SYS-MM  TO WS-RT-MM.                                 00046500
046600     MOVE WS-SYS-DD  TO WS-RT-DD.                                 00046600
046700     MOVE WS-SYS-HH  TO WS-RT-HH.                                 00046700
046800     MOVE WS-SYS-MIN TO WS-RT-MIN.                                00046800
046900     MOVE WS-SYS-SS  TO WS-RT-SS.                                 00046900
047000 410-EXIT.                                                        00047000
047100     EXIT.                                                        00047100
047200                                                                  00047200
047300*---------------------------------------------------------------* 00047300
047400* 700-OPEN-FILES                                                * 00047400
047500*---------------------------------------------------------------* 00047500
047600 700-OPEN-FILES.                                                  00047600
047700     OPEN INPUT  TENMSTR                                          00047700
047800                 CAMREQ                                           00047800
047900          OUTPUT CAMOUT                                           00047900
048000                 OBXQUEUE.                                        00048000
048100     IF WS-TENMSTR-STATUS NOT = '00'                              00048100
048200         DISPLAY 'NMCAMIN - ERROR OPENING TENMSTR. RC: '          00048200
048300                 WS-TENMSTR-STATUS                                00048300
048400     END-IF.                                                      00048400
048500     IF WS-CAMREQ-STATUS NOT = '00'                               00048500
048600         DISPLAY 'NMCAMIN - ERROR OPENING CAMREQ. RC: '           00048600
048700                 WS-CAMREQ-STATUS                                 00048700
048800         MOVE 'Y' TO WS-CAMREQ-EOF-SW                             00048800
048900     END-IF.                                                      00048900
049000 700-EXIT.                                                        00049000
049100     EXIT.                                                        00049100
049200                                                                  00049200
049300 790-CLOSE-FILES.                                                 00049300
049400     CLOSE TENMSTR CAMREQ CAMOUT OBXQUEUE.                        00049400
049500 790-EXIT.                                                        00049500
049600     EXIT.                                                        00049600
049700                                                                  00049700
049800*---------------------------------------------------------------* 00049800
049900* 800-LOAD-TENANT-TABLE - READS TENMSTR (ALREADY SORTED BY      * 00049900
050000* TENANT-ID) INTO WS-TENANT-TABLE FOR THE 200-LOOKUP-TENANT     * 00050000
050100* BINARY SEARCH, APPLYING THE SHOP DEFAULTS WHEN A TENANT'S     * 00050100
050200* LIMIT FIELDS ARE ZERO.                                        * 00050200
050300*---------------------------------------------------------------* 00050300
050400 800-LOAD-TENANT-TABLE.                                           00050400
050500     PERFORM 810-READ-TENMSTR THRU 810-EXIT.                      00050500
050600     PERFORM 820-ADD-TENANT-ENTRY THRU 820-EXIT                   00050600
050700         UNTIL WS-TENMSTR-EOF.                                    00050700
050800 800-EXIT.                                                        00050800
050900     EXIT.                                                        00050900
051000                                                                  00051000
051100 810-READ-TENMSTR.                                                00051100
051200     READ TENMSTR INTO FD-TEN-TENANT-REC                          00051200
051300         AT END                                                   00051300
051400             MOVE 'Y' TO WS-TENMSTR-EOF-SW                        00051400
051500     END-READ.                                                    00051500
051600 810-EXIT.                                                        00051600
051700     EXIT.                                                        00051700
051800                                                                  00051800
051900 820-ADD-TENANT-ENTRY.                                            00051900
052000     ADD 1 TO WS-TENANT-TABLE-COUNT.                              00052000
052100     MOVE FD-TEN-TENANT-ID                                        00052100
052200             TO WS-TT-TENANT-ID(WS-TENANT-TABLE-COUNT).           00052200
052300     MOVE FD-TEN-TENANT-NAME                                      00052300
052400             TO WS-TT-TENANT-NAME(WS-TENANT-TABLE-COUNT).         00052400
052500     MOVE ZERO TO WS-TT-CAMPAIGN-COUNT(WS-TENANT-TABLE-COUNT).    00052500
052600     MOVE ZERO TO WS-TT-MESSAGE-COUNT(WS-TENANT-TABLE-COUNT).     00052600
052700                                                                  00052700
052800*        SHOP DEFAULTS APPLY WHEN THE MASTER CARRIES NO LIMIT -   00052800
052900*        CAMPAIGN LIMIT 100, MESSAGE LIMIT 1,000,000 - CR-5120.   00052900
053000     IF FD-TEN-CAMPAIGN-LIMIT = 0                                 00053000
053100         MOVE 100 TO WS-TT-CAMPAIGN-LIMIT(WS-TENANT-TABLE-COUNT)  00053100
053200     ELSE                                                         00053200
053300         MOVE FD-TEN-CAMPAIGN-LIMIT                               00053300
053400                 TO WS-TT-CAMPAIGN-LIMIT(WS-TENANT-TABLE-COUNT)   00053400
053500     END-IF.                                                      00053500
053600                                                                  00053600
053700     IF FD-TEN-MESSAGE-LIMIT = 0                                  00053700
053800         MOVE 1000000                                             00053800
053900                 TO WS-TT-MESSAGE-LIMIT(WS-TENANT-TABLE-COUNT)    00053900
054000     ELSE                                                         00054000
054100         MOVE FD-TEN-MESSAGE-LIMIT                                00054100
054200                 TO WS-TT-MESSAGE-LIMIT(WS-TENANT-TABLE-COUNT)    00054200
054300     END-IF.                                                      00054300
054400                                                                  00054400
054500     PERFORM 810-READ-TENMSTR THRU 810-EXIT.                      00054500
054600 820-EXIT.                                                        00054600
054700     EXIT.                                                        00054700
