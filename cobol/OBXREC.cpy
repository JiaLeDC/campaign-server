000100***************************************************************** 00000100
000200*  COPYBOOK:  OBXREC                                            * 00000200
000300*  OUTBOX-EVENT QUEUE RECORD - CAMPAIGN NOTIFICATION SYSTEM      *00000300
000400*  ENQUEUED BY NMCAMIN ON CAMPAIGN CREATION, DEQUEUED AND        *00000400
000500*  REWRITTEN BY NMDISPW AS EACH EVENT IS DRIVEN TO COMPLETION.   *00000500
000600*  REPLACE ==:TAG:== WITH THE CALLER'S DATA-NAME PREFIX.         *00000600
000700*-----------------------------------------------------------------00000700
000800*  MAINT HISTORY                                                  00000800
000900*  05/09/92  RSK  ORIGINAL COPYBOOK FOR CR-4801 OUTBOX QUEUE      00000900
001000*  02/11/98  LPH  ADDED PROCESSED-AT STAMP - CR-6210              00001000
001100***************************************************************** 00001100
001200 01  :TAG:-OUTBOX-REC.                                            00001200
001300     05  :TAG:-EVENT-ID               PIC 9(12).                  00001300
001400     05  :TAG:-TENANT-ID              PIC 9(12).                  00001400
001500     05  :TAG:-AGGREGATE-TYPE         PIC X(10).                  00001500
001600     05  :TAG:-AGGREGATE-ID           PIC 9(12).                  00001600
001700     05  :TAG:-EVENT-TYPE             PIC X(20).                  00001700
001800     05  :TAG:-EVENT-STATUS           PIC X(10).                  00001800
001900         88  :TAG:-STATUS-PENDING     VALUE 'PENDING'.            00001900
002000         88  :TAG:-STATUS-PROCESSING  VALUE 'PROCESSING'.         00002000
002100         88  :TAG:-STATUS-COMPLETED   VALUE 'COMPLETED'.          00002100
002200         88  :TAG:-STATUS-FAILED      VALUE 'FAILED'.             00002200
002300     05  :TAG:-CREATED-AT             PIC 9(14).                  00002300
002400     05  :TAG:-PROCESSED-AT           PIC 9(14).                  00002400
002500     05  :TAG:-FILLER                 PIC X(02).                  00002500
