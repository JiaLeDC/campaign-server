000100***************************************************************** 00000100
000200* PROGRAM:  NMDISPW                                             * 00000200
000300* AUTHOR:   D. W. STOUT                                         * 00000300
000400*                                                                *00000400
000500* OUTBOX DISPATCH WORKER.  DRIVES EVERY PENDING OUTBOX EVENT TO * 00000500
000600* COMPLETION: LOOKS UP THE OWNING CAMPAIGN, LOADS ITS RECIPIENT * 00000600
000700* RECORDS, RUNS EACH RECIPIENT THROUGH THE RULE ENGINE (NMRULE) * 00000700
000800* AND, WHEN ALLOWED, THE SIMULATED PROVIDER (NMPROV), WRITING A * 00000800
000900* NOTIFICATION-JOB RECORD FOR EVERY OUTCOME.  THE CAMPAIGN AND  * 00000900
001000* OUTBOX FILES ARE PASSED THROUGH READ-OLD/WRITE-NEW LIKE EVERY * 00001000
001100* OTHER STEP IN THIS SUITE - SEE NMSCACT FOR THE SAME IDIOM.    * 00001100
001200*-----------------------------------------------------------------00001200
001300* MAINT HISTORY                                                   00001300
001400* 09/14/92  JWS  ORIGINAL PROGRAM FOR CR-4471 OUTBOX DISPATCH     00001400
001500* 06/18/94  DWS  RECIPIENT STORE LOADED INTO A WORKING-STORAGE    00001500
001600*                TABLE INSTEAD OF REWINDING RCPSTORE PER EVENT -  00001600
001700*                CR-5388                                          00001700
001800* 01/09/99  RSK  Y2K - CENTURY WINDOW ON ACCEPT FROM DATE, CR-680100001800
001900* 03/02/02  LPH  PASSES THE RECIPIENT'S TIMEZONE OFFSET AND THE   00001900
002000*                CURRENT UTC HOUR TO NMRULE FOR THE DND WINDOW    00002000
002100*                CHECK - CR-7344                                  00002100
002200* 04/19/02  LPH  SEARCH SUBSCRIPTS, EOF/FOUND SWITCHES AND COUNTS 00002200
002300*                MOVED TO STANDALONE 77S OFF 01-GROUPS - CR-7401  00002300
002400***************************************************************** 00002400
002500 IDENTIFICATION DIVISION.                                         00002500
002600 PROGRAM-ID.    NMDISPW.                                          00002600
002700 AUTHOR.        D. W. STOUT.                                      00002700
002800 INSTALLATION.  MARKETING SYSTEMS GROUP.                          00002800
002900 DATE-WRITTEN.  09/14/92.                                         00002900
003000 DATE-COMPILED. 04/19/02.                                         00003000
003100 SECURITY.      NON-CONFIDENTIAL.                                 00003100
003200                                                                  00003200
003300 ENVIRONMENT DIVISION.                                            00003300
003400 CONFIGURATION SECTION.                                           00003400
003500 SOURCE-COMPUTER.  IBM-390.                                       00003500
003600 OBJECT-COMPUTER.  IBM-390.                                       00003600
003700 SPECIAL-NAMES.                                                   00003700
003800     C01 IS TOP-OF-FORM.                                          00003800
003900                                                                  00003900
004000 INPUT-OUTPUT SECTION.                                            00004000
004100 FILE-CONTROL.                                                    00004100
004200     SELECT CAMIN       ASSIGN TO CAMIN                           00004200
004300         ACCESS IS SEQUENTIAL                                     00004300
004400         FILE STATUS  IS WS-CAMIN-STATUS.                         00004400
004500                                                                  00004500
004600     SELECT CAMOUT      ASSIGN TO CAMOUT                          00004600
004700         ACCESS IS SEQUENTIAL                                     00004700
004800         FILE STATUS  IS WS-CAMOUT-STATUS.                        00004800
004900                                                                  00004900
005000     SELECT RCPSTORE    ASSIGN TO RCPSTORE                        00005000
005100         ACCESS IS SEQUENTIAL                                     00005100
005200         FILE STATUS  IS WS-RCPSTORE-STATUS.                      00005200
005300                                                                  00005300
005400     SELECT OBXIN       ASSIGN TO OBXIN                           00005400
005500         ACCESS IS SEQUENTIAL                                     00005500
005600         FILE STATUS  IS WS-OBXIN-STATUS.                         00005600
005700                                                                  00005700
005800     SELECT OBXOUT      ASSIGN TO OBXOUT                          00005800
005900         ACCESS IS SEQUENTIAL                                     00005900
006000         FILE STATUS  IS WS-OBXOUT-STATUS.                        00006000
006100                                                                  00006100
006200     SELECT JOBFILE     ASSIGN TO JOBFILE                         00006200
006300         ACCESS IS SEQUENTIAL                                     00006300
006400         FILE STATUS  IS WS-JOBFILE-STATUS.                       00006400
006500                                                                  00006500
006600 DATA DIVISION.                                                   00006600
006700 FILE SECTION.                                                    00006700
006800 FD  CAMIN                                                        00006800
006900     RECORDING MODE IS F                                          00006900
007000     BLOCK CONTAINS 0 RECORDS.                                    00007000
007100     COPY CAMREC REPLACING ==:TAG:== BY ==FD-CIN==.               00007100
007200                                                                  00007200
007300 FD  CAMOUT                                                       00007300
007400     RECORDING MODE IS F                                          00007400
007500     BLOCK CONTAINS 0 RECORDS.                                    00007500
007600     COPY CAMREC REPLACING ==:TAG:== BY ==FD-COUT==.              00007600
007700                                                                  00007700
007800 FD  RCPSTORE                                                     00007800
007900     RECORDING MODE IS F                                          00007900
008000     BLOCK CONTAINS 0 RECORDS.                                    00008000
008100     COPY RCPREC REPLACING ==:TAG:== BY ==FD-RCP==.               00008100
008200                                                                  00008200
008300 FD  OBXIN                                                        00008300
008400     RECORDING MODE IS F                                          00008400
008500     BLOCK CONTAINS 0 RECORDS.                                    00008500
008600     COPY OBXREC REPLACING ==:TAG:== BY ==FD-OIN==.               00008600
008700                                                                  00008700
008800 FD  OBXOUT                                                       00008800
008900     RECORDING MODE IS F                                          00008900
009000     BLOCK CONTAINS 0 RECORDS.                                    00009000
009100     COPY OBXREC REPLACING ==:TAG:== BY ==FD-OOUT==.              00009100
009200                                                                  00009200
009300 FD  JOBFILE                                                      00009300
009400     RECORDING MODE IS F                                          00009400
009500     BLOCK CONTAINS 0 RECORDS.                                    00009500
009600     COPY JOBREC REPLACING ==:TAG:== BY ==FD-JOB==.               00009600
009700                                                                  00009700
009800 WORKING-STORAGE SECTION.                                         00009800
009900*---------------------------------------------------------------* 00009900
010000*    SCRATCH COUNTERS, SUBSCRIPTS AND SWITCHES - CARRIED AS     * 00010000
010100*    STANDALONE 77-LEVEL ITEMS PER SHOP HABIT, NOT BUNDLED      * 00010100
010200*    UNDER A GROUP.                                              *00010200
010300*---------------------------------------------------------------* 00010300
010400 77  WS-CAMPAIGN-TABLE-COUNT         PIC 9(07) COMP-3 VALUE 0.    00010400
010500 77  WS-RECIPIENT-TABLE-COUNT        PIC 9(07) COMP-3 VALUE 0.    00010500
010600 77  WS-CAMP-SCH-LOW                 PIC 9(07) COMP VALUE 0.      00010600
010700 77  WS-CAMP-SCH-HIGH                PIC 9(07) COMP VALUE 0.      00010700
010800 77  WS-CAMP-SCH-MID                 PIC 9(07) COMP VALUE 0.      00010800
010900 77  WS-CAMP-FOUND-SUB               PIC 9(07) COMP VALUE 0.      00010900
011000 77  WS-RECIPIENT-SUB                PIC 9(07) COMP VALUE 0.      00011000
011100 77  WS-EVENTS-PROCESSED             PIC 9(07) COMP-3 VALUE 0.    00011100
011200 77  WS-EVENTS-POISONED              PIC 9(07) COMP-3 VALUE 0.    00011200
011300 77  WS-CENTURY                      PIC 9(02) VALUE 0.           00011300
011400 77  WS-CAMIN-EOF-SW                 PIC X(01) VALUE 'N'.         00011400
011500     88  WS-CAMIN-EOF                VALUE 'Y'.                   00011500
011600 77  WS-RCPSTORE-EOF-SW              PIC X(01) VALUE 'N'.         00011600
011700     88  WS-RCPSTORE-EOF             VALUE 'Y'.                   00011700
011800 77  WS-OBXIN-EOF-SW                 PIC X(01) VALUE 'N'.         00011800
011900     88  WS-OBXIN-EOF                VALUE 'Y'.                   00011900
012000 77  WS-CAMPAIGN-FOUND-SW            PIC X(01) VALUE 'N'.         00012000
012100     88  WS-CAMPAIGN-FOUND           VALUE 'Y'.                   00012100
012200                                                                  00012200
012300*---------------------------------------------------------------* 00012300
012400*    FILE STATUS / SWITCHES                                     * 00012400
012500*---------------------------------------------------------------* 00012500
012600 01  WS-FILE-STATUSES.                                            00012600
012700     05  WS-CAMIN-STATUS             PIC X(02) VALUE SPACES.      00012700
012800     05  WS-CAMOUT-STATUS            PIC X(02) VALUE SPACES.      00012800
012900     05  WS-RCPSTORE-STATUS          PIC X(02) VALUE SPACES.      00012900
013000     05  WS-OBXIN-STATUS             PIC X(02) VALUE SPACES.      00013000
013100     05  WS-OBXOUT-STATUS            PIC X(02) VALUE SPACES.      00013100
013200     05  WS-JOBFILE-STATUS           PIC X(02) VALUE SPACES.      00013200
013300     05  FILLER                      PIC X(04) VALUE SPACES.      00013300
013400                                                                  00013400
013500*---------------------------------------------------------------* 00013500
013600*    IN-MEMORY CAMPAIGN TABLE, LOADED ONCE FROM CAMIN AND        *00013600
013700*    SEARCHED BY BINARY SEARCH ON CAMPAIGN-ID (CAMIN IS WRITTEN  *00013700
013800*    IN ASCENDING CAMPAIGN-ID ORDER).  THE IN-MEMORY STATUS IS   *00013800
013900*    UPDATED AS EVENTS COMPLETE AND THE WHOLE TABLE IS WRITTEN   *00013900
014000*    BACK OUT TO CAMOUT AT THE END OF THE RUN.                   *00014000
014100*---------------------------------------------------------------* 00014100
014200 01  WS-CAMPAIGN-TABLE.                                           00014200
014300     05  WS-CT-ENTRY OCCURS 1 TO 20000 TIMES                      00014300
014400                 DEPENDING ON WS-CAMPAIGN-TABLE-COUNT.            00014400
014500         10  WS-CT-CAMPAIGN-ID       PIC 9(12).                   00014500
014600         10  WS-CT-TENANT-ID         PIC 9(12).                   00014600
014700         10  WS-CT-CAMPAIGN-NAME     PIC X(30).                   00014700
014800         10  WS-CT-CHANNEL           PIC X(05).                   00014800
014900         10  WS-CT-MESSAGE-TEMPLATE  PIC X(60).                   00014900
015000         10  WS-CT-TRANSACTIONAL-FLAG PIC X(01).                  00015000
015100         10  WS-CT-STATUS            PIC X(10).                   00015100
015200         10  WS-CT-SCHEDULED-AT      PIC 9(14).                   00015200
015300         10  WS-CT-CREATED-AT        PIC 9(14).                   00015300
015400                                                                  00015400
015500                                                                  00015500
015600*---------------------------------------------------------------* 00015600
015700*    IN-MEMORY RECIPIENT TABLE, LOADED ONCE FROM RCPSTORE.      * 00015700
015800*    RCPSTORE IS WRITTEN IN LOAD ORDER GROUPED BY CAMPAIGN, SO   *00015800
015900*    300-LOAD-RECIPIENTS-FOR-CAMPAIGN SCANS IT LINEARLY FOR     * 00015900
016000*    EVERY ENTRY MATCHING THE CURRENT CAMPAIGN ID.               *00016000
016100*---------------------------------------------------------------* 00016100
016200 01  WS-RECIPIENT-TABLE.                                          00016200
016300     05  WS-RT-ENTRY OCCURS 1 TO 20000 TIMES                      00016300
016400                 DEPENDING ON WS-RECIPIENT-TABLE-COUNT.           00016400
016500         10  WS-RT-RECIPIENT-ID      PIC 9(12).                   00016500
016600         10  WS-RT-CAMPAIGN-ID       PIC 9(12).                   00016600
016700         10  WS-RT-EMAIL             PIC X(40).                   00016700
016800         10  WS-RT-PHONE             PIC X(15).                   00016800
016900         10  WS-RT-TIMEZONE-OFFSET   PIC S9(03).                  00016900
017000                                                                  00017000
017100                                                                  00017100
017200*---------------------------------------------------------------* 00017200
017300*    WORK AREAS FOR THE CURRENT EVENT / CAMPAIGN / RECIPIENT     *00017300
017400*---------------------------------------------------------------* 00017400
017500 01  WS-NEXT-JOB-SENT-AT             PIC 9(14) VALUE 0.           00017500
017600 01  WS-DESTINATION                  PIC X(50) VALUE SPACES.      00017600
017700 01  WS-DESTINATION-R REDEFINES WS-DESTINATION.                   00017700
017800     05  WS-DESTINATION-FIRST-CHAR   PIC X(01).                   00017800
017900     05  FILLER                      PIC X(49).                   00017900
018000                                                                  00018000
018100*---------------------------------------------------------------* 00018100
018200*    SYSTEM DATE/TIME WORK - Y2K CENTURY WINDOW                 * 00018200
018300*    NO FILLER CARRIED HERE - THESE GROUPS ARE ACCEPT ... FROM  * 00018300
018400*    DATE/TIME TARGETS AND MUST STAY AT THE EXACT 6/8-DIGIT     * 00018400
018500*    WIDTH THE RUNTIME CLOCK RETURNS.                            *00018500
018600*---------------------------------------------------------------* 00018600
018700 01  WS-SYSTEM-DATE.                                              00018700
018800     05  WS-SYS-YY                   PIC 9(02).                   00018800
018900     05  WS-SYS-MM                   PIC 9(02).                   00018900
019000     05  WS-SYS-DD                   PIC 9(02).                   00019000
019100 01  WS-SYSTEM-TIME.                                              00019100
019200     05  WS-SYS-HH                   PIC 9(02).                   00019200
019300     05  WS-SYS-MIN                  PIC 9(02).                   00019300
019400     05  WS-SYS-SS                   PIC 9(02).                   00019400
019500     05  WS-SYS-HS                   PIC 9(02).                   00019500
019600 01  WS-NOW-TIMESTAMP.                                            00019600
019700     05  WS-NOW-CCYY                 PIC 9(04).                   00019700
019800     05  WS-NOW-MM                   PIC 9(02).                   00019800
019900     05  WS-NOW-DD                   PIC 9(02).                   00019900
020000     05  WS-NOW-HH                   PIC 9(02).                   00020000
020100     05  WS-NOW-MIN                  PIC 9(02).                   00020100
020200     05  WS-NOW-SS                   PIC 9(02).                   00020200
020300 01  WS-NOW-TIMESTAMP-N REDEFINES WS-NOW-TIMESTAMP                00020300
020400                                     PIC 9(14).                   00020400
020500 01  WS-NOW-UTC-HOUR REDEFINES WS-NOW-TIMESTAMP.                  00020500
020600     05  FILLER                      PIC X(08).                   00020600
020700     05  WS-NOW-UTC-HOUR-VALUE       PIC 9(02).                   00020700
020800     05  FILLER                      PIC X(04).                   00020800
020900                                                                  00020900
021000*---------------------------------------------------------------* 00021000
021100*    PARAMETER AREA FOR THE CALL TO NMRULE - LAYOUT MUST MATCH  * 00021100
021200*    NMRULE'S OWN LINKAGE SECTION EXACTLY.                       *00021200
021300*---------------------------------------------------------------* 00021300
021400 01  LK-RULE-FUNCTION-CODE           PIC X(05).                   00021400
021500 01  LK-RULE-CAMPAIGN-ID             PIC 9(12).                   00021500
021600 01  LK-RULE-RECIPIENT-ID            PIC 9(12).                   00021600
021700 01  LK-RULE-TRANSACTIONAL-FLAG      PIC X(01).                   00021700
021800 01  LK-RULE-CHANNEL                 PIC X(05).                   00021800
021900 01  LK-RULE-TIMEZONE-OFFSET         PIC S9(03).                  00021900
022000 01  LK-RULE-CURRENT-UTC-HOUR        PIC 9(02).                   00022000
022100 01  LK-RULE-RESULT                  PIC X(08).                   00022100
022200     88  LK-RULE-RESULT-ALLOW        VALUE 'ALLOW'.               00022200
022300     88  LK-RULE-RESULT-DELAY        VALUE 'DELAY'.               00022300
022400     88  LK-RULE-RESULT-DISCARD      VALUE 'DISCARD'.             00022400
022500 01  LK-RULE-ERROR-CODE              PIC X(16).                   00022500
022600                                                                  00022600
022700*---------------------------------------------------------------* 00022700
022800*    PARAMETER AREA FOR THE CALL TO NMPROV - LAYOUT MUST MATCH  * 00022800
022900*    NMPROV'S OWN LINKAGE SECTION EXACTLY.                       *00022900
023000*---------------------------------------------------------------* 00023000
023100 01  LK-PROV-CHANNEL                 PIC X(05).                   00023100
023200 01  LK-PROV-DESTINATION             PIC X(50).                   00023200
023300 01  LK-PROV-MESSAGE-TEMPLATE        PIC X(20).                   00023300
023400 01  LK-PROV-RESULT                  PIC X(08).                   00023400
023500     88  LK-PROV-RESULT-SENT         VALUE 'SENT'.                00023500
023600     88  LK-PROV-RESULT-FAILED       VALUE 'FAILED'.              00023600
023700 01  LK-PROV-ERROR-CODE              PIC X(16).                   00023700
023800                                                                  00023800
023900 PROCEDURE DIVISION.                                              00023900
024000                                                                  00024000
024100*---------------------------------------------------------------* 00024100
024200* 000-MAIN                                                       *00024200
024300*---------------------------------------------------------------* 00024300
024400 000-MAIN.                                                        00024400
024500     PERFORM 700-OPEN-FILES THRU 700-EXIT.                        00024500
024600     PERFORM 410-BUILD-NOW-TIMESTAMP THRU 410-EXIT.               00024600
024700     DISPLAY 'NMDISPW - DISPATCH RUN STARTED AT '                 00024700
024800             WS-NOW-TIMESTAMP-N.                                  00024800
024900                                                                  00024900
025000     PERFORM 800-LOAD-CAMPAIGN-TABLE THRU 800-EXIT.               00025000
025100     PERFORM 850-LOAD-RECIPIENT-TABLE THRU 850-EXIT.              00025100
025200                                                                  00025200
025300     PERFORM 110-READ-OBXIN THRU 110-EXIT.                        00025300
025400     PERFORM 100-PROCESS-OUTBOX-EVENT THRU 100-EXIT               00025400
025500         UNTIL WS-OBXIN-EOF.                                      00025500
025600                                                                  00025600
025700     PERFORM 900-REWRITE-CAMPAIGN-TABLE THRU 900-EXIT.            00025700
025800                                                                  00025800
025900     DISPLAY 'NMDISPW - EVENTS PROCESSED  ' WS-EVENTS-PROCESSED.  00025900
026000     DISPLAY 'NMDISPW - EVENTS POISONED   ' WS-EVENTS-POISONED.   00026000
026100                                                                  00026100
026200     PERFORM 790-CLOSE-FILES THRU 790-EXIT.                       00026200
026300     GOBACK.                                                      00026300
026400                                                                  00026400
026500*---------------------------------------------------------------* 00026500
026600* 100-PROCESS-OUTBOX-EVENT - ONE EVENT AT A TIME.  A MISSING    * 00026600
026700* CAMPAIGN IS POISON-MESSAGE TOLERATED: THE EVENT IS MARKED     * 00026700
026800* COMPLETED WITHOUT ANY RECIPIENT PROCESSING.                    *00026800
026900*---------------------------------------------------------------* 00026900
027000 100-PROCESS-OUTBOX-EVENT.                                        00027000
027100     ADD 1 TO WS-EVENTS-PROCESSED.                                00027100
027200     MOVE FD-OIN-OUTBOX-REC TO FD-OOUT-OUTBOX-REC.                00027200
027300     MOVE 'PROCESSING' TO FD-OOUT-EVENT-STATUS.                   00027300
027400                                                                  00027400
027500     PERFORM 200-LOOKUP-CAMPAIGN THRU 200-EXIT.                   00027500
027600     IF NOT WS-CAMPAIGN-FOUND                                     00027600
027700         ADD 1 TO WS-EVENTS-POISONED                              00027700
027800         DISPLAY 'NMDISPW - CAMPAIGN NOT FOUND - EVENT '          00027800
027900                 FD-OOUT-EVENT-ID ' MARKED COMPLETE'              00027900
028000         MOVE 'COMPLETED' TO FD-OOUT-EVENT-STATUS                 00028000
028100         MOVE WS-NOW-TIMESTAMP-N TO FD-OOUT-PROCESSED-AT          00028100
028200         WRITE FD-OOUT-OUTBOX-REC                                 00028200
028300         PERFORM 110-READ-OBXIN THRU 110-EXIT                     00028300
028400         GO TO 100-EXIT                                           00028400
028500     END-IF.                                                      00028500
028600                                                                  00028600
028700     PERFORM 300-DISPATCH-CAMPAIGN-RECIPIENTS THRU 300-EXIT.      00028700
028800                                                                  00028800
028900     MOVE 'COMPLETED' TO WS-CT-STATUS(WS-CAMP-FOUND-SUB).         00028900
029000     MOVE 'COMPLETED' TO FD-OOUT-EVENT-STATUS.                    00029000
029100     MOVE WS-NOW-TIMESTAMP-N TO FD-OOUT-PROCESSED-AT.             00029100
029200     WRITE FD-OOUT-OUTBOX-REC.                                    00029200
029300                                                                  00029300
029400     PERFORM 110-READ-OBXIN THRU 110-EXIT.                        00029400
029500 100-EXIT.                                                        00029500
029600     EXIT.                                                        00029600
029700                                                                  00029700
029800 110-READ-OBXIN.                                                  00029800
029900     READ OBXIN INTO FD-OIN-OUTBOX-REC                            00029900
030000         AT END                                                   00030000
030100             MOVE 'Y' TO WS-OBXIN-EOF-SW                          00030100
030200     END-READ.                                                    00030200
030300 110-EXIT.                                                        00030300
030400     EXIT.                                                        00030400
030500                                                                  00030500
030600*---------------------------------------------------------------* 00030600
030700* 200-LOOKUP-CAMPAIGN - BINARY SEARCH OF WS-CAMPAIGN-TABLE BY   * 00030700
030800* THE EVENT'S AGGREGATE-ID.                                      *00030800
030900*---------------------------------------------------------------* 00030900
031000 200-LOOKUP-CAMPAIGN.                                             00031000
031100     MOVE 'N' TO WS-CAMPAIGN-FOUND-SW.                            00031100
031200     MOVE 1 TO WS-CAMP-SCH-LOW.                                   00031200
031300     MOVE WS-CAMPAIGN-TABLE-COUNT TO WS-CAMP-SCH-HIGH.            00031300
031400                                                                  00031400
031500     PERFORM 210-CAMPAIGN-SEARCH-STEP                             00031500
031600         UNTIL WS-CAMP-SCH-LOW > WS-CAMP-SCH-HIGH                 00031600
031700             OR WS-CAMPAIGN-FOUND.                                00031700
031800 200-EXIT.                                                        00031800
031900     EXIT.                                                        00031900
032000                                                                  00032000
032100 210-CAMPAIGN-SEARCH-STEP.                                        00032100
032200     COMPUTE WS-CAMP-SCH-MID =                                    00032200
032300         (WS-CAMP-SCH-LOW + WS-CAMP-SCH-HIGH) / 2.                00032300
032400     IF WS-CT-CAMPAIGN-ID(WS-CAMP-SCH-MID) = FD-OOUT-AGGREGATE-ID 00032400
032500         MOVE 'Y' TO WS-CAMPAIGN-FOUND-SW                         00032500
032600         MOVE WS-CAMP-SCH-MID TO WS-CAMP-FOUND-SUB                00032600
032700     ELSE                                                         00032700
032800         IF WS-CT-CAMPAIGN-ID(WS-CAMP-SCH-MID)                    00032800
032900                 < FD-OOUT-AGGREGATE-ID                           00032900
033000             COMPUTE WS-CAMP-SCH-LOW = WS-CAMP-SCH-MID + 1        00033000
033100         ELSE                                                     00033100
033200             COMPUTE WS-CAMP-SCH-HIGH = WS-CAMP-SCH-MID - 1       00033200
033300         END-IF                                                   00033300
033400     END-IF.                                                      00033400
033500                                                                  00033500
033600*---------------------------------------------------------------* 00033600
033700* 300-DISPATCH-CAMPAIGN-RECIPIENTS - SCANS THE FULL RECIPIENT   * 00033700
033800* TABLE FOR EVERY ENTRY BELONGING TO THIS CAMPAIGN AND DRIVES   * 00033800
033900* EACH ONE THROUGH THE RULE ENGINE AND, WHEN ALLOWED, THE       * 00033900
034000* PROVIDER.                                                      *00034000
034100*---------------------------------------------------------------* 00034100
034200 300-DISPATCH-CAMPAIGN-RECIPIENTS.                                00034200
034300     PERFORM 310-DISPATCH-ONE-RECIPIENT                           00034300
034400         VARYING WS-RECIPIENT-SUB FROM 1 BY 1                     00034400
034500         UNTIL WS-RECIPIENT-SUB > WS-RECIPIENT-TABLE-COUNT.       00034500
034600 300-EXIT.                                                        00034600
034700     EXIT.                                                        00034700
034800                                                                  00034800
034900 310-DISPATCH-ONE-RECIPIENT.                                      00034900
035000     IF WS-RT-CAMPAIGN-ID(WS-RECIPIENT-SUB)                       00035000
035100             NOT = FD-OOUT-AGGREGATE-ID                           00035100
035200         GO TO 310-EXIT                                           00035200
035300     END-IF.                                                      00035300
035400                                                                  00035400
035500     PERFORM 320-CALL-RULE-ENGINE THRU 320-EXIT.                  00035500
035600                                                                  00035600
035700     IF LK-RULE-RESULT-DISCARD                                    00035700
035800         PERFORM 360-WRITE-JOB-NO-SEND THRU 360-EXIT              00035800
035900         GO TO 310-EXIT                                           00035900
036000     END-IF.                                                      00036000
036100     IF LK-RULE-RESULT-DELAY                                      00036100
036200         PERFORM 360-WRITE-JOB-NO-SEND THRU 360-EXIT              00036200
036300         GO TO 310-EXIT                                           00036300
036400     END-IF.                                                      00036400
036500                                                                  00036500
036600     PERFORM 330-CHOOSE-DESTINATION THRU 330-EXIT.                00036600
036700     PERFORM 340-CALL-PROVIDER THRU 340-EXIT.                     00036700
036800     PERFORM 350-WRITE-JOB-SEND-RESULT THRU 350-EXIT.             00036800
036900 310-EXIT.                                                        00036900
037000     EXIT.                                                        00037000
037100                                                                  00037100
037200*---------------------------------------------------------------* 00037200
037300* 320-CALL-RULE-ENGINE - CHECK FUNCTION.  PASSES THE RECIPIENT'S* 00037300
037400* TIMEZONE OFFSET AND THE RUN'S CURRENT UTC HOUR SO NMRULE CAN  * 00037400
037500* APPLY THE DND WINDOW RULE.                                     *00037500
037600*---------------------------------------------------------------* 00037600
037700 320-CALL-RULE-ENGINE.                                            00037700
037800     MOVE 'CHECK' TO LK-RULE-FUNCTION-CODE.                       00037800
037900     MOVE FD-OOUT-AGGREGATE-ID TO LK-RULE-CAMPAIGN-ID.            00037900
038000     MOVE WS-RT-RECIPIENT-ID(WS-RECIPIENT-SUB)                    00038000
038100             TO LK-RULE-RECIPIENT-ID.                             00038100
038200     MOVE WS-CT-TRANSACTIONAL-FLAG(WS-CAMP-FOUND-SUB)             00038200
038300             TO LK-RULE-TRANSACTIONAL-FLAG.                       00038300
038400     MOVE WS-CT-CHANNEL(WS-CAMP-FOUND-SUB) TO LK-RULE-CHANNEL.    00038400
038500     MOVE WS-RT-TIMEZONE-OFFSET(WS-RECIPIENT-SUB)                 00038500
038600             TO LK-RULE-TIMEZONE-OFFSET.                          00038600
038700     MOVE WS-NOW-UTC-HOUR-VALUE TO LK-RULE-CURRENT-UTC-HOUR.      00038700
038800     CALL 'NMRULE' USING LK-RULE-FUNCTION-CODE                    00038800
038900             LK-RULE-CAMPAIGN-ID LK-RULE-RECIPIENT-ID             00038900
039000             LK-RULE-TRANSACTIONAL-FLAG LK-RULE-CHANNEL           00039000
039100             LK-RULE-TIMEZONE-OFFSET LK-RULE-CURRENT-UTC-HOUR     00039100
039200             LK-RULE-RESULT LK-RULE-ERROR-CODE.                   00039200
039300 320-EXIT.                                                        00039300
039400     EXIT.                                                        00039400
039500                                                                  00039500
039600*---------------------------------------------------------------* 00039600
039700* 330-CHOOSE-DESTINATION - EMAIL WHEN PRESENT, ELSE PHONE, PER  * 00039700
039800* BUSINESS RULE U3.                                              *00039800
039900*---------------------------------------------------------------* 00039900
040000 330-CHOOSE-DESTINATION.                                          00040000
040100     IF WS-RT-EMAIL(WS-RECIPIENT-SUB) NOT = SPACES                00040100
040200         MOVE WS-RT-EMAIL(WS-RECIPIENT-SUB) TO WS-DESTINATION     00040200
040300     ELSE                                                         00040300
040400         MOVE WS-RT-PHONE(WS-RECIPIENT-SUB) TO WS-DESTINATION     00040400
040500     END-IF.                                                      00040500
040600 330-EXIT.                                                        00040600
040700     EXIT.                                                        00040700
040800                                                                  00040800
040900 340-CALL-PROVIDER.                                               00040900
041000     IF WS-DESTINATION-FIRST-CHAR = SPACE                         00041000
041100         DISPLAY 'NMDISPW - RECIPIENT HAS NO EMAIL OR PHONE - '   00041100
041200                 WS-RT-RECIPIENT-ID(WS-RECIPIENT-SUB)             00041200
041300     END-IF.                                                      00041300
041400     MOVE WS-CT-CHANNEL(WS-CAMP-FOUND-SUB) TO LK-PROV-CHANNEL.    00041400
041500     MOVE WS-DESTINATION TO LK-PROV-DESTINATION.                  00041500
041600     MOVE WS-CT-MESSAGE-TEMPLATE(WS-CAMP-FOUND-SUB)(1:20)         00041600
041700             TO LK-PROV-MESSAGE-TEMPLATE.                         00041700
041800     CALL 'NMPROV' USING LK-PROV-CHANNEL LK-PROV-DESTINATION      00041800
041900             LK-PROV-MESSAGE-TEMPLATE LK-PROV-RESULT              00041900
042000             LK-PROV-ERROR-CODE.                                  00042000
042100 340-EXIT.                                                        00042100
042200     EXIT.                                                        00042200
042300                                                                  00042300
042400*---------------------------------------------------------------* 00042400
042500* 350-WRITE-JOB-SEND-RESULT - A SEND WAS ATTEMPTED; THE JOB     * 00042500
042600* CARRIES SENT OR FAILED DEPENDING ON THE PROVIDER'S VERDICT.   * 00042600
042700* NMRULE IS TOLD ABOUT A SUCCESSFUL SEND SO LATER DEDUP CHECKS  * 00042700
042800* IN THIS RUN CAN SEE IT.                                        *00042800
042900*---------------------------------------------------------------* 00042900
043000 350-WRITE-JOB-SEND-RESULT.                                       00043000
043100     MOVE FD-OOUT-AGGREGATE-ID TO FD-JOB-JOB-CAMPAIGN-ID.         00043100
043200     MOVE WS-RT-RECIPIENT-ID(WS-RECIPIENT-SUB)                    00043200
043300             TO FD-JOB-JOB-RECIPIENT-ID.                          00043300
043400     MOVE WS-NOW-TIMESTAMP-N TO FD-JOB-JOB-SENT-AT.               00043400
043500     MOVE SPACES TO FD-JOB-FILLER.                                00043500
043600                                                                  00043600
043700     IF LK-PROV-RESULT-SENT                                       00043700
043800         MOVE 'SENT' TO FD-JOB-JOB-STATUS                         00043800
043900         MOVE SPACES TO FD-JOB-JOB-ERROR-CODE                     00043900
044000         PERFORM 345-RECORD-SEND-WITH-RULE THRU 345-EXIT          00044000
044100     ELSE                                                         00044100
044200         MOVE 'FAILED' TO FD-JOB-JOB-STATUS                       00044200
044300         MOVE LK-PROV-ERROR-CODE TO FD-JOB-JOB-ERROR-CODE         00044300
044400     END-IF.                                                      00044400
044500                                                                  00044500
044600     WRITE FD-JOB-JOB-REC.                                        00044600
044700 350-EXIT.                                                        00044700
044800     EXIT.                                                        00044800
044900                                                                  00044900
045000 345-RECORD-SEND-WITH-RULE.                                       00045000
045100     MOVE 'NOTE ' TO LK-RULE-FUNCTION-CODE.                       00045100
045200     CALL 'NMRULE' USING LK-RULE-FUNCTION-CODE                    00045200
045300             LK-RULE-CAMPAIGN-ID LK-RULE-RECIPIENT-ID             00045300
045400             LK-RULE-TRANSACTIONAL-FLAG LK-RULE-CHANNEL           00045400
045500             LK-RULE-TIMEZONE-OFFSET LK-RULE-CURRENT-UTC-HOUR     00045500
045600             LK-RULE-RESULT LK-RULE-ERROR-CODE.                   00045600
045700 345-EXIT.                                                        00045700
045800     EXIT.                                                        00045800
045900                                                                  00045900
046000*---------------------------------------------------------------* 00046000
046100* 360-WRITE-JOB-NO-SEND - NMRULE RETURNED DELAY OR DISCARD;     * 00046100
046200* NO SEND IS ATTEMPTED, AND THE JOB CARRIES THE RULE'S CODE.    * 00046200
046300*---------------------------------------------------------------* 00046300
046400 360-WRITE-JOB-NO-SEND.                                           00046400
046500     MOVE FD-OOUT-AGGREGATE-ID TO FD-JOB-JOB-CAMPAIGN-ID.         00046500
046600     MOVE WS-RT-RECIPIENT-ID(WS-RECIPIENT-SUB)                    00046600
046700             TO FD-JOB-JOB-RECIPIENT-ID.                          00046700
046800     MOVE WS-NOW-TIMESTAMP-N TO FD-JOB-JOB-SENT-AT.               00046800
046900     MOVE SPACES TO FD-JOB-FILLER.                                00046900
047000     MOVE LK-RULE-ERROR-CODE TO FD-JOB-JOB-ERROR-CODE.            00047000
047100                                                                  00047100
047200     IF LK-RULE-RESULT-DISCARD                                    00047200
047300         MOVE 'SKIPPED' TO FD-JOB-JOB-STATUS                      00047300
047400     ELSE                                                         00047400
047500         MOVE 'DELAYED' TO FD-JOB-JOB-STATUS                      00047500
047600     END-IF.                                                      00047600
047700                                                                  00047700
047800     WRITE FD-JOB-JOB-REC.                                        00047800
047900 360-EXIT.                                                        00047900
048000     EXIT.                                                        00048000
048100                                                                  00048100
048200 410-BUILD-NOW-TIMESTAMP.                                         00048200
048300     ACCEPT WS-SYSTEM-DATE FROM DATE.                             00048300
048400     ACCEPT WS-SYSTEM-TIME FROM TIME.                             00048400
048500                                                                  00048500
048600     IF WS-SYS-YY < 50                                            00048600
048700         MOVE 20 TO WS-CENTURY                                    00048700
048800     ELSE                                                         00048800
048900         MOVE 19 TO WS-CENTURY                                    00048900
049000     END-IF.                                                      00049000
049100                                                                  00049100
049200     MOVE WS-CENTURY TO WS-NOW-CCYY(1:2).                         00049200
049300     MOVE WS-SYS-YY  TO WS-NOW-CCYY(3:2).                         00049300
049400     MOVE WS-SYS-MM  TO WS-NOW-MM.                                00049400
049500     MOVE WS-SYS-DD  TO WS-NOW-DD.                                00049500
049600     MOVE WS-SYS-HH  TO WS-NOW-HH.                                00049600
049700     MOVE WS-SYS-MIN TO WS-NOW-MIN.                               00049700
049800     MOVE WS-SYS-SS  TO WS-NOW-SS.                                00049800
049900 410-EXIT.                                                        00049900
050000     EXIT.                                                        00050000
050100                                                                  00050100
050200*---------------------------------------------------------------* 00050200
050300* 700-OPEN-FILES                                                * 00050300
050400*---------------------------------------------------------------* 00050400
050500 700-OPEN-FILES.                                                  00050500
050600     OPEN INPUT  CAMIN                                            00050600
050700                 RCPSTORE                                         00050700
050800                 OBXIN                                            00050800
050900          OUTPUT CAMOUT                                           00050900
051000                 OBXOUT                                           00051000
051100                 JOBFILE.                                         00051100
051200     IF WS-OBXIN-STATUS NOT = '00'                                00051200
051300         DISPLAY 'NMDISPW - ERROR OPENING OBXIN. RC: '            00051300
051400                 WS-OBXIN-STATUS                                  00051400
051500         MOVE 'Y' TO WS-OBXIN-EOF-SW                              00051500
051600     END-IF.                                                      00051600
051700 700-EXIT.                                                        00051700
051800     EXIT.                                                        00051800
051900                                                                  00051900
052000 790-CLOSE-FILES.                                                 00052000
052100     CLOSE CAMIN CAMOUT RCPSTORE OBXIN OBXOUT JOBFILE.            00052100
052200 790-EXIT.                                                        00052200
052300     EXIT.                                                        00052300
052400                                                                  00052400
052500*---------------------------------------------------------------* 00052500
052600* 800-LOAD-CAMPAIGN-TABLE                                       * 00052600
052700*---------------------------------------------------------------* 00052700
052800 800-LOAD-CAMPAIGN-TABLE.                                         00052800
052900     PERFORM 810-READ-CAMIN THRU 810-EXIT.                        00052900
053000     PERFORM 820-ADD-CAMPAIGN-ENTRY THRU 820-EXIT                 00053000
053100         UNTIL WS-CAMIN-EOF.                                      00053100
053200 800-EXIT.                                                        00053200
053300     EXIT.                                                        00053300
053400                                                                  00053400
053500 810-READ-CAMIN.                                                  00053500
053600     READ CAMIN INTO FD-CIN-CAMPAIGN-REC                          00053600
053700         AT END                                                   00053700
053800             MOVE 'Y' TO WS-CAMIN-EOF-SW                          00053800
053900     END-READ.                                                    00053900
054000 810-EXIT.                                                        00054000
054100     EXIT.                                                        00054100
054200                                                                  00054200
054300 820-ADD-CAMPAIGN-ENTRY.                                          00054300
054400     ADD 1 TO WS-CAMPAIGN-TABLE-COUNT.                            00054400
054500     MOVE FD-CIN-CAMPAIGN-ID                                      00054500
054600             TO WS-CT-CAMPAIGN-ID(WS-CAMPAIGN-TABLE-COUNT).       00054600
054700     MOVE FD-CIN-TENANT-ID                                        00054700
054800             TO WS-CT-TENANT-ID(WS-CAMPAIGN-TABLE-COUNT).         00054800
054900     MOVE FD-CIN-CAMPAIGN-NAME                                    00054900
055000             TO WS-CT-CAMPAIGN-NAME(WS-CAMPAIGN-TABLE-COUNT).     00055000
055100     MOVE FD-CIN-CHANNEL                                          00055100
055200             TO WS-CT-CHANNEL(WS-CAMPAIGN-TABLE-COUNT).           00055200
055300     MOVE FD-CIN-MESSAGE-TEMPLATE                                 00055300
055400             TO WS-CT-MESSAGE-TEMPLATE(WS-CAMPAIGN-TABLE-COUNT).  00055400
055500     MOVE FD-CIN-TRANSACTIONAL-FLAG TO                            00055500
055600             WS-CT-TRANSACTIONAL-FLAG(WS-CAMPAIGN-TABLE-COUNT).   00055600
055700     MOVE FD-CIN-STATUS                                           00055700
055800             TO WS-CT-STATUS(WS-CAMPAIGN-TABLE-COUNT).            00055800
055900     MOVE FD-CIN-SCHEDULED-AT                                     00055900
056000             TO WS-CT-SCHEDULED-AT(WS-CAMPAIGN-TABLE-COUNT).      00056000
056100     MOVE FD-CIN-CREATED-AT                                       00056100
056200             TO WS-CT-CREATED-AT(WS-CAMPAIGN-TABLE-COUNT).        00056200
056300     PERFORM 810-READ-CAMIN THRU 810-EXIT.                        00056300
056400 820-EXIT.                                                        00056400
056500     EXIT.                                                        00056500
056600                                                                  00056600
056700*---------------------------------------------------------------* 00056700
056800* 850-LOAD-RECIPIENT-TABLE                                      * 00056800
056900*---------------------------------------------------------------* 00056900
057000 850-LOAD-RECIPIENT-TABLE.                                        00057000
057100     PERFORM 860-READ-RCPSTORE THRU 860-EXIT.                     00057100
057200     PERFORM 870-ADD-RECIPIENT-ENTRY THRU 870-EXIT                00057200
057300         UNTIL WS-RCPSTORE-EOF.                                   00057300
057400 850-EXIT.                                                        00057400
057500     EXIT.                                                        00057500
057600                                                                  00057600
057700 860-READ-RCPSTORE.                                               00057700
057800     READ RCPSTORE INTO FD-RCP-RECIPIENT-REC                      00057800
057900         AT END                                                   00057900
058000             MOVE 'Y' TO WS-RCPSTORE-EOF-SW                       00058000
058100     END-READ.                                                    00058100
058200 860-EXIT.                                                        00058200
058300     EXIT.                                                        00058300
058400                                                                  00058400
058500 870-ADD-RECIPIENT-ENTRY.                                         00058500
058600     ADD 1 TO WS-RECIPIENT-TABLE-COUNT.                           00058600
058700     MOVE FD-RCP-RECIPIENT-ID                                     00058700
058800             TO WS-RT-RECIPIENT-ID(WS-RECIPIENT-TABLE-COUNT).     00058800
058900     MOVE FD-RCP-CAMPAIGN-ID                                      00058900
059000             TO WS-RT-CAMPAIGN-ID(WS-RECIPIENT-TABLE-COUNT).      00059000
059100     MOVE FD-RCP-EMAIL                                            00059100
059200             TO WS-RT-EMAIL(WS-RECIPIENT-TABLE-COUNT).            00059200
059300     MOVE FD-RCP-PHONE                                            00059300
059400             TO WS-RT-PHONE(WS-RECIPIENT-TABLE-COUNT).            00059400
059500     MOVE FD-RCP-TIMEZONE-OFFSET                                  00059500
059600             TO WS-RT-TIMEZONE-OFFSET(WS-RECIPIENT-TABLE-COUNT).  00059600
059700     PERFORM 860-READ-RCPSTORE THRU 860-EXIT.                     00059700
059800 870-EXIT.                                                        00059800
059900     EXIT.                                                        00059900
060000                                                                  00060000
060100*---------------------------------------------------------------* 00060100
060200* 900-REWRITE-CAMPAIGN-TABLE - THE WORKING COPY OF EVERY        * 00060200
060300* CAMPAIGN, INCLUDING THOSE JUST MARKED COMPLETED, IS WRITTEN   * 00060300
060400* BACK OUT TO CAMOUT IN CAMPAIGN-ID ORDER.                       *00060400
060500*---------------------------------------------------------------* 00060500
060600 900-REWRITE-CAMPAIGN-TABLE.                                      00060600
060700     PERFORM 910-WRITE-ONE-CAMPAIGN                               00060700
060800         VARYING WS-CAMP-FOUND-SUB FROM 1 BY 1                    00060800
060900         UNTIL WS-CAMP-FOUND-SUB > WS-CAMPAIGN-TABLE-COUNT.       00060900
061000 900-EXIT.                                                        00061000
061100     EXIT.                                                        00061100
061200                                                                  00061200
061300 910-WRITE-ONE-CAMPAIGN.                                          00061300
061400     MOVE WS-CT-CAMPAIGN-ID(WS-CAMP-FOUND-SUB)                    00061400
061500             TO FD-COUT-CAMPAIGN-ID.                              00061500
061600     MOVE WS-CT-TENANT-ID(WS-CAMP-FOUND-SUB)                      00061600
061700             TO FD-COUT-TENANT-ID.                                00061700
061800     MOVE WS-CT-CAMPAIGN-NAME(WS-CAMP-FOUND-SUB)                  00061800
061900             TO FD-COUT-CAMPAIGN-NAME.                            00061900
062000     MOVE WS-CT-CHANNEL(WS-CAMP-FOUND-SUB) TO FD-COUT-CHANNEL.    00062000
062100     MOVE WS-CT-MESSAGE-TEMPLATE(WS-CAMP-FOUND-SUB)               00062100
062200             TO FD-COUT-MESSAGE-TEMPLATE.                         00062200
062300     MOVE WS-CT-TRANSACTIONAL-FLAG(WS-CAMP-FOUND-SUB)             00062300
062400             TO FD-COUT-TRANSACTIONAL-FLAG.                       00062400
062500     MOVE WS-CT-STATUS(WS-CAMP-FOUND-SUB) TO FD-COUT-STATUS.      00062500
062600     MOVE WS-CT-SCHEDULED-AT(WS-CAMP-FOUND-SUB)                   00062600
062700             TO FD-COUT-SCHEDULED-AT.                             00062700
062800     MOVE WS-CT-CREATED-AT(WS-CAMP-FOUND-SUB)                     00062800
062900             TO FD-COUT-CREATED-AT.                               00062900
063000     MOVE SPACES TO FD-COUT-FILLER.                               00063000
063100     WRITE FD-COUT-CAMPAIGN-REC.                                  00063100
