000100***************************************************************** 00000100
000200*  COPYBOOK:  TENREC                                            * 00000200
000300*  TENANT MASTER RECORD LAYOUT - CAMPAIGN NOTIFICATION SYSTEM    *00000300
000400*  ONE ENTRY PER SUBSCRIBING TENANT.  SHARED BY THE CAMPAIGN     *00000400
000500*  INTAKE PROGRAM (NMCAMIN) AS BOTH THE TENMSTR FD RECORD AND    *00000500
000600*  THE IN-MEMORY TENANT TABLE ENTRY (BINARY SEARCH ON TEN-ID).   *00000600
000700*  REPLACE ==:TAG:== WITH THE CALLER'S DATA-NAME PREFIX.         *00000700
000800*-----------------------------------------------------------------00000800
000900*  MAINT HISTORY                                                  00000900
001000*  03/14/91  RSK  ORIGINAL COPYBOOK FOR CR-4471 TENANT MASTER     00001000
001100*  09/02/93  DWS  ADDED CAMPAIGN/MESSAGE LIMIT FIELDS - CR-5120   00001100
001200*  04/19/02  LPH  DROPPED TRAILING FILLER - IT OVERSTATED THE     00001200
001300*                 RECORD PAST THE 70-BYTE TENMSTR PHYSICAL        00001300
001400*                 LAYOUT AND MISALIGNED EVERY READ - CR-7401      00001400
001500***************************************************************** 00001500
001600 01  :TAG:-TENANT-REC.                                            00001600
001700     05  :TAG:-TENANT-ID              PIC 9(12).                  00001700
001800     05  :TAG:-TENANT-NAME            PIC X(30).                  00001800
001900     05  :TAG:-CAMPAIGN-LIMIT         PIC 9(05).                  00001900
002000     05  :TAG:-MESSAGE-LIMIT          PIC 9(09).                  00002000
002100     05  :TAG:-CREATED-AT             PIC 9(14).                  00002100
