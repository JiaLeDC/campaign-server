000100***************************************************************** 00000100
000200* PROGRAM:  NMRECLD                                             * 00000200
000300* AUTHOR:   R. S. KLEIN                                         * 00000300
000400*                                                                *00000400
000500* LOADS THE RECIPIENT LIST ATTACHED TO A CAMPAIGN INTAKE        * 00000500
000600* REQUEST FROM THE DELIMITED RECIPIENT FILE (RCPIN) INTO THE    * 00000600
000700* RECIPIENT STORE (RCPSTORE).  CALLED AS A SUBROUTINE, ONCE PER * 00000700
000800* CAMPAIGN, BY NMCAMIN.  RCPIN CARRIES ONE HEADER-PLUS-DATA     * 00000800
000900* GROUP PER CAMPAIGN, BACK TO BACK, SO THIS PROGRAM KEEPS THE   * 00000900
001000* FILE OPEN AND A ONE-LINE READ-AHEAD BUFFER ACROSS CALLS AND   * 00001000
001100* STOPS EACH GROUP AT THE NEXT HEADER LINE OR END OF FILE.      * 00001100
001200*                                                                *00001200
001300* FUNCTION CODE PARSE READS ONE GROUP INTO A WORKING-STORAGE    * 00001300
001400* TABLE AND HANDS BACK THE PROSPECTIVE RECIPIENT COUNT WITHOUT  * 00001400
001500* WRITING ANYTHING, SO NMCAMIN CAN RUN ITS MESSAGE-LIMIT CHECK  * 00001500
001600* FIRST.  FUNCTION CODE COMMT THEN WRITES THAT TABLE TO THE     * 00001600
001700* RECIPIENT STORE.  CLOSE IS SENT ONCE, AFTER THE LAST REQUEST, * 00001700
001800* SO THIS PROGRAM CAN CLOSE RCPIN AND RCPSTORE CLEANLY.         * 00001800
001900*-----------------------------------------------------------------00001900
002000* MAINT HISTORY                                                   00002000
002100* 04/02/91  RSK  ORIGINAL PROGRAM FOR CR-4471 RECIPIENT LOADER    00002100
002200* 06/18/94  DWS  DEFAULT TIMEZONE OFFSET TO UTC - CR-5388         00002200
002300* 01/09/99  RSK  Y2K - CENTURY WINDOW ON ACCEPT FROM DATE, CR-680100002300
002400* 08/22/01  LPH  REJECT WHOLE GROUP ON BLANK RECIPIENT REF CR-719000002400
002500* 03/14/02  LPH  SPLIT PARSE/COMMIT SO CAMIN CAN CHECK THE        00002500
002600*                MESSAGE QUOTA BEFORE ANY RECIPIENT IS WRITTEN    00002600
002700*                - CR-7344                                        00002700
002800* 05/03/02  LPH  DROPPED THE 500-ENTRY CAP ON WS-GROUP-TABLE -    00002800
002900*                A GROUP OVER 500 ROWS LOST ROWS 501+ AND LEFT    00002900
003000*                RCPIN MID-GROUP FOR THE NEXT CAMPAIGN - CR-7455  00003000
003100***************************************************************** 00003100
003200 IDENTIFICATION DIVISION.                                         00003200
003300 PROGRAM-ID.    NMRECLD.                                          00003300
003400 AUTHOR.        R. S. KLEIN.                                      00003400
003500 INSTALLATION.  MARKETING SYSTEMS GROUP.                          00003500
003600 DATE-WRITTEN.  04/02/91.                                         00003600
003700 DATE-COMPILED. 05/03/02.                                         00003700
003800 SECURITY.      NON-CONFIDENTIAL.                                 00003800
003900                                                                  00003900
004000 ENVIRONMENT DIVISION.                                            00004000
004100 CONFIGURATION SECTION.                                           00004100
004200 SOURCE-COMPUTER.  IBM-390.                                       00004200
004300 OBJECT-COMPUTER.  IBM-390.                                       00004300
004400 SPECIAL-NAMES.                                                   00004400
004500     C01 IS TOP-OF-FORM.                                          00004500
004600                                                                  00004600
004700 INPUT-OUTPUT SECTION.                                            00004700
004800 FILE-CONTROL.                                                    00004800
004900     SELECT RCPIN       ASSIGN TO RCPIN                           00004900
005000         ORGANIZATION IS LINE SEQUENTIAL                          00005000
005100         FILE STATUS  IS WS-RCPIN-STATUS.                         00005100
005200                                                                  00005200
005300     SELECT RCPSTORE    ASSIGN TO RCPSTORE                        00005300
005400         ACCESS IS SEQUENTIAL                                     00005400
005500         FILE STATUS  IS WS-RCPSTORE-STATUS.                      00005500
005600                                                                  00005600
005700 DATA DIVISION.                                                   00005700
005800 FILE SECTION.                                                    00005800
005900 FD  RCPIN.                                                       00005900
006000 01  RCP-IN-LINE                     PIC X(96).                   00006000
006100                                                                  00006100
006200 FD  RCPSTORE                                                     00006200
006300     RECORDING MODE IS F                                          00006300
006400     BLOCK CONTAINS 0 RECORDS.                                    00006400
006500     COPY RCPREC REPLACING ==:TAG:== BY ==FD-RCP==.               00006500
006600                                                                  00006600
006700 WORKING-STORAGE SECTION.                                         00006700
006800*---------------------------------------------------------------* 00006800
006900*    FILE STATUS / SWITCHES                                     * 00006900
007000*---------------------------------------------------------------* 00007000
007100 01  WS-FILE-STATUSES.                                            00007100
007200     05  WS-RCPIN-STATUS             PIC X(02) VALUE SPACES.      00007200
007300     05  WS-RCPSTORE-STATUS          PIC X(02) VALUE SPACES.      00007300
007400     05  FILLER                      PIC X(04) VALUE SPACES.      00007400
007500                                                                  00007500
007600 01  WS-SWITCHES.                                                 00007600
007700     05  WS-FIRST-CALL-SW            PIC X(01) VALUE 'Y'.         00007700
007800         88  WS-FIRST-CALL           VALUE 'Y'.                   00007800
007900     05  WS-RCPIN-EOF-SW             PIC X(01) VALUE 'N'.         00007900
008000         88  WS-RCPIN-EOF            VALUE 'Y'.                   00008000
008100     05  WS-GROUP-DONE-SW            PIC X(01) VALUE 'N'.         00008100
008200         88  WS-GROUP-DONE           VALUE 'Y'.                   00008200
008300     05  WS-GROUP-REJECTED-SW        PIC X(01) VALUE 'N'.         00008300
008400         88  WS-GROUP-REJECTED       VALUE 'Y'.                   00008400
008500     05  FILLER                      PIC X(04) VALUE SPACES.      00008500
008600                                                                  00008600
008700*---------------------------------------------------------------* 00008700
008800*    READ-AHEAD BUFFER - STATIC ACROSS CALLS WITHIN THE RUN     * 00008800
008900*---------------------------------------------------------------* 00008900
009000 01  WS-CURR-LINE                    PIC X(96) VALUE SPACES.      00009000
009100 01  WS-CURR-LINE-NO                 PIC 9(07) COMP-3 VALUE 0.    00009100
009200                                                                  00009200
009300*---------------------------------------------------------------* 00009300
009400*    PARSED CSV FIELDS (recipientId,email,phone,timezone)       * 00009400
009500*---------------------------------------------------------------* 00009500
009600 01  WS-PARSED-LINE.                                              00009600
009700     05  WS-FLD-RECIPIENT-REF        PIC X(20) VALUE SPACES.      00009700
009800     05  WS-FLD-EMAIL                PIC X(40) VALUE SPACES.      00009800
009900     05  WS-FLD-PHONE                PIC X(15) VALUE SPACES.      00009900
010000     05  WS-FLD-TIMEZONE             PIC X(04) VALUE SPACES.      00010000
010100     05  FILLER                      PIC X(04) VALUE SPACES.      00010100
010200 01  WS-PARSED-LINE-R REDEFINES WS-PARSED-LINE                    00010200
010300                                     PIC X(83).                   00010300
010400 01  WS-TIMEZONE-WORK.                                            00010400
010500     05  WS-TZ-SIGN                  PIC X(01) VALUE SPACES.      00010500
010600     05  WS-TZ-DIGITS                PIC X(03) VALUE ZEROS.       00010600
010700     05  WS-TZ-MAGNITUDE             PIC 9(03) VALUE 0.           00010700
010800     05  FILLER                      PIC X(04) VALUE SPACES.      00010800
010900 01  WS-FLD-TIMEZONE-N               PIC S9(03) VALUE 0.          00010900
011000 01  WS-FIELD-TABLE.                                              00011000
011100     05  WS-FIELD-ENTRY OCCURS 4 TIMES                            00011100
011200                                     PIC X(40).                   00011200
011300 01  WS-FIELD-TABLE-R REDEFINES WS-FIELD-TABLE                    00011300
011400                                     PIC X(160).                  00011400
011500                                                                  00011500
011600*---------------------------------------------------------------* 00011600
011700*    FIELD-TRIM WORK AREA - STRIPS LEADING/TRAILING BLANKS      * 00011700
011800*    BY REFERENCE MODIFICATION, NO INTRINSIC FUNCTIONS USED.    * 00011800
011900*---------------------------------------------------------------* 00011900
012000 01  WS-TRIM-WORK.                                                00012000
012100     05  WS-TRIM-SOURCE              PIC X(40) VALUE SPACES.      00012100
012200     05  WS-TRIM-RESULT              PIC X(40) VALUE SPACES.      00012200
012300     05  WS-TRIM-START               PIC 9(02) COMP VALUE 0.      00012300
012400     05  WS-TRIM-END                 PIC 9(02) COMP VALUE 0.      00012400
012500     05  WS-TRIM-LEN                 PIC 9(02) COMP VALUE 0.      00012500
012600     05  FILLER                      PIC X(04) VALUE SPACES.      00012600
012700                                                                  00012700
012800*---------------------------------------------------------------* 00012800
012900*    RUN-LONG COUNTERS (PERSIST ACROSS CALLS - NOT INITIAL)     * 00012900
013000*---------------------------------------------------------------* 00013000
013100 01  WS-COUNTERS.                                                 00013100
013200     05  WS-NEXT-RECIPIENT-ID        PIC 9(12) COMP-3 VALUE 0.    00013200
013300     05  WS-GROUP-LOAD-COUNT         PIC 9(09) COMP-3 VALUE 0.    00013300
013400     05  WS-GROUP-ERROR-RECNO        PIC 9(07) COMP-3 VALUE 0.    00013400
013500     05  WS-COMMIT-SUB               PIC 9(05) COMP VALUE 0.      00013500
013600     05  FILLER                      PIC X(04) VALUE SPACES.      00013600
013700                                                                  00013700
013800*---------------------------------------------------------------* 00013800
013900*    ONE GROUP'S RECIPIENTS, HELD IN MEMORY BETWEEN THE PARSE   * 00013900
014000*    CALL AND THE COMMIT CALL SO NMCAMIN CAN RUN THE MESSAGE-   * 00014000
014100*    LIMIT CHECK ON THE PROSPECTIVE COUNT BEFORE ANY RECIPIENT  * 00014100
014200*    RECORD IS ACTUALLY WRITTEN.  ADDED CR-7190.                * 00014200
014300*---------------------------------------------------------------* 00014300
014400 01  WS-GROUP-TABLE-COUNT            PIC 9(05) COMP-3 VALUE 0.    00014400
014500 01  WS-GROUP-TABLE.                                              00014500
014600     05  WS-GT-ENTRY OCCURS 1 TO 20000 TIMES                      00014600
014700                 DEPENDING ON WS-GROUP-TABLE-COUNT.               00014700
014800         10  WS-GT-RECIPIENT-REF     PIC X(20).                   00014800
014900         10  WS-GT-EMAIL             PIC X(40).                   00014900
015000         10  WS-GT-PHONE             PIC X(15).                   00015000
015100         10  WS-GT-TIMEZONE-N        PIC S9(03).                  00015100
015200                                                                  00015200
015300*---------------------------------------------------------------* 00015300
015400*    SYSTEM DATE/TIME - USED TO STAMP CREATED-AT (UTC ASSUMED)  * 00015400
015500*    NO FILLER CARRIED HERE - THESE GROUPS ARE ACCEPT ... FROM  * 00015500
015600*    DATE/TIME TARGETS AND MUST STAY AT THE EXACT 6/8-DIGIT     * 00015600
015700*    WIDTH THE RUNTIME CLOCK RETURNS.                            *00015700
015800*---------------------------------------------------------------* 00015800
015900 01  WS-SYSTEM-DATE.                                              00015900
016000     05  WS-SYS-YY                   PIC 9(02).                   00016000
016100     05  WS-SYS-MM                   PIC 9(02).                   00016100
016200     05  WS-SYS-DD                   PIC 9(02).                   00016200
016300 01  WS-SYSTEM-TIME.                                              00016300
016400     05  WS-SYS-HH                   PIC 9(02).                   00016400
016500     05  WS-SYS-MIN                  PIC 9(02).                   00016500
016600     05  WS-SYS-SS                   PIC 9(02).                   00016600
016700     05  WS-SYS-HS                   PIC 9(02).                   00016700
016800 01  WS-CENTURY                      PIC 9(02) VALUE 0.           00016800
016900 01  WS-LOAD-TIMESTAMP.                                           00016900
017000     05  WS-LT-CCYY                  PIC 9(04).                   00017000
017100     05  WS-LT-MM                    PIC 9(02).                   00017100
017200     05  WS-LT-DD                    PIC 9(02).                   00017200
017300     05  WS-LT-HH                    PIC 9(02).                   00017300
017400     05  WS-LT-MIN                   PIC 9(02).                   00017400
017500     05  WS-LT-SS                    PIC 9(02).                   00017500
017600 01  WS-LOAD-TIMESTAMP-N REDEFINES WS-LOAD-TIMESTAMP              00017600
017700                                     PIC 9(14).                   00017700
017800                                                                  00017800
017900 LINKAGE SECTION.                                                 00017900
018000 01  LK-FUNCTION-CODE                PIC X(05).                   00018000
018100     88  LK-FUNC-PARSE               VALUE 'PARSE'.               00018100
018200     88  LK-FUNC-COMMIT              VALUE 'COMMT'.               00018200
018300     88  LK-FUNC-CLOSE               VALUE 'CLOSE'.               00018300
018400 01  LK-TENANT-ID                    PIC 9(12).                   00018400
018500 01  LK-CAMPAIGN-ID                  PIC 9(12).                   00018500
018600 01  LK-LOAD-COUNT                   PIC 9(09).                   00018600
018700 01  LK-RETURN-CODE                  PIC S9(04) COMP.             00018700
018800 01  LK-ERROR-RECORD-NO              PIC 9(07).                   00018800
018900                                                                  00018900
019000 PROCEDURE DIVISION USING LK-FUNCTION-CODE LK-TENANT-ID           00019000
019100         LK-CAMPAIGN-ID LK-LOAD-COUNT LK-RETURN-CODE              00019100
019200         LK-ERROR-RECORD-NO.                                      00019200
019300                                                                  00019300
019400*---------------------------------------------------------------* 00019400
019500* 000-MAIN - NMCAMIN DRIVES THIS PROGRAM IN TWO STEPS PER        *00019500
019600* CAMPAIGN REQUEST: PARSE (READS THE GROUP INTO WS-GROUP-TABLE  * 00019600
019700* AND RETURNS THE PROSPECTIVE COUNT, NOTHING WRITTEN YET), THEN * 00019700
019800* EITHER COMMT (WRITES THE PARSED TABLE TO RCPSTORE) WHEN THE   * 00019800
019900* MESSAGE-LIMIT CHECK PASSES, OR NOTHING FURTHER WHEN IT DOES   * 00019900
020000* NOT - THE NEXT PARSE OVERLAYS THE UNCOMMITTED TABLE.  CLOSE   * 00020000
020100* IS SENT ONCE, AFTER THE LAST CAMPAIGN REQUEST.                * 00020100
020200*---------------------------------------------------------------* 00020200
020300 000-MAIN.                                                        00020300
020400     MOVE ZERO TO LK-RETURN-CODE.                                 00020400
020500     MOVE ZERO TO LK-ERROR-RECORD-NO.                             00020500
020600                                                                  00020600
020700     IF WS-FIRST-CALL                                             00020700
020800         PERFORM 700-OPEN-FILES THRU 700-EXIT                     00020800
020900         MOVE 'N' TO WS-FIRST-CALL-SW                             00020900
021000     END-IF.                                                      00021000
021100                                                                  00021100
021200     IF LK-FUNC-CLOSE                                             00021200
021300         PERFORM 790-CLOSE-FILES THRU 790-EXIT                    00021300
021400     ELSE                                                         00021400
021500         IF LK-FUNC-COMMIT                                        00021500
021600             PERFORM 600-COMMIT-GROUP THRU 600-EXIT               00021600
021700         ELSE                                                     00021700
021800             MOVE ZERO TO LK-LOAD-COUNT                           00021800
021900             PERFORM 100-PARSE-ONE-GROUP THRU 100-EXIT            00021900
022000         END-IF                                                   00022000
022100     END-IF.                                                      00022100
022200                                                                  00022200
022300     GOBACK.                                                      00022300
022400                                                                  00022400
022500 100-PARSE-ONE-GROUP.                                             00022500
022600     MOVE ZERO TO WS-GROUP-LOAD-COUNT.                            00022600
022700     MOVE ZERO TO WS-GROUP-ERROR-RECNO.                           00022700
022800     MOVE ZERO TO WS-GROUP-TABLE-COUNT.                           00022800
022900     MOVE 'N' TO WS-GROUP-DONE-SW.                                00022900
023000     MOVE 'N' TO WS-GROUP-REJECTED-SW.                            00023000
023100                                                                  00023100
023200     IF WS-RCPIN-EOF                                              00023200
023300         MOVE ZERO TO LK-LOAD-COUNT                               00023300
023400         GO TO 100-EXIT                                           00023400
023500     END-IF.                                                      00023500
023600                                                                  00023600
023700     PERFORM 200-VALIDATE-HEADER THRU 200-EXIT.                   00023700
023800     IF WS-GROUP-REJECTED                                         00023800
023900         MOVE -1 TO LK-RETURN-CODE                                00023900
024000         MOVE WS-GROUP-ERROR-RECNO TO LK-ERROR-RECORD-NO          00024000
024100         GO TO 100-EXIT                                           00024100
024200     END-IF.                                                      00024200
024300                                                                  00024300
024400     PERFORM 110-READ-NEXT-LINE THRU 110-EXIT.                    00024400
024500     PERFORM 300-EDIT-RECIPIENT-REC THRU 300-EXIT                 00024500
024600         UNTIL WS-GROUP-DONE OR WS-RCPIN-EOF.                     00024600
024700                                                                  00024700
024800     IF WS-GROUP-REJECTED                                         00024800
024900         MOVE -2 TO LK-RETURN-CODE                                00024900
025000         MOVE WS-GROUP-ERROR-RECNO TO LK-ERROR-RECORD-NO          00025000
025100         MOVE ZERO TO LK-LOAD-COUNT                               00025100
025200         MOVE ZERO TO WS-GROUP-TABLE-COUNT                        00025200
025300     ELSE                                                         00025300
025400         MOVE WS-GROUP-LOAD-COUNT TO LK-LOAD-COUNT                00025400
025500     END-IF.                                                      00025500
025600 100-EXIT.                                                        00025600
025700     EXIT.                                                        00025700
025800                                                                  00025800
025900*---------------------------------------------------------------* 00025900
026000* 600-COMMIT-GROUP - WRITES THE RECIPIENTS PARSED BY THE LAST   * 00026000
026100* 100-PARSE-ONE-GROUP CALL TO RCPSTORE, STAMPING THE TENANT,    * 00026100
026200* CAMPAIGN, SEQUENTIAL RECIPIENT ID AND LOAD TIMESTAMP.         * 00026200
026300*---------------------------------------------------------------* 00026300
026400 600-COMMIT-GROUP.                                                00026400
026500     PERFORM 410-BUILD-TIMESTAMP THRU 410-EXIT.                   00026500
026600     MOVE ZERO TO WS-COMMIT-SUB.                                  00026600
026700     PERFORM 610-COMMIT-ONE-ENTRY                                 00026700
026800         VARYING WS-COMMIT-SUB FROM 1 BY 1                        00026800
026900         UNTIL WS-COMMIT-SUB > WS-GROUP-TABLE-COUNT.              00026900
027000     MOVE WS-GROUP-TABLE-COUNT TO LK-LOAD-COUNT.                  00027000
027100     MOVE ZERO TO WS-GROUP-TABLE-COUNT.                           00027100
027200 600-EXIT.                                                        00027200
027300     EXIT.                                                        00027300
027400                                                                  00027400
027500 610-COMMIT-ONE-ENTRY.                                            00027500
027600     ADD 1 TO WS-NEXT-RECIPIENT-ID.                               00027600
027700     MOVE WS-NEXT-RECIPIENT-ID            TO FD-RCP-RECIPIENT-ID. 00027700
027800     MOVE LK-TENANT-ID               TO FD-RCP-TENANT-ID.         00027800
027900     MOVE LK-CAMPAIGN-ID             TO FD-RCP-CAMPAIGN-ID.       00027900
028000     MOVE WS-GT-RECIPIENT-REF(WS-COMMIT-SUB)                      00028000
028100             TO FD-RCP-RECIPIENT-REF.                             00028100
028200     MOVE WS-GT-EMAIL(WS-COMMIT-SUB)  TO FD-RCP-EMAIL.            00028200
028300     MOVE WS-GT-PHONE(WS-COMMIT-SUB)  TO FD-RCP-PHONE.            00028300
028400     MOVE WS-GT-TIMEZONE-N(WS-COMMIT-SUB)                         00028400
028500             TO FD-RCP-TIMEZONE-OFFSET.                           00028500
028600     MOVE WS-LOAD-TIMESTAMP-N         TO FD-RCP-CREATED-AT.       00028600
028700     MOVE SPACES                      TO FD-RCP-FILLER.           00028700
028800     WRITE FD-RCP-RECIPIENT-REC.                                  00028800
028900                                                                  00028900
029000 110-READ-NEXT-LINE.                                              00029000
029100     ADD 1 TO WS-CURR-LINE-NO.                                    00029100
029200     READ RCPIN INTO WS-CURR-LINE                                 00029200
029300         AT END                                                   00029300
029400             MOVE 'Y' TO WS-RCPIN-EOF-SW                          00029400
029500     END-READ.                                                    00029500
029600 110-EXIT.                                                        00029600
029700     EXIT.                                                        00029700
029800                                                                  00029800
029900*---------------------------------------------------------------* 00029900
030000* 200-VALIDATE-HEADER - THE LINE CURRENTLY BUFFERED IN          * 00030000
030100* WS-CURR-LINE (LEFT THERE BY THE PRIOR CALL, OR THE VERY       * 00030100
030200* FIRST LINE OF THE FILE ON THE FIRST CALL) MUST CARRY          * 00030200
030300* 'RECIPIENTID' AS ITS FIRST COMMA-DELIMITED FIELD.             * 00030300
030400*---------------------------------------------------------------* 00030400
030500 200-VALIDATE-HEADER.                                             00030500
030600     IF WS-CURR-LINE-NO = 0                                       00030600
030700         PERFORM 110-READ-NEXT-LINE THRU 110-EXIT                 00030700
030800     END-IF.                                                      00030800
030900                                                                  00030900
031000     IF WS-RCPIN-EOF                                              00031000
031100         GO TO 200-EXIT                                           00031100
031200     END-IF.                                                      00031200
031300                                                                  00031300
031400     PERFORM 250-SPLIT-CURR-LINE THRU 250-EXIT.                   00031400
031500     IF WS-FIELD-ENTRY(1) NOT = 'recipientId'                     00031500
031600         MOVE 'Y' TO WS-GROUP-REJECTED-SW                         00031600
031700         MOVE WS-CURR-LINE-NO TO WS-GROUP-ERROR-RECNO             00031700
031800     END-IF.                                                      00031800
031900 200-EXIT.                                                        00031900
032000     EXIT.                                                        00032000
032100                                                                  00032100
032200 250-SPLIT-CURR-LINE.                                             00032200
032300     MOVE SPACES TO WS-FIELD-TABLE-R.                             00032300
032400     UNSTRING WS-CURR-LINE DELIMITED BY ','                       00032400
032500         INTO WS-FIELD-ENTRY(1) WS-FIELD-ENTRY(2)                 00032500
032600              WS-FIELD-ENTRY(3) WS-FIELD-ENTRY(4).                00032600
032700 250-EXIT.                                                        00032700
032800     EXIT.                                                        00032800
032900                                                                  00032900
033000*---------------------------------------------------------------* 00033000
033100* 260-TRIM-FIELD - STRIPS LEADING AND TRAILING BLANKS FROM      * 00033100
033200* WS-TRIM-SOURCE, LEAVING THE RESULT LEFT-JUSTIFIED IN          * 00033200
033300* WS-TRIM-RESULT.  USES REFERENCE MODIFICATION ONLY - NO        * 00033300
033400* INTRINSIC FUNCTION IS CALLED.  ADDED CR-6210.                 * 00033400
033500*---------------------------------------------------------------* 00033500
033600 260-TRIM-FIELD.                                                  00033600
033700     MOVE SPACES TO WS-TRIM-RESULT.                               00033700
033800     MOVE ZERO   TO WS-TRIM-START.                                00033800
033900     MOVE ZERO   TO WS-TRIM-END.                                  00033900
034000                                                                  00034000
034100     IF WS-TRIM-SOURCE = SPACES                                   00034100
034200         GO TO 260-EXIT                                           00034200
034300     END-IF.                                                      00034300
034400                                                                  00034400
034500     PERFORM 265-SCAN-NOOP                                        00034500
034600         VARYING WS-TRIM-START FROM 1 BY 1                        00034600
034700         UNTIL WS-TRIM-START > 40                                 00034700
034800            OR WS-TRIM-SOURCE(WS-TRIM-START:1) NOT = SPACE.       00034800
034900                                                                  00034900
035000     PERFORM 265-SCAN-NOOP                                        00035000
035100         VARYING WS-TRIM-END FROM 40 BY -1                        00035100
035200         UNTIL WS-TRIM-END < WS-TRIM-START                        00035200
035300            OR WS-TRIM-SOURCE(WS-TRIM-END:1) NOT = SPACE.         00035300
035400                                                                  00035400
035500     COMPUTE WS-TRIM-LEN = WS-TRIM-END - WS-TRIM-START + 1.       00035500
035600     MOVE WS-TRIM-SOURCE(WS-TRIM-START:WS-TRIM-LEN)               00035600
035700                                TO WS-TRIM-RESULT.                00035700
035800 260-EXIT.                                                        00035800
035900     EXIT.                                                        00035900
036000                                                                  00036000
036100 265-SCAN-NOOP.                                                   00036100
036200     CONTINUE.                                                    00036200
036300                                                                  00036300
036400*---------------------------------------------------------------* 00036400
036500* 300-EDIT-RECIPIENT-REC - PROCESSES THE LINE ALREADY READ      * 00036500
036600* INTO WS-CURR-LINE (THE READ-AHEAD FROM THE PRIOR ITERATION).  * 00036600
036700* A NEW HEADER LINE ENDS THE GROUP WITHOUT BEING CONSUMED AS    * 00036700
036800* DATA - IT STAYS BUFFERED FOR THE NEXT CALL.                   * 00036800
036900*---------------------------------------------------------------* 00036900
037000 300-EDIT-RECIPIENT-REC.                                          00037000
037100     PERFORM 250-SPLIT-CURR-LINE THRU 250-EXIT.                   00037100
037200                                                                  00037200
037300     IF WS-FIELD-ENTRY(1) = 'recipientId'                         00037300
037400         MOVE 'Y' TO WS-GROUP-DONE-SW                             00037400
037500         GO TO 300-EXIT                                           00037500
037600     END-IF.                                                      00037600
037700                                                                  00037700
037800     IF WS-CURR-LINE = SPACES                                     00037800
037900         PERFORM 110-READ-NEXT-LINE THRU 110-EXIT                 00037900
038000         GO TO 300-EXIT                                           00038000
038100     END-IF.                                                      00038100
038200                                                                  00038200
038300     MOVE WS-FIELD-ENTRY(1)     TO WS-TRIM-SOURCE.                00038300
038400     PERFORM 260-TRIM-FIELD THRU 260-EXIT.                        00038400
038500     MOVE WS-TRIM-RESULT(1:20)  TO WS-FLD-RECIPIENT-REF.          00038500
038600                                                                  00038600
038700     MOVE WS-FIELD-ENTRY(2)     TO WS-TRIM-SOURCE.                00038700
038800     PERFORM 260-TRIM-FIELD THRU 260-EXIT.                        00038800
038900     MOVE WS-TRIM-RESULT(1:40)  TO WS-FLD-EMAIL.                  00038900
039000                                                                  00039000
039100     MOVE WS-FIELD-ENTRY(3)     TO WS-TRIM-SOURCE.                00039100
039200     PERFORM 260-TRIM-FIELD THRU 260-EXIT.                        00039200
039300     MOVE WS-TRIM-RESULT(1:15)  TO WS-FLD-PHONE.                  00039300
039400                                                                  00039400
039500     MOVE WS-FIELD-ENTRY(4)     TO WS-TRIM-SOURCE.                00039500
039600     PERFORM 260-TRIM-FIELD THRU 260-EXIT.                        00039600
039700     MOVE WS-TRIM-RESULT(1:6)   TO WS-FLD-TIMEZONE.               00039700
039800                                                                  00039800
039900     IF WS-FLD-RECIPIENT-REF = SPACES                             00039900
040000         MOVE 'Y' TO WS-GROUP-REJECTED-SW                         00040000
040100         MOVE WS-CURR-LINE-NO TO WS-GROUP-ERROR-RECNO             00040100
040200         MOVE 'Y' TO WS-GROUP-DONE-SW                             00040200
040300         DISPLAY 'NMRECLD - REJECTED LINE ' WS-CURR-LINE-NO       00040300
040400                 ' - NO RECIPIENT ID - FIELDS ' WS-PARSED-LINE-R  00040400
040500         GO TO 300-EXIT                                           00040500
040600     END-IF.                                                      00040600
040700                                                                  00040700
040800     PERFORM 320-CONVERT-TIMEZONE THRU 320-EXIT.                  00040800
040900                                                                  00040900
041000     ADD 1 TO WS-GROUP-TABLE-COUNT.                               00041000
041100     MOVE WS-FLD-RECIPIENT-REF                                    00041100
041200             TO WS-GT-RECIPIENT-REF(WS-GROUP-TABLE-COUNT).        00041200
041300     MOVE WS-FLD-EMAIL TO WS-GT-EMAIL(WS-GROUP-TABLE-COUNT).      00041300
041400     MOVE WS-FLD-PHONE TO WS-GT-PHONE(WS-GROUP-TABLE-COUNT).      00041400
041500     MOVE WS-FLD-TIMEZONE-N                                       00041500
041600             TO WS-GT-TIMEZONE-N(WS-GROUP-TABLE-COUNT).           00041600
041700                                                                  00041700
041800     ADD 1 TO WS-GROUP-LOAD-COUNT.                                00041800
041900     PERFORM 110-READ-NEXT-LINE THRU 110-EXIT.                    00041900
042000 300-EXIT.                                                        00042000
042100     EXIT.                                                        00042100
042200                                                                  00042200
042300*---------------------------------------------------------------* 00042300
042400* 320-CONVERT-TIMEZONE - WS-FLD-TIMEZONE HOLDS THE TRIMMED      * 00042400
042500* TEXT OFFSET (E.G. '5', '-3', '+8') OR SPACES.  BUILDS THE     * 00042500
042600* SIGNED NUMERIC OFFSET WITHOUT USE OF AN INTRINSIC FUNCTION.   * 00042600
042700*---------------------------------------------------------------* 00042700
042800 320-CONVERT-TIMEZONE.                                            00042800
042900     MOVE SPACES TO WS-TZ-SIGN.                                   00042900
043000     MOVE ZEROS  TO WS-TZ-DIGITS.                                 00043000
043100     MOVE ZERO   TO WS-FLD-TIMEZONE-N.                            00043100
043200                                                                  00043200
043300     IF WS-FLD-TIMEZONE = SPACES                                  00043300
043400         GO TO 320-EXIT                                           00043400
043500     END-IF.                                                      00043500
043600                                                                  00043600
043700     IF WS-FLD-TIMEZONE(1:1) = '-' OR '+'                         00043700
043800         MOVE WS-FLD-TIMEZONE(1:1)   TO WS-TZ-SIGN                00043800
043900         MOVE WS-FLD-TIMEZONE(2:3)   TO WS-TZ-DIGITS              00043900
044000     ELSE                                                         00044000
044100         MOVE WS-FLD-TIMEZONE        TO WS-TZ-DIGITS              00044100
044200     END-IF.                                                      00044200
044300                                                                  00044300
044400     MOVE WS-TZ-DIGITS TO WS-TZ-MAGNITUDE.                        00044400
044500     IF WS-TZ-SIGN = '-'                                          00044500
044600         COMPUTE WS-FLD-TIMEZONE-N = ZERO - WS-TZ-MAGNITUDE       00044600
044700     ELSE                                                         00044700
044800         MOVE WS-TZ-MAGNITUDE TO WS-FLD-TIMEZONE-N                00044800
044900     END-IF.                                                      00044900
045000 320-EXIT.                                                        00045000
045100     EXIT.                                                        00045100
045200                                                                  00045200
045300 410-BUILD-TIMESTAMP.                                             00045300
045400     ACCEPT WS-SYSTEM-DATE FROM DATE.                             00045400
045500     ACCEPT WS-SYSTEM-TIME FROM TIME.                             00045500
045600                                                                  00045600
045700     IF WS-SYS-YY < 50                                            00045700
045800         MOVE 20 TO WS-CENTURY                                    00045800
045900     ELSE                                                         00045900
046000         MOVE 19 TO WS-CENTURY                                    00046000
046100     END-IF.                                                      00046100
046200                                                                  00046200
046300     MOVE WS-CENTURY TO WS-LT-CCYY(1:2).                          00046300
046400     MOVE WS-SYS-YY  TO WS-LT-CCYY(3:2).                          00046400
046500     MOVE WS-SYS-MM  TO WS-LT-MM.                                 00046500
046600     MOVE WS-SYS-DD  TO WS-LT-DD.                                 00046600
046700     MOVE WS-SYS-HH  TO WS-LT-HH.                                 00046700
046800     MOVE WS-SYS-MIN TO WS-LT-MIN.                                00046800
046900     MOVE WS-SYS-SS  TO WS-LT-SS.                                 00046900
047000 410-EXIT.                                                        00047000
047100     EXIT.                                                        00047100
047200                                                                  00047200
047300 700-OPEN-FILES.                                                  00047300
047400     OPEN INPUT  RCPIN.                                           00047400
047500     OPEN OUTPUT RCPSTORE.                                        00047500
047600     IF WS-RCPIN-STATUS NOT = '00'                                00047600
047700         DISPLAY 'NMRECLD - ERROR OPENING RCPIN. RC: '            00047700
047800                 WS-RCPIN-STATUS                                  00047800
047900         MOVE 'Y' TO WS-RCPIN-EOF-SW                              00047900
048000     END-IF.                                                      00048000
048100     IF WS-RCPSTORE-STATUS NOT = '00'                             00048100
048200         DISPLAY 'NMRECLD - ERROR OPENING RCPSTORE. RC: '         00048200
048300                 WS-RCPSTORE-STATUS                               00048300
048400     END-IF.                                                      00048400
048500 700-EXIT.                                                        00048500
048600     EXIT.                                                        00048600
048700                                                                  00048700
048800 790-CLOSE-FILES.                                                 00048800
048900     CLOSE RCPIN.                                                 00048900
049000     CLOSE RCPSTORE.                                              00049000
049100 790-EXIT.                                                        00049100
049200     EXIT.                                                        00049200
