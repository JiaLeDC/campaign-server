000100***************************************************************** 00000100
000200*  COPYBOOK:  JOBREC                                            * 00000200
000300*  NOTIFICATION-JOB RECORD - CAMPAIGN NOTIFICATION SYSTEM        *00000300
000400*  ONE PER CAMPAIGN X RECIPIENT DISPATCH ATTEMPT.  WRITTEN BY    *00000400
000500*  NMDISPW, READ BACK BY NMSTATS FOR THE CONTROL-BREAK TALLY.    *00000500
000600*  REPLACE ==:TAG:== WITH THE CALLER'S DATA-NAME PREFIX.         *00000600
000700*-----------------------------------------------------------------00000700
000800*  MAINT HISTORY                                                  00000800
000900*  05/09/92  RSK  ORIGINAL COPYBOOK FOR CR-4801 DISPATCH RESULT   00000900
001000*  02/11/98  LPH  ADDED ERROR-CODE FIELD - CR-6210                00001000
001100*  04/19/02  LPH  DROPPED TRAILING FILLER - IT OVERSTATED THE     00001100
001200*                 RECORD PAST THE 64-BYTE JOBFILE PHYSICAL        00001200
001300*                 LAYOUT AND MISALIGNED EVERY READ - CR-7401      00001300
001400***************************************************************** 00001400
001500 01  :TAG:-JOB-REC.                                               00001500
001600     05  :TAG:-JOB-CAMPAIGN-ID        PIC 9(12).                  00001600
001700     05  :TAG:-JOB-RECIPIENT-ID       PIC 9(12).                  00001700
001800     05  :TAG:-JOB-STATUS             PIC X(10).                  00001800
001900         88  :TAG:-JOB-SENT           VALUE 'SENT'.               00001900
002000         88  :TAG:-JOB-FAILED         VALUE 'FAILED'.             00002000
002100         88  :TAG:-JOB-SKIPPED        VALUE 'SKIPPED'.            00002100
002200         88  :TAG:-JOB-DELAYED        VALUE 'DELAYED'.            00002200
002300     05  :TAG:-JOB-ERROR-CODE         PIC X(16).                  00002300
002400     05  :TAG:-JOB-SENT-AT            PIC 9(14).                  00002400
