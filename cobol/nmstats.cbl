000100***************************************************************** 00000100
000200* PROGRAM:  NMSTATS                                             * 00000200
000300* AUTHOR:   R. S. KLEIN                                         * 00000300
000400*                                                                *00000400
000500* CAMPAIGN STATISTICS AGGREGATOR.  CONTROL-BREAKS OVER THE       *00000500
000600* NOTIFICATION-JOB FILE (PRE-SORTED ASCENDING BY CAMPAIGN ID BY * 00000600
000700* THE PRECEDING JCL SORT STEP), TALLIES SENT/FAILED/SKIPPED/    * 00000700
000800* DELAYED PER CAMPAIGN, COMPUTES THE DELIVERY RATE, WRITES ONE  * 00000800
000900* CAMPAIGN-STATS RECORD PER CAMPAIGN, AND PRINTS THE DELIVERY   * 00000900
001000* STATISTICS REPORT WITH TENANT SUBTOTALS AND A GRAND TOTAL.    * 00001000
001100*-----------------------------------------------------------------00001100
001200* MAINT HISTORY                                                   00001200
001300* 11/30/96  LPH  ORIGINAL PROGRAM FOR CR-6004 STATS EXTRACT       00001300
001400*                AND PRINTED REPORT                               00001400
001500* 01/09/99  RSK  Y2K - CENTURY WINDOW ON ACCEPT FROM DATE, CR-680100001500
001600* 03/02/02  LPH  PENDING-COUNT NOW FLOORED AT ZERO WHEN A JOB    *00001600
001700*                FILE CARRIES MORE ATTEMPTS THAN RECIPIENTS     * 00001700
001800*                LOADED (RERUN OVERLAP) - CR-7344                 00001800
001900* 04/19/02  LPH  SUBSCRIPTS, EOF SWITCHES AND CENTURY WORK FIELD  00001900
002000*                MOVED OFF 01-LEVEL GROUPS TO STANDALONE 77S -    00002000
002100*                CR-7401                                          00002100
002200* 05/03/02  LPH  ADDED THE MISSING 850-LOAD-RECIPIENT-TABLE -     00002200
002300*                ITS PERFORM HAD NO TARGET, SO RECIPIENT COUNTS   00002300
002400*                AND DELIVERY RATE WERE ALWAYS ZERO - CR-7455     00002400
002500***************************************************************** 00002500
002600 IDENTIFICATION DIVISION.                                         00002600
002700 PROGRAM-ID.    NMSTATS.                                          00002700
002800 AUTHOR.        R. S. KLEIN.                                      00002800
002900 INSTALLATION.  MARKETING SYSTEMS GROUP.                          00002900
003000 DATE-WRITTEN.  11/30/96.                                         00003000
003100 DATE-COMPILED. 05/03/02.                                         00003100
003200 SECURITY.      NON-CONFIDENTIAL.                                 00003200
003300                                                                  00003300
003400 ENVIRONMENT DIVISION.                                            00003400
003500 CONFIGURATION SECTION.                                           00003500
003600 SOURCE-COMPUTER.  IBM-390.                                       00003600
003700 OBJECT-COMPUTER.  IBM-390.                                       00003700
003800 SPECIAL-NAMES.                                                   00003800
003900     C01 IS TOP-OF-FORM.                                          00003900
004000                                                                  00004000
004100 INPUT-OUTPUT SECTION.                                            00004100
004200 FILE-CONTROL.                                                    00004200
004300     SELECT CAMPIN      ASSIGN TO CAMPIN                          00004300
004400         ACCESS IS SEQUENTIAL                                     00004400
004500         FILE STATUS  IS WS-CAMPIN-STATUS.                        00004500
004600                                                                  00004600
004700     SELECT RCPSTORE    ASSIGN TO RCPSTORE                        00004700
004800         ACCESS IS SEQUENTIAL                                     00004800
004900         FILE STATUS  IS WS-RCPSTORE-STATUS.                      00004900
005000                                                                  00005000
005100     SELECT JOBFILE     ASSIGN TO JOBFILE                         00005100
005200         ACCESS IS SEQUENTIAL                                     00005200
005300         FILE STATUS  IS WS-JOBFILE-STATUS.                       00005300
005400                                                                  00005400
005500     SELECT STATSOUT    ASSIGN TO STATSOUT                        00005500
005600         ACCESS IS SEQUENTIAL                                     00005600
005700         FILE STATUS  IS WS-STATSOUT-STATUS.                      00005700
005800                                                                  00005800
005900     SELECT STATRPT     ASSIGN TO STATRPT                         00005900
006000         ACCESS IS SEQUENTIAL                                     00006000
006100         FILE STATUS  IS WS-STATRPT-STATUS.                       00006100
006200                                                                  00006200
006300 DATA DIVISION.                                                   00006300
006400 FILE SECTION.                                                    00006400
006500 FD  CAMPIN                                                       00006500
006600     RECORDING MODE IS F                                          00006600
006700     BLOCK CONTAINS 0 RECORDS.                                    00006700
006800     COPY CAMREC REPLACING ==:TAG:== BY ==FD-CAM==.               00006800
006900                                                                  00006900
007000 FD  RCPSTORE                                                     00007000
007100     RECORDING MODE IS F                                          00007100
007200     BLOCK CONTAINS 0 RECORDS.                                    00007200
007300     COPY RCPREC REPLACING ==:TAG:== BY ==FD-RCP==.               00007300
007400                                                                  00007400
007500 FD  JOBFILE                                                      00007500
007600     RECORDING MODE IS F                                          00007600
007700     BLOCK CONTAINS 0 RECORDS.                                    00007700
007800     COPY JOBREC REPLACING ==:TAG:== BY ==FD-JOB==.               00007800
007900                                                                  00007900
008000 FD  STATSOUT                                                     00008000
008100     RECORDING MODE IS F                                          00008100
008200     BLOCK CONTAINS 0 RECORDS.                                    00008200
008300     COPY STATREC REPLACING ==:TAG:== BY ==FD-STA==.              00008300
008400                                                                  00008400
008500 FD  STATRPT                                                      00008500
008600     RECORDING MODE IS F                                          00008600
008700     BLOCK CONTAINS 0 RECORDS.                                    00008700
008800 01  FD-RPT-LINE                     PIC X(132).                  00008800
008900                                                                  00008900
009000 WORKING-STORAGE SECTION.                                         00009000
009100*---------------------------------------------------------------* 00009100
009200*    SCRATCH COUNTERS, SUBSCRIPTS, SWITCHES AND Y2K WORK FIELDS * 00009200
009300*    CARRIED AS STANDALONE 77-LEVEL ITEMS, NOT BUNDLED UNDER A  * 00009300
009400*    GROUP, PER LONGSTANDING SHOP HABIT FOR THIS KIND OF        * 00009400
009500*    SCRATCH DATA - SEE ANY OLDER WORKING-STORAGE IN THIS SHOP. * 00009500
009600*---------------------------------------------------------------* 00009600
009700 77  WS-CAMPAIGN-TABLE-COUNT         PIC 9(07) COMP-3 VALUE 0.    00009700
009800 77  WS-RECIPIENT-TABLE-COUNT        PIC 9(07) COMP-3 VALUE 0.    00009800
009900 77  WS-CAMP-SCH-LOW                 PIC 9(07) COMP VALUE 0.      00009900
010000 77  WS-CAMP-SCH-HIGH                PIC 9(07) COMP VALUE 0.      00010000
010100 77  WS-CAMP-SCH-MID                 PIC 9(07) COMP VALUE 0.      00010100
010200 77  WS-CAMP-FOUND-SUB               PIC 9(07) COMP VALUE 0.      00010200
010300 77  WS-RECIPIENT-SUB                PIC 9(07) COMP VALUE 0.      00010300
010400 77  WS-TOTAL-RECIPIENTS             PIC 9(09) COMP-3 VALUE 0.    00010400
010500 77  WS-CAMPIN-EOF-SW                PIC X(01) VALUE 'N'.         00010500
010600     88  WS-CAMPIN-EOF               VALUE 'Y'.                   00010600
010700 77  WS-RCPSTORE-EOF-SW              PIC X(01) VALUE 'N'.         00010700
010800     88  WS-RCPSTORE-EOF             VALUE 'Y'.                   00010800
010900 77  WS-JOBFILE-EOF-SW               PIC X(01) VALUE 'N'.         00010900
011000     88  WS-JOBFILE-EOF              VALUE 'Y'.                   00011000
011100 77  WS-FIRST-BREAK-SW               PIC X(01) VALUE 'Y'.         00011100
011200     88  WS-FIRST-BREAK              VALUE 'Y'.                   00011200
011300 77  WS-CAMPAIGN-FOUND-SW            PIC X(01) VALUE 'N'.         00011300
011400     88  WS-CAMPAIGN-FOUND           VALUE 'Y'.                   00011400
011500 77  WS-CENTURY                      PIC 9(02) VALUE 0.           00011500
011600 77  WS-PAGE-NUMBER                  PIC 9(04) COMP-3 VALUE 0.    00011600
011700 77  WS-LINE-COUNT                   PIC 9(03) COMP VALUE 99.     00011700
011800                                                                  00011800
011900*---------------------------------------------------------------* 00011900
012000*    FILE STATUS                                                 *00012000
012100*---------------------------------------------------------------* 00012100
012200 01  WS-FILE-STATUSES.                                            00012200
012300     05  WS-CAMPIN-STATUS            PIC X(02) VALUE SPACES.      00012300
012400     05  WS-RCPSTORE-STATUS          PIC X(02) VALUE SPACES.      00012400
012500     05  WS-JOBFILE-STATUS           PIC X(02) VALUE SPACES.      00012500
012600     05  WS-STATSOUT-STATUS          PIC X(02) VALUE SPACES.      00012600
012700     05  WS-STATRPT-STATUS           PIC X(02) VALUE SPACES.      00012700
012800     05  FILLER                      PIC X(04) VALUE SPACES.      00012800
012900                                                                  00012900
013000*---------------------------------------------------------------* 00013000
013100*    IN-MEMORY CAMPAIGN TABLE, LOADED ONCE FROM CAMPIN.  LOADED  *00013100
013200*    IN ASCENDING CAMPAIGN-ID ORDER (NMCAMIN ASSIGNS THE IDS     *00013200
013300*    SEQUENTIALLY), SO IT IS SEARCHED THE SAME WAY NMDISPW       *00013300
013400*    SEARCHES ITS COPY OF THIS TABLE.                           * 00013400
013500*    WS-CAMPAIGN-TABLE-COUNT AND THE SEARCH SUBSCRIPTS ABOVE     *00013500
013600*    ARE DECLARED AS 77-LEVELS WITH THE OTHER SCRATCH DATA.      *00013600
013700*---------------------------------------------------------------* 00013700
013800 01  WS-CAMPAIGN-TABLE.                                           00013800
013900     05  WS-CT-ENTRY OCCURS 1 TO 20000 TIMES                      00013900
014000                 DEPENDING ON WS-CAMPAIGN-TABLE-COUNT.            00014000
014100         10  WS-CT-CAMPAIGN-ID       PIC 9(12).                   00014100
014200         10  WS-CT-TENANT-ID         PIC 9(12).                   00014200
014300         10  WS-CT-CAMPAIGN-NAME     PIC X(30).                   00014300
014400         10  WS-CT-CHANNEL           PIC X(05).                   00014400
014500         10  WS-CT-STATUS            PIC X(10).                   00014500
014600                                                                  00014600
014700*---------------------------------------------------------------* 00014700
014800*    IN-MEMORY RECIPIENT TABLE, LOADED ONCE FROM RCPSTORE, USED * 00014800
014900*    ONLY TO COUNT TOTAL-RECIPIENTS PER CAMPAIGN BY LINEAR SCAN. *00014900
015000*    WS-RECIPIENT-TABLE-COUNT AND WS-RECIPIENT-SUB ARE DECLARED * 00015000
015100*    AS 77-LEVELS WITH THE OTHER SCRATCH DATA ABOVE.             *00015100
015200*---------------------------------------------------------------* 00015200
015300 01  WS-RECIPIENT-TABLE.                                          00015300
015400     05  WS-RT-CAMPAIGN-ID OCCURS 1 TO 20000 TIMES                00015400
015500                 DEPENDING ON WS-RECIPIENT-TABLE-COUNT            00015500
015600                                     PIC 9(12).                   00015600
015700                                                                  00015700
015800*---------------------------------------------------------------* 00015800
015900*    CURRENT CONTROL-BREAK WORK AREA                             *00015900
016000*---------------------------------------------------------------* 00016000
016100 01  WS-BREAK-CAMPAIGN-ID            PIC 9(12) VALUE 0.           00016100
016200 01  WS-PRIOR-TENANT-ID              PIC 9(12) VALUE 0.           00016200
016300                                                                  00016300
016400 01  WS-BREAK-COUNTS.                                             00016400
016500     05  WS-BRK-SENT-COUNT           PIC 9(09) COMP-3 VALUE 0.    00016500
016600     05  WS-BRK-FAILED-COUNT         PIC 9(09) COMP-3 VALUE 0.    00016600
016700     05  WS-BRK-SKIPPED-COUNT        PIC 9(09) COMP-3 VALUE 0.    00016700
016800     05  WS-BRK-DELAYED-COUNT        PIC 9(09) COMP-3 VALUE 0.    00016800
016900 01  WS-BREAK-COUNTS-R REDEFINES WS-BREAK-COUNTS                  00016900
017000                                     PIC X(16).                   00017000
017100                                                                  00017100
017200 01  WS-PENDING-COUNT                PIC S9(09) COMP-3 VALUE 0.   00017200
017300 01  WS-DELIVERY-RATE                PIC 9(03)V9(02) VALUE 0.     00017300
017400                                                                  00017400
017500 01  WS-TENANT-TOTALS.                                            00017500
017600     05  WS-TT-TOTAL-RECIPIENTS      PIC 9(09) COMP-3 VALUE 0.    00017600
017700     05  WS-TT-SENT-COUNT            PIC 9(09) COMP-3 VALUE 0.    00017700
017800     05  WS-TT-FAILED-COUNT          PIC 9(09) COMP-3 VALUE 0.    00017800
017900     05  WS-TT-SKIPPED-COUNT         PIC 9(09) COMP-3 VALUE 0.    00017900
018000     05  WS-TT-DELAYED-COUNT         PIC 9(09) COMP-3 VALUE 0.    00018000
018100     05  WS-TT-PENDING-COUNT         PIC S9(09) COMP-3 VALUE 0.   00018100
018200     05  FILLER                      PIC X(04) VALUE SPACES.      00018200
018300                                                                  00018300
018400 01  WS-GRAND-TOTALS.                                             00018400
018500     05  WS-GT-TOTAL-RECIPIENTS      PIC 9(09) COMP-3 VALUE 0.    00018500
018600     05  WS-GT-SENT-COUNT            PIC 9(09) COMP-3 VALUE 0.    00018600
018700     05  WS-GT-FAILED-COUNT          PIC 9(09) COMP-3 VALUE 0.    00018700
018800     05  WS-GT-SKIPPED-COUNT         PIC 9(09) COMP-3 VALUE 0.    00018800
018900     05  WS-GT-DELAYED-COUNT         PIC 9(09) COMP-3 VALUE 0.    00018900
019000     05  WS-GT-PENDING-COUNT         PIC S9(09) COMP-3 VALUE 0.   00019000
019100     05  FILLER                      PIC X(04) VALUE SPACES.      00019100
019200                                                                  00019200
019300 COPY JOBREC REPLACING ==:TAG:== BY ==WS-HLD==.                   00019300
019400                                                                  00019400
019500*---------------------------------------------------------------* 00019500
019600*    SYSTEM DATE WORK - Y2K CENTURY WINDOW                      * 00019600
019700*    NO FILLER CARRIED HERE - THIS GROUP IS AN ACCEPT ... FROM  * 00019700
019800*    DATE TARGET AND MUST STAY AT THE EXACT 6-DIGIT WIDTH THE   * 00019800
019900*    RUNTIME CLOCK RETURNS.                                      *00019900
020000*---------------------------------------------------------------* 00020000
020100 01  WS-SYSTEM-DATE.                                              00020100
020200     05  WS-SYS-YY                   PIC 9(02).                   00020200
020300     05  WS-SYS-MM                   PIC 9(02).                   00020300
020400     05  WS-SYS-DD                   PIC 9(02).                   00020400
020500                                                                  00020500
020600 01  WS-RUN-DATE.                                                 00020600
020700     05  WS-RUN-CCYY                 PIC 9(04).                   00020700
020800     05  WS-RUN-MM                   PIC 9(02).                   00020800
020900     05  WS-RUN-DD                   PIC 9(02).                   00020900
021000 01  WS-RUN-DATE-N REDEFINES WS-RUN-DATE                          00021000
021100                                     PIC 9(08).                   00021100
021200                                                                  00021200
021300*---------------------------------------------------------------* 00021300
021400*    REPORT LINE LAYOUTS                                         *00021400
021500*---------------------------------------------------------------* 00021500
021600 01  WS-HEADING-LINE-1.                                           00021600
021700     05  FILLER                      PIC X(40)                    00021700
021800         VALUE 'CAMPAIGN NOTIFICATION BATCH PROCESSOR'.           00021800
021900     05  FILLER                      PIC X(20) VALUE SPACES.      00021900
022000     05  WS-HL1-RUN-DATE             PIC 9999/99/99.              00022000
022100     05  FILLER                      PIC X(10) VALUE SPACES.      00022100
022200     05  FILLER                      PIC X(05) VALUE 'PAGE '.     00022200
022300     05  WS-HL1-PAGE-NUMBER          PIC ZZZ9.                    00022300
022400     05  FILLER                      PIC X(43) VALUE SPACES.      00022400
022500                                                                  00022500
022600 01  WS-HEADING-LINE-2.                                           00022600
022700     05  FILLER                      PIC X(40)                    00022700
022800         VALUE 'DELIVERY STATISTICS REPORT'.                      00022800
022900     05  FILLER                      PIC X(92) VALUE SPACES.      00022900
023000                                                                  00023000
023100 01  WS-COLUMN-HEADING.                                           00023100
023200     05  FILLER                     PIC X(13) VALUE 'CAMPAIGN-ID'.00023200
023300     05  FILLER                      PIC X(22) VALUE 'NAME'.      00023300
023400     05  FILLER                      PIC X(07) VALUE 'CHANNEL'.   00023400
023500     05  FILLER                      PIC X(11) VALUE 'STATUS'.    00023500
023600     05  FILLER                      PIC X(08) VALUE 'TOTAL'.     00023600
023700     05  FILLER                      PIC X(08) VALUE 'SENT'.      00023700
023800     05  FILLER                      PIC X(08) VALUE 'FAILED'.    00023800
023900     05  FILLER                      PIC X(08) VALUE 'SKIPPED'.   00023900
024000     05  FILLER                      PIC X(08) VALUE 'DELAYED'.   00024000
024100     05  FILLER                      PIC X(08) VALUE 'PENDING'.   00024100
024200     05  FILLER                      PIC X(08) VALUE 'RATE'.      00024200
024300     05  FILLER                      PIC X(23) VALUE SPACES.      00024300
024400                                                                  00024400
024500 01  WS-DETAIL-LINE.                                              00024500
024600     05  DL-CAMPAIGN-ID              PIC Z(11)9.                  00024600
024700     05  FILLER                      PIC X(02) VALUE SPACES.      00024700
024800     05  DL-NAME                     PIC X(20).                   00024800
024900     05  FILLER                      PIC X(02) VALUE SPACES.      00024900
025000     05  DL-CHANNEL                  PIC X(05).                   00025000
025100     05  FILLER                      PIC X(02) VALUE SPACES.      00025100
025200     05  DL-STATUS                   PIC X(10).                   00025200
025300     05  FILLER                      PIC X(01) VALUE SPACES.      00025300
025400     05  DL-TOTAL                    PIC ZZZ,ZZ9.                 00025400
025500     05  FILLER                      PIC X(02) VALUE SPACES.      00025500
025600     05  DL-SENT                     PIC ZZZ,ZZ9.                 00025600
025700     05  FILLER                      PIC X(02) VALUE SPACES.      00025700
025800     05  DL-FAILED                   PIC ZZZ,ZZ9.                 00025800
025900     05  FILLER                      PIC X(02) VALUE SPACES.      00025900
026000     05  DL-SKIPPED                  PIC ZZZ,ZZ9.                 00026000
026100     05  FILLER                      PIC X(02) VALUE SPACES.      00026100
026200     05  DL-DELAYED                  PIC ZZZ,ZZ9.                 00026200
026300     05  FILLER                      PIC X(02) VALUE SPACES.      00026300
026400     05  DL-PENDING                  PIC ZZZ,ZZ9.                 00026400
026500     05  FILLER                      PIC X(02) VALUE SPACES.      00026500
026600     05  DL-RATE                     PIC ZZ9.99.                  00026600
026700     05  DL-RATE-PCT                 PIC X(01) VALUE '%'.         00026700
026800     05  FILLER                      PIC X(17) VALUE SPACES.      00026800
026900 01  WS-DETAIL-LINE-R REDEFINES WS-DETAIL-LINE                    00026900
027000                                     PIC X(132).                  00027000
027100                                                                  00027100
027200 01  WS-SUBTOTAL-LINE.                                            00027200
027300     05  FILLER                      PIC X(14)                    00027300
027400         VALUE 'TENANT TOTAL'.                                    00027400
027500     05  FILLER                      PIC X(29) VALUE SPACES.      00027500
027600     05  ST-TOTAL                    PIC ZZZ,ZZ9.                 00027600
027700     05  FILLER                      PIC X(02) VALUE SPACES.      00027700
027800     05  ST-SENT                     PIC ZZZ,ZZ9.                 00027800
027900     05  FILLER                      PIC X(02) VALUE SPACES.      00027900
028000     05  ST-FAILED                   PIC ZZZ,ZZ9.                 00028000
028100     05  FILLER                      PIC X(02) VALUE SPACES.      00028100
028200     05  ST-SKIPPED                  PIC ZZZ,ZZ9.                 00028200
028300     05  FILLER                      PIC X(02) VALUE SPACES.      00028300
028400     05  ST-DELAYED                  PIC ZZZ,ZZ9.                 00028400
028500     05  FILLER                      PIC X(02) VALUE SPACES.      00028500
028600     05  ST-PENDING                  PIC ZZZ,ZZ9.                 00028600
028700     05  FILLER                      PIC X(37) VALUE SPACES.      00028700
028800                                                                  00028800
028900 01  WS-GRAND-TOTAL-LINE.                                         00028900
029000     05  FILLER                      PIC X(14)                    00029000
029100         VALUE 'GRAND TOTAL'.                                     00029100
029200     05  FILLER                      PIC X(29) VALUE SPACES.      00029200
029300     05  GT-TOTAL                    PIC ZZZ,ZZ9.                 00029300
029400     05  FILLER                      PIC X(02) VALUE SPACES.      00029400
029500     05  GT-SENT                     PIC ZZZ,ZZ9.                 00029500
029600     05  FILLER                      PIC X(02) VALUE SPACES.      00029600
029700     05  GT-FAILED                   PIC ZZZ,ZZ9.                 00029700
029800     05  FILLER                      PIC X(02) VALUE SPACES.      00029800
029900     05  GT-SKIPPED                  PIC ZZZ,ZZ9.                 00029900
030000     05  FILLER                      PIC X(02) VALUE SPACES.      00030000
030100     05  GT-DELAYED                  PIC ZZZ,ZZ9.                 00030100
030200     05  FILLER                      PIC X(02) VALUE SPACES.      00030200
030300     05  GT-PENDING                  PIC ZZZ,ZZ9.                 00030300
030400     05  FILLER                      PIC X(37) VALUE SPACES.      00030400
030500                                                                  00030500
030600 PROCEDURE DIVISION.                                              00030600
030700                                                                  00030700
030800*---------------------------------------------------------------* 00030800
030900* 000-MAIN                                                       *00030900
031000*---------------------------------------------------------------* 00031000
031100 000-MAIN.                                                        00031100
031200     PERFORM 700-OPEN-FILES THRU 700-EXIT.                        00031200
031300     PERFORM 405-BUILD-RUN-DATE THRU 405-EXIT.                    00031300
031400     PERFORM 800-LOAD-CAMPAIGN-TABLE THRU 800-EXIT.               00031400
031500     PERFORM 850-LOAD-RECIPIENT-TABLE THRU 850-EXIT.              00031500
031600                                                                  00031600
031700     PERFORM 110-READ-JOBFILE THRU 110-EXIT.                      00031700
031800     PERFORM 100-PROCESS-ONE-BREAK THRU 100-EXIT                  00031800
031900         UNTIL WS-JOBFILE-EOF.                                    00031900
032000                                                                  00032000
032100     PERFORM 830-WRITE-GRAND-TOTAL THRU 830-EXIT.                 00032100
032200                                                                  00032200
032300     PERFORM 790-CLOSE-FILES THRU 790-EXIT.                       00032300
032400     GOBACK.                                                      00032400
032500                                                                  00032500
032600*---------------------------------------------------------------* 00032600
032700* 100-PROCESS-ONE-BREAK - ACCUMULATES EVERY JOB RECORD FOR ONE  * 00032700
032800* CAMPAIGN (THE JOB FILE ARRIVES SORTED BY CAMPAIGN ID), THEN   * 00032800
032900* WRITES THE STATS RECORD AND DETAIL LINE FOR IT.                *00032900
033000*---------------------------------------------------------------* 00033000
033100 100-PROCESS-ONE-BREAK.                                           00033100
033200     MOVE WS-HLD-JOB-CAMPAIGN-ID TO WS-BREAK-CAMPAIGN-ID.         00033200
033300     MOVE SPACES TO WS-BREAK-COUNTS-R.                            00033300
033400     MOVE ZERO TO WS-BRK-SENT-COUNT WS-BRK-FAILED-COUNT           00033400
033500             WS-BRK-SKIPPED-COUNT WS-BRK-DELAYED-COUNT.           00033500
033600                                                                  00033600
033700     PERFORM 120-ACCUMULATE-ONE-JOB THRU 120-EXIT                 00033700
033800         UNTIL WS-JOBFILE-EOF                                     00033800
033900             OR WS-HLD-JOB-CAMPAIGN-ID NOT = WS-BREAK-CAMPAIGN-ID.00033900
034000                                                                  00034000
034100     PERFORM 200-LOOKUP-CAMPAIGN THRU 200-EXIT.                   00034100
034200     PERFORM 210-COUNT-RECIPIENTS THRU 210-EXIT.                  00034200
034300     PERFORM 220-COMPUTE-STATS THRU 220-EXIT.                     00034300
034400                                                                  00034400
034500     IF NOT WS-FIRST-BREAK                                        00034500
034600         AND WS-CT-TENANT-ID(WS-CAMP-FOUND-SUB)                   00034600
034700                 NOT = WS-PRIOR-TENANT-ID                         00034700
034800         PERFORM 820-WRITE-TENANT-SUBTOTAL THRU 820-EXIT          00034800
034900     END-IF.                                                      00034900
035000     MOVE 'N' TO WS-FIRST-BREAK-SW.                               00035000
035100                                                                  00035100
035200     PERFORM 300-WRITE-STATS-RECORD THRU 300-EXIT.                00035200
035300     PERFORM 810-WRITE-DETAIL-LINE THRU 810-EXIT.                 00035300
035400     PERFORM 825-ADD-TO-TENANT-TOTALS THRU 825-EXIT.              00035400
035500     PERFORM 835-ADD-TO-GRAND-TOTALS THRU 835-EXIT.               00035500
035600                                                                  00035600
035700     MOVE WS-CT-TENANT-ID(WS-CAMP-FOUND-SUB)                      00035700
035800             TO WS-PRIOR-TENANT-ID.                               00035800
035900 100-EXIT.                                                        00035900
036000     EXIT.                                                        00036000
036100                                                                  00036100
036200 110-READ-JOBFILE.                                                00036200
036300     READ JOBFILE INTO WS-HLD-JOB-REC                             00036300
036400         AT END                                                   00036400
036500             MOVE 'Y' TO WS-JOBFILE-EOF-SW                        00036500
036600     END-READ.                                                    00036600
036700 110-EXIT.                                                        00036700
036800     EXIT.                                                        00036800
036900                                                                  00036900
037000 120-ACCUMULATE-ONE-JOB.                                          00037000
037100     IF WS-HLD-JOB-SENT                                           00037100
037200         ADD 1 TO WS-BRK-SENT-COUNT                               00037200
037300     END-IF.                                                      00037300
037400     IF WS-HLD-JOB-FAILED                                         00037400
037500         ADD 1 TO WS-BRK-FAILED-COUNT                             00037500
037600     END-IF.                                                      00037600
037700     IF WS-HLD-JOB-SKIPPED                                        00037700
037800         ADD 1 TO WS-BRK-SKIPPED-COUNT                            00037800
037900     END-IF.                                                      00037900
038000     IF WS-HLD-JOB-DELAYED                                        00038000
038100         ADD 1 TO WS-BRK-DELAYED-COUNT                            00038100
038200     END-IF.                                                      00038200
038300     PERFORM 110-READ-JOBFILE THRU 110-EXIT.                      00038300
038400 120-EXIT.                                                        00038400
038500     EXIT.                                                        00038500
038600                                                                  00038600
038700*---------------------------------------------------------------* 00038700
038800* 200-LOOKUP-CAMPAIGN - BINARY SEARCH OF WS-CAMPAIGN-TABLE BY   * 00038800
038900* THE BREAK'S CAMPAIGN ID, SAME IDIOM AS NMDISPW AND NMCAMIN.   * 00038900
039000*---------------------------------------------------------------* 00039000
039100 200-LOOKUP-CAMPAIGN.                                             00039100
039200     MOVE 'N' TO WS-CAMPAIGN-FOUND-SW.                            00039200
039300     MOVE 1 TO WS-CAMP-SCH-LOW.                                   00039300
039400     MOVE WS-CAMPAIGN-TABLE-COUNT TO WS-CAMP-SCH-HIGH.            00039400
039500                                                                  00039500
039600     PERFORM 205-CAMPAIGN-SEARCH-STEP                             00039600
039700         UNTIL WS-CAMP-SCH-LOW > WS-CAMP-SCH-HIGH                 00039700
039800             OR WS-CAMPAIGN-FOUND.                                00039800
039900 200-EXIT.                                                        00039900
040000     EXIT.                                                        00040000
040100                                                                  00040100
040200 205-CAMPAIGN-SEARCH-STEP.                                        00040200
040300     COMPUTE WS-CAMP-SCH-MID =                                    00040300
040400         (WS-CAMP-SCH-LOW + WS-CAMP-SCH-HIGH) / 2.                00040400
040500     IF WS-CT-CAMPAIGN-ID(WS-CAMP-SCH-MID) = WS-BREAK-CAMPAIGN-ID 00040500
040600         MOVE 'Y' TO WS-CAMPAIGN-FOUND-SW                         00040600
040700         MOVE WS-CAMP-SCH-MID TO WS-CAMP-FOUND-SUB                00040700
040800     ELSE                                                         00040800
040900         IF WS-CT-CAMPAIGN-ID(WS-CAMP-SCH-MID)                    00040900
041000                 < WS-BREAK-CAMPAIGN-ID                           00041000
041100             COMPUTE WS-CAMP-SCH-LOW = WS-CAMP-SCH-MID + 1        00041100
041200         ELSE                                                     00041200
041300             COMPUTE WS-CAMP-SCH-HIGH = WS-CAMP-SCH-MID - 1       00041300
041400         END-IF                                                   00041400
041500     END-IF.                                                      00041500
041600                                                                  00041600
041700*---------------------------------------------------------------* 00041700
041800* 210-COUNT-RECIPIENTS - LINEAR SCAN OF THE RECIPIENT TABLE FOR * 00041800
041900* THIS CAMPAIGN'S LOAD COUNT.                                    *00041900
042000*---------------------------------------------------------------* 00042000
042100 210-COUNT-RECIPIENTS.                                            00042100
042200     MOVE 0 TO WS-TOTAL-RECIPIENTS.                               00042200
042300     PERFORM 215-COUNT-ONE-RECIPIENT                              00042300
042400         VARYING WS-RECIPIENT-SUB FROM 1 BY 1                     00042400
042500         UNTIL WS-RECIPIENT-SUB > WS-RECIPIENT-TABLE-COUNT.       00042500
042600 210-EXIT.                                                        00042600
042700     EXIT.                                                        00042700
042800                                                                  00042800
042900 215-COUNT-ONE-RECIPIENT.                                         00042900
043000     IF WS-RT-CAMPAIGN-ID(WS-RECIPIENT-SUB)                       00043000
043100             = WS-BREAK-CAMPAIGN-ID                               00043100
043200         ADD 1 TO WS-TOTAL-RECIPIENTS                             00043200
043300     END-IF.                                                      00043300
043400                                                                  00043400
043500*---------------------------------------------------------------* 00043500
043600* 220-COMPUTE-STATS - PENDING-COUNT FLOORED AT ZERO; DELIVERY   * 00043600
043700* RATE ROUNDED TO TWO DECIMALS BY THE COMPUTE ROUNDED PHRASE.   * 00043700
043800*---------------------------------------------------------------* 00043800
043900 220-COMPUTE-STATS.                                               00043900
044000     COMPUTE WS-PENDING-COUNT = WS-TOTAL-RECIPIENTS               00044000
044100             - WS-BRK-SENT-COUNT - WS-BRK-FAILED-COUNT            00044100
044200             - WS-BRK-SKIPPED-COUNT - WS-BRK-DELAYED-COUNT.       00044200
044300     IF WS-PENDING-COUNT < 0                                      00044300
044400         MOVE 0 TO WS-PENDING-COUNT                               00044400
044500     END-IF.                                                      00044500
044600                                                                  00044600
044700     IF WS-TOTAL-RECIPIENTS = 0                                   00044700
044800         MOVE 0 TO WS-DELIVERY-RATE                               00044800
044900     ELSE                                                         00044900
045000         COMPUTE WS-DELIVERY-RATE ROUNDED =                       00045000
045100             (WS-BRK-SENT-COUNT * 100) / WS-TOTAL-RECIPIENTS      00045100
045200     END-IF.                                                      00045200
045300 220-EXIT.                                                        00045300
045400     EXIT.                                                        00045400
045500                                                                  00045500
045600*---------------------------------------------------------------* 00045600
045700* 300-WRITE-STATS-RECORD                                        * 00045700
045800*---------------------------------------------------------------* 00045800
045900 300-WRITE-STATS-RECORD.                                          00045900
046000     MOVE WS-BREAK-CAMPAIGN-ID TO FD-STA-STAT-CAMPAIGN-ID.        00046000
046100     MOVE WS-TOTAL-RECIPIENTS TO FD-STA-TOTAL-RECIPIENTS.         00046100
046200     MOVE WS-BRK-SENT-COUNT TO FD-STA-SENT-COUNT.                 00046200
046300     MOVE WS-BRK-FAILED-COUNT TO FD-STA-FAILED-COUNT.             00046300
046400     MOVE WS-BRK-SKIPPED-COUNT TO FD-STA-SKIPPED-COUNT.           00046400
046500     MOVE WS-BRK-DELAYED-COUNT TO FD-STA-DELAYED-COUNT.           00046500
046600     MOVE WS-PENDING-COUNT TO FD-STA-PENDING-COUNT.               00046600
046700     MOVE WS-DELIVERY-RATE TO FD-STA-DELIVERY-RATE.               00046700
046800     WRITE FD-STA-STATS-REC.                                      00046800
046900 300-EXIT.                                                        00046900
047000     EXIT.                                                        00047000
047100                                                                  00047100
047200 405-BUILD-RUN-DATE.                                              00047200
047300     ACCEPT WS-SYSTEM-DATE FROM DATE.                             00047300
047400     IF WS-SYS-YY < 50                                            00047400
047500         MOVE 20 TO WS-CENTURY                                    00047500
047600     ELSE                                                         00047600
047700         MOVE 19 TO WS-CENTURY                                    00047700
047800     END-IF.                                                      00047800
047900     MOVE WS-CENTURY TO WS-RUN-CCYY(1:2).                         00047900
048000     MOVE WS-SYS-YY  TO WS-RUN-CCYY(3:2).                         00048000
048100     MOVE WS-SYS-MM  TO WS-RUN-MM.                                00048100
048200     MOVE WS-SYS-DD  TO WS-RUN-DD.                                00048200
048300 405-EXIT.                                                        00048300
048400     EXIT.                                                        00048400
048500                                                                  00048500
048600*---------------------------------------------------------------* 00048600
048700* 700-OPEN-FILES                                                * 00048700
048800*---------------------------------------------------------------* 00048800
048900 700-OPEN-FILES.                                                  00048900
049000     OPEN INPUT  CAMPIN                                           00049000
049100                 RCPSTORE                                         00049100
049200                 JOBFILE                                          00049200
049300          OUTPUT STATSOUT                                         00049300
049400                 STATRPT.                                         00049400
049500     IF WS-JOBFILE-STATUS NOT = '00'                              00049500
049600         DISPLAY 'NMSTATS - ERROR OPENING JOBFILE. RC: '          00049600
049700                 WS-JOBFILE-STATUS                                00049700
049800         MOVE 'Y' TO WS-JOBFILE-EOF-SW                            00049800
049900     END-IF.                                                      00049900
050000 700-EXIT.                                                        00050000
050100     EXIT.                                                        00050100
050200                                                                  00050200
050300 790-CLOSE-FILES.                                                 00050300
050400     CLOSE CAMPIN RCPSTORE JOBFILE STATSOUT STATRPT.              00050400
050500 790-EXIT.                                                        00050500
050600     EXIT.                                                        00050600
050700                                                                  00050700
050800*---------------------------------------------------------------* 00050800
050900* 800-LOAD-CAMPAIGN-TABLE                                       * 00050900
051000*---------------------------------------------------------------* 00051000
051100 800-LOAD-CAMPAIGN-TABLE.                                         00051100
051200     PERFORM 805-READ-CAMPIN THRU 805-EXIT.                       00051200
051300     PERFORM 806-ADD-CAMPAIGN-ENTRY THRU 806-EXIT                 00051300
051400         UNTIL WS-CAMPIN-EOF.                                     00051400
051500 800-EXIT.                                                        00051500
051600     EXIT.                                                        00051600
051700                                                                  00051700
051800 805-READ-CAMPIN.                                                 00051800
051900     READ CAMPIN INTO FD-CAM-CAMPAIGN-REC                         00051900
052000         AT END                                                   00052000
052100             MOVE 'Y' TO WS-CAMPIN-EOF-SW                         00052100
052200     END-READ.                                                    00052200
052300 805-EXIT.                                                        00052300
052400     EXIT.                                                        00052400
052500                                                                  00052500
052600 806-ADD-CAMPAIGN-ENTRY.                                          00052600
052700     ADD 1 TO WS-CAMPAIGN-TABLE-COUNT.                            00052700
052800     MOVE FD-CAM-CAMPAIGN-ID                                      00052800
052900             TO WS-CT-CAMPAIGN-ID(WS-CAMPAIGN-TABLE-COUNT).       00052900
053000     MOVE FD-CAM-TENANT-ID                                        00053000
053100             TO WS-CT-TENANT-ID(WS-CAMPAIGN-TABLE-COUNT).         00053100
053200     MOVE FD-CAM-CAMPAIGN-NAME                                    00053200
053300             TO WS-CT-CAMPAIGN-NAME(WS-CAMPAIGN-TABLE-COUNT).     00053300
053400     MOVE FD-CAM-CHANNEL                                          00053400
053500             TO WS-CT-CHANNEL(WS-CAMPAIGN-TABLE-COUNT).           00053500
053600     MOVE FD-CAM-STATUS                                           00053600
053700             TO WS-CT-STATUS(WS-CAMPAIGN-TABLE-COUNT).            00053700
053800     PERFORM 805-READ-CAMPIN THRU 805-EXIT.                       00053800
053900 806-EXIT.                                                        00053900
054000     EXIT.                                                        00054000
054100                                                                  00054100
054200*---------------------------------------------------------------* 00054200
054300* 850-LOAD-RECIPIENT-TABLE - LOADS EVERY RCPSTORE RECORD INTO   * 00054300
054400* WS-RECIPIENT-TABLE SO 210-COUNT-RECIPIENTS HAS SOMETHING TO   * 00054400
054500* SCAN.  ADDED CR-7455 - THE PERFORM OF THIS PARAGRAPH AT       * 00054500
054600* 000-MAIN HAD NO MATCHING PROCEDURE, SO TOTAL-RECIPIENTS WAS   * 00054600
054700* COMING UP ZERO FOR EVERY CAMPAIGN.                             *00054700
054800*---------------------------------------------------------------* 00054800
054900850-LOAD-RECIPIENT-TABLE.                                         00054900
055000     PERFORM 855-READ-RCPSTORE THRU 855-EXIT.                     00055000
055100     PERFORM 856-ADD-RECIPIENT-ENTRY THRU 856-EXIT                00055100
055200         UNTIL WS-RCPSTORE-EOF.                                   00055200
055300850-EXIT.                                                         00055300
055400     EXIT.                                                        00055400
055500                                                                  00055500
055600855-READ-RCPSTORE.                                                00055600
055700     READ RCPSTORE INTO FD-RCP-RECIPIENT-REC                      00055700
055800         AT END                                                   00055800
055900             MOVE 'Y' TO WS-RCPSTORE-EOF-SW                       00055900
056000     END-READ.                                                    00056000
056100855-EXIT.                                                         00056100
056200     EXIT.                                                        00056200
056300                                                                  00056300
056400856-ADD-RECIPIENT-ENTRY.                                          00056400
056500     ADD 1 TO WS-RECIPIENT-TABLE-COUNT.                           00056500
056600     MOVE FD-RCP-CAMPAIGN-ID                                      00056600
056700             TO WS-RT-CAMPAIGN-ID(WS-RECIPIENT-TABLE-COUNT).      00056700
056800     PERFORM 855-READ-RCPSTORE THRU 855-EXIT.                     00056800
056900856-EXIT.                                                         00056900
057000     EXIT.                                                        00057000
057100                                                                  00057100
057200*---------------------------------------------------------------* 00057200
057300* 810-WRITE-DETAIL-LINE - FIRST LINE OF A RUN OR OF A NEW PAGE  * 00057300
057400* GETS THE TWO-LINE HEADING AND COLUMN CAPTION ABOVE IT.         *00057400
057500*---------------------------------------------------------------* 00057500
057600 810-WRITE-DETAIL-LINE.                                           00057600
057700     IF WS-LINE-COUNT > 55                                        00057700
057800         PERFORM 815-WRITE-PAGE-HEADING THRU 815-EXIT             00057800
057900     END-IF.                                                      00057900
058000                                                                  00058000
058100     MOVE WS-BREAK-CAMPAIGN-ID TO DL-CAMPAIGN-ID.                 00058100
058200     MOVE WS-CT-CAMPAIGN-NAME(WS-CAMP-FOUND-SUB)(1:20)            00058200
058300             TO DL-NAME.                                          00058300
058400     MOVE WS-CT-CHANNEL(WS-CAMP-FOUND-SUB) TO DL-CHANNEL.         00058400
058500     MOVE WS-CT-STATUS(WS-CAMP-FOUND-SUB) TO DL-STATUS.           00058500
058600     MOVE WS-TOTAL-RECIPIENTS TO DL-TOTAL.                        00058600
058700     MOVE WS-BRK-SENT-COUNT TO DL-SENT.                           00058700
058800     MOVE WS-BRK-FAILED-COUNT TO DL-FAILED.                       00058800
058900     MOVE WS-BRK-SKIPPED-COUNT TO DL-SKIPPED.                     00058900
059000     MOVE WS-BRK-DELAYED-COUNT TO DL-DELAYED.                     00059000
059100     MOVE WS-PENDING-COUNT TO DL-PENDING.                         00059100
059200     MOVE WS-DELIVERY-RATE TO DL-RATE.                            00059200
059300     WRITE FD-RPT-LINE FROM WS-DETAIL-LINE.                       00059300
059400     ADD 1 TO WS-LINE-COUNT.                                      00059400
059500 810-EXIT.                                                        00059500
059600     EXIT.                                                        00059600
059700                                                                  00059700
059800 815-WRITE-PAGE-HEADING.                                          00059800
059900     ADD 1 TO WS-PAGE-NUMBER.                                     00059900
060000     MOVE WS-RUN-DATE TO WS-HL1-RUN-DATE.                         00060000
060100     MOVE WS-PAGE-NUMBER TO WS-HL1-PAGE-NUMBER.                   00060100
060200     WRITE FD-RPT-LINE FROM WS-HEADING-LINE-1                     00060200
060300         AFTER ADVANCING PAGE.                                    00060300
060400     WRITE FD-RPT-LINE FROM WS-HEADING-LINE-2                     00060400
060500         AFTER ADVANCING 1 LINE.                                  00060500
060600     WRITE FD-RPT-LINE FROM WS-COLUMN-HEADING                     00060600
060700         AFTER ADVANCING 2 LINES.                                 00060700
060800     MOVE 0 TO WS-LINE-COUNT.                                     00060800
060900 815-EXIT.                                                        00060900
061000     EXIT.                                                        00061000
061100                                                                  00061100
061200*---------------------------------------------------------------* 00061200
061300* 820-WRITE-TENANT-SUBTOTAL - FIRED WHEN THE TENANT ID CHANGES; * 00061300
061400* THE RESET TO ZERO HAPPENS IN 825 ONCE THE NEW TENANT'S FIRST  * 00061400
061500* CAMPAIGN HAS BEEN ADDED IN.                                    *00061500
061600*---------------------------------------------------------------* 00061600
061700 820-WRITE-TENANT-SUBTOTAL.                                       00061700
061800     MOVE WS-TT-TOTAL-RECIPIENTS TO ST-TOTAL.                     00061800
061900     MOVE WS-TT-SENT-COUNT TO ST-SENT.                            00061900
062000     MOVE WS-TT-FAILED-COUNT TO ST-FAILED.                        00062000
062100     MOVE WS-TT-SKIPPED-COUNT TO ST-SKIPPED.                      00062100
062200     MOVE WS-TT-DELAYED-COUNT TO ST-DELAYED.                      00062200
062300     MOVE WS-TT-PENDING-COUNT TO ST-PENDING.                      00062300
062400     WRITE FD-RPT-LINE FROM WS-SUBTOTAL-LINE                      00062400
062500         AFTER ADVANCING 2 LINES.                                 00062500
062600     ADD 2 TO WS-LINE-COUNT.                                      00062600
062700     MOVE 0 TO WS-TT-TOTAL-RECIPIENTS WS-TT-SENT-COUNT            00062700
062800             WS-TT-FAILED-COUNT WS-TT-SKIPPED-COUNT               00062800
062900             WS-TT-DELAYED-COUNT WS-TT-PENDING-COUNT.             00062900
063000 820-EXIT.                                                        00063000
063100     EXIT.                                                        00063100
063200                                                                  00063200
063300 825-ADD-TO-TENANT-TOTALS.                                        00063300
063400     ADD WS-TOTAL-RECIPIENTS TO WS-TT-TOTAL-RECIPIENTS.           00063400
063500     ADD WS-BRK-SENT-COUNT TO WS-TT-SENT-COUNT.                   00063500
063600     ADD WS-BRK-FAILED-COUNT TO WS-TT-FAILED-COUNT.               00063600
063700     ADD WS-BRK-SKIPPED-COUNT TO WS-TT-SKIPPED-COUNT.             00063700
063800     ADD WS-BRK-DELAYED-COUNT TO WS-TT-DELAYED-COUNT.             00063800
063900     ADD WS-PENDING-COUNT TO WS-TT-PENDING-COUNT.                 00063900
064000 825-EXIT.                                                        00064000
064100     EXIT.                                                        00064100
064200                                                                  00064200
064300*---------------------------------------------------------------* 00064300
064400* 830-WRITE-GRAND-TOTAL - FIRES THE LAST TENANT'S SUBTOTAL LINE * 00064400
064500* FIRST, THEN THE OVERALL GRAND TOTAL.                           *00064500
064600*---------------------------------------------------------------* 00064600
064700 830-WRITE-GRAND-TOTAL.                                           00064700
064800     IF NOT WS-FIRST-BREAK                                        00064800
064900         PERFORM 820-WRITE-TENANT-SUBTOTAL THRU 820-EXIT          00064900
065000     END-IF.                                                      00065000
065100                                                                  00065100
065200     MOVE WS-GT-TOTAL-RECIPIENTS TO GT-TOTAL.                     00065200
065300     MOVE WS-GT-SENT-COUNT TO GT-SENT.                            00065300
065400     MOVE WS-GT-FAILED-COUNT TO GT-FAILED.                        00065400
065500     MOVE WS-GT-SKIPPED-COUNT TO GT-SKIPPED.                      00065500
065600     MOVE WS-GT-DELAYED-COUNT TO GT-DELAYED.                      00065600
065700     MOVE WS-GT-PENDING-COUNT TO GT-PENDING.                      00065700
065800     WRITE FD-RPT-LINE FROM WS-GRAND-TOTAL-LINE                   00065800
065900         AFTER ADVANCING 2 LINES.                                 00065900
066000 830-EXIT.                                                        00066000
066100     EXIT.                                                        00066100
066200                                                                  00066200
066300 835-ADD-TO-GRAND-TOTALS.                                         00066300
066400     ADD WS-TOTAL-RECIPIENTS TO WS-GT-TOTAL-RECIPIENTS.           00066400
066500     ADD WS-BRK-SENT-COUNT TO WS-GT-SENT-COUNT.                   00066500
066600     ADD WS-BRK-FAILED-COUNT TO WS-GT-FAILED-COUNT.               00066600
066700     ADD WS-BRK-SKIPPED-COUNT TO WS-GT-SKIPPED-COUNT.             00066700
066800     ADD WS-BRK-DELAYED-COUNT TO WS-GT-DELAYED-COUNT.             00066800
066900     ADD WS-PENDING-COUNT TO WS-GT-PENDING-COUNT.                 00066900
067000 835-EXIT.                                                        00067000
067100     EXIT.                                                        00067100
