000100***************************************************************** 00000100
000200* PROGRAM:  NMPROV                                              * 00000200
000300* AUTHOR:   J. W. SAYLES                                        * 00000300
000400*                                                                *00000400
000500* SIMULATED DELIVERY PROVIDER.  CALLED BY NMDISPW ONCE PER SEND * 00000500
000600* ATTEMPT AFTER NMRULE HAS ALLOWED THE RECIPIENT.  VALIDATES    * 00000600
000700* THE CHANNEL, ENFORCES A PER-CHANNEL QUOTA OF 100 ACCEPTED     * 00000700
000800* REQUESTS FOR THE RUN, AND DETERMINISTICALLY FAILS EVERY 5TH   * 00000800
000900* IN-QUOTA REQUEST PER CHANNEL IN PLACE OF THE OLD PROVIDER'S   * 00000900
001000* RANDOM 20 PERCENT FAILURE RATE.                                *00001000
001100*-----------------------------------------------------------------00001100
001200* MAINT HISTORY                                                   00001200
001300* 09/14/92  JWS  ORIGINAL PROGRAM FOR CR-4471 PROVIDER SIMULATOR  00001300
001400* 01/09/99  RSK  Y2K REVIEW - NO DATE FIELDS IN THIS MODULE,      00001400
001500*                NO CHANGE REQUIRED - CR-6801                     00001500
001600* 03/02/02  LPH  REPLACED THE RANDOM-NUMBER FAILURE CHECK WITH A  00001600
001700*                DETERMINISTIC EVERY-5TH-REQUEST RULE SO A RERUN  00001700
001800*                OF A FAILED STEP REPRODUCES THE SAME RESULT -    00001800
001900*                CR-7344                                          00001900
002000***************************************************************** 00002000
002100 IDENTIFICATION DIVISION.                                         00002100
002200 PROGRAM-ID.    NMPROV.                                           00002200
002300 AUTHOR.        J. W. SAYLES.                                     00002300
002400 INSTALLATION.  MARKETING SYSTEMS GROUP.                          00002400
002500 DATE-WRITTEN.  09/14/92.                                         00002500
002600 DATE-COMPILED. 03/02/02.                                         00002600
002700 SECURITY.      NON-CONFIDENTIAL.                                 00002700
002800                                                                  00002800
002900 ENVIRONMENT DIVISION.                                            00002900
003000 CONFIGURATION SECTION.                                           00003000
003100 SOURCE-COMPUTER.  IBM-390.                                       00003100
003200 OBJECT-COMPUTER.  IBM-390.                                       00003200
003300                                                                  00003300
003400 DATA DIVISION.                                                   00003400
003500 WORKING-STORAGE SECTION.                                         00003500
003600*---------------------------------------------------------------* 00003600
003700*    PER-CHANNEL QUOTA COUNTERS.  ONE ENTRY PER CHANNEL, HELD   * 00003700
003800*    IN A FIXED THREE-ENTRY TABLE (EMAIL, SMS, PUSH) SINCE THIS * 00003800
003900*    PROGRAM IS NOT CODED INITIAL AND THE COUNTS MUST SURVIVE   * 00003900
004000*    FROM ONE CALL TO THE NEXT FOR THE LIFE OF THE RUN.  THE    * 00004000
004100*    CHANNEL NAMES ARE LOADED ONCE BY 050-INIT-QUOTA-TABLE      * 00004100
004200*    RATHER THAN BY VALUE CLAUSE SINCE A VALUE ON AN OCCURS     * 00004200
004300*    ITEM CANNOT CARRY A DIFFERENT LITERAL PER OCCURRENCE.      * 00004300
004400*---------------------------------------------------------------* 00004400
004500 01  WS-QUOTA-TABLE.                                              00004500
004600     05  WS-QT-ENTRY OCCURS 3 TIMES.                              00004600
004700         10  WS-QT-CHANNEL           PIC X(05).                   00004700
004800         10  WS-QT-ACCEPTED-COUNT    PIC 9(05) COMP-3 VALUE 0.    00004800
004900 01  WS-QUOTA-TABLE-R REDEFINES WS-QUOTA-TABLE                    00004900
005000                                     PIC X(24).                   00005000
005100                                                                  00005100
005200 01  WS-INIT-SW                      PIC X(01) VALUE 'N'.         00005200
005300     88  WS-TABLE-INITIALIZED        VALUE 'Y'.                   00005300
005400                                                                  00005400
005500 01  WS-CHANNEL-SUB                  PIC 9(02) COMP VALUE 0.      00005500
005600 01  WS-CHANNEL-UPPER                PIC X(05) VALUE SPACES.      00005600
005700 01  WS-CHANNEL-UPPER-R REDEFINES WS-CHANNEL-UPPER.               00005700
005800     05  WS-CHANNEL-UPPER-BYTE OCCURS 5 TIMES                     00005800
005900                                     PIC X(01).                   00005900
006000 01  WS-CHANNEL-FOUND-SW             PIC X(01) VALUE 'N'.         00006000
006100     88  WS-CHANNEL-FOUND            VALUE 'Y'.                   00006100
006200                                                                  00006200
006300 01  WS-REQUEST-NUMBER               PIC 9(05) COMP-3 VALUE 0.    00006300
006400 01  WS-FIFTH-REQUEST-TEST           PIC 9(05) VALUE 0.           00006400
006500 01  WS-FIFTH-REQUEST-WORK           PIC 9(05) VALUE 0.           00006500
006600                                                                  00006600
006700 LINKAGE SECTION.                                                 00006700
006800 01  LK-CHANNEL                      PIC X(05).                   00006800
006900 01  LK-DESTINATION                  PIC X(50).                   00006900
007000 01  LK-DESTINATION-R REDEFINES LK-DESTINATION.                   00007000
007100     05  LK-DESTINATION-FIRST-CHAR   PIC X(01).                   00007100
007200     05  FILLER                      PIC X(49).                   00007200
007300 01  LK-MESSAGE-TEMPLATE             PIC X(20).                   00007300
007400 01  LK-RESULT                       PIC X(08).                   00007400
007500     88  LK-RESULT-SENT               VALUE 'SENT'.               00007500
007600     88  LK-RESULT-FAILED             VALUE 'FAILED'.             00007600
007700 01  LK-ERROR-CODE                   PIC X(16).                   00007700
007800                                                                  00007800
007900 PROCEDURE DIVISION USING LK-CHANNEL LK-DESTINATION               00007900
008000         LK-MESSAGE-TEMPLATE LK-RESULT LK-ERROR-CODE.             00008000
008100                                                                  00008100
008200*---------------------------------------------------------------* 00008200
008300* 000-MAIN                                                       *00008300
008400*---------------------------------------------------------------* 00008400
008500 000-MAIN.                                                        00008500
008600     IF NOT WS-TABLE-INITIALIZED                                  00008600
008700         PERFORM 050-INIT-QUOTA-TABLE THRU 050-EXIT               00008700
008800     END-IF.                                                      00008800
008900                                                                  00008900
009000     MOVE SPACES TO LK-RESULT.                                    00009000
009100     MOVE SPACES TO LK-ERROR-CODE.                                00009100
009200                                                                  00009200
009300     PERFORM 100-VALIDATE-CHANNEL THRU 100-EXIT.                  00009300
009400     IF LK-ERROR-CODE = SPACES                                    00009400
009500         PERFORM 200-CHECK-QUOTA THRU 200-EXIT                    00009500
009600     END-IF.                                                      00009600
009700     IF LK-ERROR-CODE = SPACES                                    00009700
009800         PERFORM 300-SIMULATE-SEND THRU 300-EXIT                  00009800
009900     END-IF.                                                      00009900
010000     GOBACK.                                                      00010000
010100                                                                  00010100
010200*---------------------------------------------------------------* 00010200
010300* 050-INIT-QUOTA-TABLE - RUNS ONCE, FIRST CALL OF THE RUN.      * 00010300
010400*---------------------------------------------------------------* 00010400
010500 050-INIT-QUOTA-TABLE.                                            00010500
010600     MOVE 'EMAIL' TO WS-QT-CHANNEL(1).                            00010600
010700     MOVE 'SMS  ' TO WS-QT-CHANNEL(2).                            00010700
010800     MOVE 'PUSH ' TO WS-QT-CHANNEL(3).                            00010800
010900     MOVE 'Y' TO WS-INIT-SW.                                      00010900
011000 050-EXIT.                                                        00011000
011100     EXIT.                                                        00011100
011200                                                                  00011200
011300*---------------------------------------------------------------* 00011300
011400* 100-VALIDATE-CHANNEL - CHANNEL IS UPPER-CASED AND MATCHED     * 00011400
011500* AGAINST THE QUOTA TABLE.  AN UNKNOWN CHANNEL FAILS WITHOUT    * 00011500
011600* TOUCHING ANY QUOTA COUNTER.                                    *00011600
011700*---------------------------------------------------------------* 00011700
011800 100-VALIDATE-CHANNEL.                                            00011800
011900     MOVE LK-CHANNEL TO WS-CHANNEL-UPPER.                         00011900
012000     INSPECT WS-CHANNEL-UPPER                                     00012000
012100         CONVERTING 'abcdefghijklmnopqrstuvwxyz'                  00012100
012200                 TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                 00012200
012300                                                                  00012300
012400     MOVE 'N' TO WS-CHANNEL-FOUND-SW.                             00012400
012500     PERFORM 110-MATCH-CHANNEL                                    00012500
012600         VARYING WS-CHANNEL-SUB FROM 1 BY 1                       00012600
012700         UNTIL WS-CHANNEL-SUB > 3 OR WS-CHANNEL-FOUND.            00012700
012800                                                                  00012800
012900     IF NOT WS-CHANNEL-FOUND                                      00012900
013000         MOVE 'FAILED' TO LK-RESULT                               00013000
013100         MOVE 'UNKNOWN_CHANNEL' TO LK-ERROR-CODE                  00013100
013200     END-IF.                                                      00013200
013300 100-EXIT.                                                        00013300
013400     EXIT.                                                        00013400
013500                                                                  00013500
013600 110-MATCH-CHANNEL.                                               00013600
013700     IF WS-CHANNEL-UPPER = WS-QT-CHANNEL(WS-CHANNEL-SUB)          00013700
013800         MOVE 'Y' TO WS-CHANNEL-FOUND-SW                          00013800
013900     END-IF.                                                      00013900
014000                                                                  00014000
014100*---------------------------------------------------------------* 00014100
014200* 200-CHECK-QUOTA - WS-CHANNEL-SUB IS STILL POINTING AT THE     * 00014200
014300* MATCHED ENTRY (110-MATCH-CHANNEL STOPPED THE VARYING LOOP     * 00014300
014400* BEFORE INCREMENTING PAST IT).  THE 101ST ACCEPTED REQUEST     * 00014400
014500* FOR A CHANNEL FAILS WITHOUT A SEND BEING ATTEMPTED.            *00014500
014600*---------------------------------------------------------------* 00014600
014700 200-CHECK-QUOTA.                                                 00014700
014800     SUBTRACT 1 FROM WS-CHANNEL-SUB.                              00014800
014900     IF WS-QT-ACCEPTED-COUNT(WS-CHANNEL-SUB) >= 100               00014900
015000         MOVE 'FAILED' TO LK-RESULT                               00015000
015100         MOVE 'RATE_LIMITED' TO LK-ERROR-CODE                     00015100
015200         DISPLAY 'NMPROV - QUOTA DUMP ' WS-QUOTA-TABLE-R          00015200
015300     END-IF.                                                      00015300
015400 200-EXIT.                                                        00015400
015500     EXIT.                                                        00015500
015600                                                                  00015600
015700*---------------------------------------------------------------* 00015700
015800* 300-SIMULATE-SEND - REQUEST IS WITHIN QUOTA.  THE COUNTER IS  * 00015800
015900* ADVANCED FIRST SO THE NEW COUNT IS THE REQUEST'S ORDINAL      * 00015900
016000* NUMBER FOR THIS CHANNEL; EVERY 5TH SUCH REQUEST (5, 10, 15,   * 00016000
016100* ...) IS TREATED AS A PROVIDER FAILURE IN PLACE OF THE OLD     * 00016100
016200* RANDOM-NUMBER CHECK.  BOTH OUTCOMES CONSUME QUOTA.             *00016200
016300*---------------------------------------------------------------* 00016300
016400 300-SIMULATE-SEND.                                               00016400
016500     ADD 1 TO WS-QT-ACCEPTED-COUNT(WS-CHANNEL-SUB).               00016500
016600     MOVE WS-QT-ACCEPTED-COUNT(WS-CHANNEL-SUB)                    00016600
016700             TO WS-REQUEST-NUMBER.                                00016700
016800                                                                  00016800
016900     DIVIDE WS-REQUEST-NUMBER BY 5                                00016900
017000         GIVING WS-FIFTH-REQUEST-TEST                             00017000
017100         REMAINDER WS-FIFTH-REQUEST-WORK.                         00017100
017200                                                                  00017200
017300     IF WS-FIFTH-REQUEST-WORK = 0                                 00017300
017400         MOVE 'FAILED' TO LK-RESULT                               00017400
017500         MOVE 'PROVIDER_FAILURE' TO LK-ERROR-CODE                 00017500
017600         DISPLAY 'NMPROV - SIMULATED FAILURE ON DEST STARTING '   00017600
017700                 LK-DESTINATION-FIRST-CHAR                        00017700
017800     ELSE                                                         00017800
017900         MOVE 'SENT' TO LK-RESULT                                 00017900
018000         MOVE SPACES TO LK-ERROR-CODE                             00018000
018100     END-IF.                                                      00018100
018200 300-EXIT.                                                        00018200
018300     EXIT.                                                        00018300
