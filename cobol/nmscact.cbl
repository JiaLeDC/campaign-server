000100***************************************************************** 00000100
000200* PROGRAM:  NMSCACT                                             * 00000200
000300* AUTHOR:   R. S. KLEIN                                         * 00000300
000400*                                                                *00000400
000500* SCHEDULED-CAMPAIGN ACTIVATION SCAN.  RUNS AHEAD OF NMDISPW IN * 00000500
000600* THE NIGHTLY CYCLE.  READS THE CAMPAIGN FILE TOP TO BOTTOM AND * 00000600
000700* PROMOTES EVERY CAMPAIGN STILL CARRYING STATUS SCHEDULED WHOSE * 00000700
000800* SCHEDULED-AT HAS ALREADY PASSED TO STATUS RUNNING, SO NMDISPW * 00000800
000900* WILL PICK UP ITS OUTBOX EVENT ON THE SAME CYCLE.               *00000900
001000*-----------------------------------------------------------------00001000
001100* MAINT HISTORY                                                   00001100
001200* 07/11/92  RSK  ORIGINAL PROGRAM FOR CR-4471 SCHEDULED ACTIVATION00001200
001300* 02/11/98  LPH  LOG EACH PROMOTION TO SYSOUT FOR THE OPS DESK -  00001300
001400*                CR-6210                                         000001400
001500* 01/09/99  RSK  Y2K - CENTURY WINDOW ON ACCEPT FROM DATE, CR-680100001500
001600***************************************************************** 00001600
001700 IDENTIFICATION DIVISION.                                         00001700
001800 PROGRAM-ID.    NMSCACT.                                          00001800
001900 AUTHOR.        R. S. KLEIN.                                      00001900
002000 INSTALLATION.  MARKETING SYSTEMS GROUP.                          00002000
002100 DATE-WRITTEN.  07/11/92.                                         00002100
002200 DATE-COMPILED. 01/09/99.                                         00002200
002300 SECURITY.      NON-CONFIDENTIAL.                                 00002300
002400                                                                  00002400
002500 ENVIRONMENT DIVISION.                                            00002500
002600 CONFIGURATION SECTION.                                           00002600
002700 SOURCE-COMPUTER.  IBM-390.                                       00002700
002800 OBJECT-COMPUTER.  IBM-390.                                       00002800
002900 SPECIAL-NAMES.                                                   00002900
003000     C01 IS TOP-OF-FORM.                                          00003000
003100                                                                  00003100
003200 INPUT-OUTPUT SECTION.                                            00003200
003300 FILE-CONTROL.                                                    00003300
003400     SELECT CAMIN       ASSIGN TO CAMIN                           00003400
003500         ACCESS IS SEQUENTIAL                                     00003500
003600         FILE STATUS  IS WS-CAMIN-STATUS.                         00003600
003700                                                                  00003700
003800     SELECT CAMOUT      ASSIGN TO CAMOUT                          00003800
003900         ACCESS IS SEQUENTIAL                                     00003900
004000         FILE STATUS  IS WS-CAMOUT-STATUS.                        00004000
004100                                                                  00004100
004200 DATA DIVISION.                                                   00004200
004300 FILE SECTION.                                                    00004300
004400 FD  CAMIN                                                        00004400
004500     RECORDING MODE IS F                                          00004500
004600     BLOCK CONTAINS 0 RECORDS.                                    00004600
004700     COPY CAMREC REPLACING ==:TAG:== BY ==FD-IN==.                00004700
004800                                                                  00004800
004900 FD  CAMOUT                                                       00004900
005000     RECORDING MODE IS F                                          00005000
005100     BLOCK CONTAINS 0 RECORDS.                                    00005100
005200     COPY CAMREC REPLACING ==:TAG:== BY ==FD-OUT==.               00005200
005300                                                                  00005300
005400 WORKING-STORAGE SECTION.                                         00005400
005500 01  WS-FILE-STATUSES.                                            00005500
005600     05  WS-CAMIN-STATUS             PIC X(02) VALUE SPACES.      00005600
005700     05  WS-CAMOUT-STATUS            PIC X(02) VALUE SPACES.      00005700
005800     05  FILLER                      PIC X(04) VALUE SPACES.      00005800
005900                                                                  00005900
006000 01  WS-SWITCHES.                                                 00006000
006100     05  WS-CAMIN-EOF-SW             PIC X(01) VALUE 'N'.         00006100
006200         88  WS-CAMIN-EOF            VALUE 'Y'.                   00006200
006300     05  FILLER                      PIC X(04) VALUE SPACES.      00006300
006400                                                                  00006400
006500 01  WS-COUNTERS.                                                 00006500
006600     05  WS-SCANNED-COUNT            PIC 9(07) COMP-3 VALUE 0.    00006600
006700     05  WS-ACTIVATED-COUNT          PIC 9(07) COMP-3 VALUE 0.    00006700
006800     05  FILLER                      PIC X(04) VALUE SPACES.      00006800
006900                                                                  00006900
007000*---------------------------------------------------------------* 00007000
007100*    "NOW", BUILT FROM THE SYSTEM CLOCK, COMPARED AGAINST EACH  * 00007100
007200*    CAMPAIGN'S SCHEDULED-AT TO DECIDE IF IT IS DUE.            * 00007200
007300*    NO FILLER CARRIED ON THE DATE/TIME GROUPS - THEY ARE       * 00007300
007400*    ACCEPT ... FROM DATE/TIME TARGETS AND MUST STAY AT THE     * 00007400
007500*    EXACT 6/8-DIGIT WIDTH THE RUNTIME CLOCK RETURNS.            *00007500
007600*---------------------------------------------------------------* 00007600
007700 01  WS-SYSTEM-DATE.                                              00007700
007800     05  WS-SYS-YY                   PIC 9(02).                   00007800
007900     05  WS-SYS-MM                   PIC 9(02).                   00007900
008000     05  WS-SYS-DD                   PIC 9(02).                   00008000
008100 01  WS-SYSTEM-TIME.                                              00008100
008200     05  WS-SYS-HH                   PIC 9(02).                   00008200
008300     05  WS-SYS-MIN                  PIC 9(02).                   00008300
008400     05  WS-SYS-SS                   PIC 9(02).                   00008400
008500     05  WS-SYS-HS                   PIC 9(02).                   00008500
008600 01  WS-CENTURY                      PIC 9(02) VALUE 0.           00008600
008700 01  WS-NOW-TIMESTAMP.                                            00008700
008800     05  WS-NOW-CCYY                 PIC 9(04).                   00008800
008900     05  WS-NOW-MM                   PIC 9(02).                   00008900
009000     05  WS-NOW-DD                   PIC 9(02).                   00009000
009100     05  WS-NOW-HH                   PIC 9(02).                   00009100
009200     05  WS-NOW-MIN                  PIC 9(02).                   00009200
009300     05  WS-NOW-SS                   PIC 9(02).                   00009300
009400 01  WS-NOW-TIMESTAMP-N REDEFINES WS-NOW-TIMESTAMP                00009400
009500                                     PIC 9(14).                   00009500
009600 01  WS-NOW-DATE-R REDEFINES WS-NOW-TIMESTAMP.                    00009600
009700     05  WS-NOW-DATE-PART            PIC 9(08).                   00009700
009800     05  FILLER                      PIC X(06).                   00009800
009900 01  WS-RUN-HEADER-LINE.                                          00009900
010000     05  FILLER                      PIC X(20)                    00010000
010100             VALUE 'NMSCACT RUN AS OF  '.                         00010100
010200     05  WS-HDR-NOW                  PIC 9(14).                   00010200
010300 01  WS-RUN-HEADER-R REDEFINES WS-RUN-HEADER-LINE                 00010300
010400                                     PIC X(34).                   00010400
010500                                                                  00010500
010600 PROCEDURE DIVISION.                                              00010600
010700                                                                  00010700
010800*---------------------------------------------------------------* 00010800
010900* 000-MAIN                                                       *00010900
011000*---------------------------------------------------------------* 00011000
011100 000-MAIN.                                                        00011100
011200     PERFORM 700-OPEN-FILES THRU 700-EXIT.                        00011200
011300     PERFORM 410-BUILD-NOW-TIMESTAMP THRU 410-EXIT.               00011300
011400     MOVE WS-NOW-TIMESTAMP-N TO WS-HDR-NOW.                       00011400
011500     DISPLAY WS-RUN-HEADER-R.                                     00011500
011600                                                                  00011600
011700     PERFORM 110-READ-CAMIN THRU 110-EXIT.                        00011700
011800     PERFORM 100-SCAN-CAMPAIGNS THRU 100-EXIT                     00011800
011900         UNTIL WS-CAMIN-EOF.                                      00011900
012000                                                                  00012000
012100     DISPLAY 'NMSCACT - CAMPAIGNS SCANNED  ' WS-SCANNED-COUNT.    00012100
012200     DISPLAY 'NMSCACT - CAMPAIGNS ACTIVATED' WS-ACTIVATED-COUNT.  00012200
012300                                                                  00012300
012400     PERFORM 790-CLOSE-FILES THRU 790-EXIT.                       00012400
012500     GOBACK.                                                      00012500
012600                                                                  00012600
012700*---------------------------------------------------------------* 00012700
012800* 100-SCAN-CAMPAIGNS - ONE RECORD PER ITERATION; 200 DECIDES    * 00012800
012900* WHETHER TO PROMOTE IT, THEN THE RECORD IS WRITTEN EITHER WAY. * 00012900
013000*---------------------------------------------------------------* 00013000
013100 100-SCAN-CAMPAIGNS.                                              00013100
013200     ADD 1 TO WS-SCANNED-COUNT.                                   00013200
013300     MOVE FD-IN-CAMPAIGN-REC TO FD-OUT-CAMPAIGN-REC.              00013300
013400     PERFORM 200-ACTIVATE-IF-DUE THRU 200-EXIT.                   00013400
013500     WRITE FD-OUT-CAMPAIGN-REC.                                   00013500
013600     PERFORM 110-READ-CAMIN THRU 110-EXIT.                        00013600
013700 100-EXIT.                                                        00013700
013800     EXIT.                                                        00013800
013900                                                                  00013900
014000 110-READ-CAMIN.                                                  00014000
014100     READ CAMIN INTO FD-IN-CAMPAIGN-REC                           00014100
014200         AT END                                                   00014200
014300             MOVE 'Y' TO WS-CAMIN-EOF-SW                          00014300
014400     END-READ.                                                    00014400
014500 110-EXIT.                                                        00014500
014600     EXIT.                                                        00014600
014700                                                                  00014700
014800*---------------------------------------------------------------* 00014800
014900* 200-ACTIVATE-IF-DUE - PROMOTES A SCHEDULED CAMPAIGN TO        * 00014900
015000* RUNNING ONCE ITS SCHEDULED-AT HAS ARRIVED.  ANY OTHER STATUS  * 00015000
015100* PASSES THROUGH UNCHANGED.                                     * 00015100
015200*---------------------------------------------------------------* 00015200
015300 200-ACTIVATE-IF-DUE.                                             00015300
015400     IF FD-OUT-STATUS-SCHEDULED                                   00015400
015500         AND FD-OUT-SCHEDULED-AT NOT > WS-NOW-TIMESTAMP-N         00015500
015600         MOVE 'RUNNING' TO FD-OUT-STATUS                          00015600
015700         ADD 1 TO WS-ACTIVATED-COUNT                              00015700
015800         DISPLAY 'NMSCACT - ACTIVATED CAMPAIGN '                  00015800
015900                 FD-OUT-CAMPAIGN-ID                               00015900
016000     END-IF.                                                      00016000
016100 200-EXIT.                                                        00016100
016200     EXIT.                                                        00016200
016300                                                                  00016300
016400 410-BUILD-NOW-TIMESTAMP.                                         00016400
016500     ACCEPT WS-SYSTEM-DATE FROM DATE.                             00016500
016600     ACCEPT WS-SYSTEM-TIME FROM TIME.                             00016600
016700                                                                  00016700
016800     IF WS-SYS-YY < 50                                            00016800
016900         MOVE 20 TO WS-CENTURY                                    00016900
017000     ELSE                                                         00017000
017100         MOVE 19 TO WS-CENTURY                                    00017100
017200     END-IF.                                                      00017200
017300                                                                  00017300
017400     MOVE WS-CENTURY TO WS-NOW-CCYY(1:2).                         00017400
017500     MOVE WS-SYS-YY  TO WS-NOW-CCYY(3:2).                         00017500
017600     MOVE WS-SYS-MM  TO WS-NOW-MM.                                00017600
017700     MOVE WS-SYS-DD  TO WS-NOW-DD.                                00017700
017800     MOVE WS-SYS-HH  TO WS-NOW-HH.                                00017800
017900     MOVE WS-SYS-MIN TO WS-NOW-MIN.                               00017900
018000     MOVE WS-SYS-SS  TO WS-NOW-SS.                                00018000
018100 410-EXIT.                                                        00018100
018200     EXIT.                                                        00018200
018300                                                                  00018300
018400*---------------------------------------------------------------* 00018400
018500* 700-OPEN-FILES                                                * 00018500
018600*---------------------------------------------------------------* 00018600
018700 700-OPEN-FILES.                                                  00018700
018800     OPEN INPUT  CAMIN                                            00018800
018900          OUTPUT CAMOUT.                                          00018900
019000     IF WS-CAMIN-STATUS NOT = '00'                                00019000
019100         DISPLAY 'NMSCACT - ERROR OPENING CAMIN. RC: '            00019100
019200                 WS-CAMIN-STATUS                                  00019200
019300         MOVE 'Y' TO WS-CAMIN-EOF-SW                              00019300
019400     END-IF.                                                      00019400
019500 700-EXIT.                                                        00019500
019600     EXIT.                                                        00019600
019700                                                                  00019700
019800 790-CLOSE-FILES.                                                 00019800
019900     CLOSE CAMIN CAMOUT.                                          00019900
020000 790-EXIT.                                                        00020000
020100     EXIT.                                                        00020100
