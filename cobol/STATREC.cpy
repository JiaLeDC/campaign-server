000100***************************************************************** 00000100
000200*  COPYBOOK:  STATREC                                           * 00000200
000300*  CAMPAIGN-STATS RECORD - CAMPAIGN NOTIFICATION SYSTEM          *00000300
000400*  ONE PER CAMPAIGN, WRITTEN BY NMSTATS FROM THE CONTROL-BREAK   *00000400
000500*  TALLY OVER THE DISPATCH-RESULT FILE.                          *00000500
000600*  REPLACE ==:TAG:== WITH THE CALLER'S DATA-NAME PREFIX.         *00000600
000700*  NOTE - THE SEVEN FIELDS BELOW ACCOUNT FOR THE FULL 71-BYTE    *00000700
000800*  RECORD WIDTH WITH NO ROOM LEFT FOR A FILLER PAD - SAME AS THE *00000800
000900*  SWITCH GROUPS IN NMSCACT, THIS LAYOUT CARRIES NONE.           *00000900
001000*-----------------------------------------------------------------00001000
001100*  MAINT HISTORY                                                  00001100
001200*  11/30/96  LPH  ORIGINAL COPYBOOK FOR CR-6004 STATS EXTRACT     00001200
001300***************************************************************** 00001300
001400 01  :TAG:-STATS-REC.                                             00001400
001500     05  :TAG:-STAT-CAMPAIGN-ID        PIC 9(12).                 00001500
001600     05  :TAG:-TOTAL-RECIPIENTS        PIC 9(09).                 00001600
001700     05  :TAG:-SENT-COUNT              PIC 9(09).                 00001700
001800     05  :TAG:-FAILED-COUNT            PIC 9(09).                 00001800
001900     05  :TAG:-SKIPPED-COUNT           PIC 9(09).                 00001900
002000     05  :TAG:-DELAYED-COUNT           PIC 9(09).                 00002000
002100     05  :TAG:-PENDING-COUNT           PIC 9(09).                 00002100
002200     05  :TAG:-DELIVERY-RATE           PIC 9(03)V9(02).           00002200
