000100***************************************************************** 00000100
000200*  COPYBOOK:  CAMREC                                            * 00000200
000300*  CAMPAIGN RECORD LAYOUT - CAMPAIGN NOTIFICATION SYSTEM         *00000300
000400*  WRITTEN BY NMCAMIN ON INTAKE, RE-READ/REWRITTEN BY NMSCACT    *00000400
000500*  (SCHEDULED-TO-RUNNING PROMOTION) AND NMDISPW (RUNNING-TO-     *00000500
000600*  COMPLETED), AND READ BY NMSTATS FOR THE STATISTICS REPORT.    *00000600
000700*  REPLACE ==:TAG:== WITH THE CALLER'S DATA-NAME PREFIX.         *00000700
000800*-----------------------------------------------------------------00000800
000900*  MAINT HISTORY                                                  00000900
001000*  03/14/91  RSK  ORIGINAL COPYBOOK FOR CR-4471 CAMPAIGN RECORD   00001000
001100*  11/30/96  LPH  ADDED SCHEDULED-AT / STATUS 88-LEVELS - CR-6004 00001100
001200***************************************************************** 00001200
001300 01  :TAG:-CAMPAIGN-REC.                                          00001300
001400     05  :TAG:-CAMPAIGN-ID            PIC 9(12).                  00001400
001500     05  :TAG:-TENANT-ID              PIC 9(12).                  00001500
001600     05  :TAG:-CAMPAIGN-NAME          PIC X(30).                  00001600
001700     05  :TAG:-CHANNEL                PIC X(05).                  00001700
001800         88  :TAG:-CHANNEL-EMAIL      VALUE 'EMAIL'.              00001800
001900         88  :TAG:-CHANNEL-SMS        VALUE 'SMS'.                00001900
002000         88  :TAG:-CHANNEL-PUSH       VALUE 'PUSH'.               00002000
002100     05  :TAG:-MESSAGE-TEMPLATE       PIC X(60).                  00002100
002200     05  :TAG:-TRANSACTIONAL-FLAG     PIC X(01).                  00002200
002300         88  :TAG:-IS-TRANSACTIONAL   VALUE 'Y'.                  00002300
002400     05  :TAG:-STATUS                 PIC X(10).                  00002400
002500         88  :TAG:-STATUS-SCHEDULED   VALUE 'SCHEDULED'.          00002500
002600         88  :TAG:-STATUS-RUNNING     VALUE 'RUNNING'.            00002600
002700         88  :TAG:-STATUS-COMPLETED   VALUE 'COMPLETED'.          00002700
002800         88  :TAG:-STATUS-REJECTED    VALUE 'REJECTED'.           00002800
002900     05  :TAG:-SCHEDULED-AT           PIC 9(14).                  00002900
003000     05  :TAG:-CREATED-AT             PIC 9(14).                  00003000
003100     05  :TAG:-FILLER                 PIC X(06).                  00003100
