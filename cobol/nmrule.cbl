000100***************************************************************** 00000100
000200* PROGRAM:  NMRULE                                              * 00000200
000300* AUTHOR:   J. W. SAYLES                                        * 00000300
000400*                                                                *00000400
000500* PER-RECIPIENT ELIGIBILITY RULE ENGINE, CALLED BY NMDISPW ONCE * 00000500
000600* FOR EVERY CAMPAIGN X RECIPIENT PAIR BEFORE A SEND IS           *00000600
000700* ATTEMPTED.  TWO RULES ARE EVALUATED IN ORDER, FIRST ONE THAT  * 00000700
000800* IS NOT ALLOW WINS:                                            * 00000800
000900*   1. DEDUPLICATION - WAS THIS CAMPAIGN/RECIPIENT PAIR ALREADY * 00000900
001000*      SENT IN THE LAST FIVE MINUTES OF THIS RUN?               * 00001000
001100*   2. DO-NOT-DISTURB WINDOW - IS THE RECIPIENT'S LOCAL CLOCK   * 00001100
001200*      INSIDE THE 22:00-07:59 QUIET WINDOW FOR A NON-           * 00001200
001300*      TRANSACTIONAL SMS OR PUSH CAMPAIGN?                      * 00001300
001400* FUNCTION CODE CHECK RUNS BOTH RULES AND RETURNS THE VERDICT.  * 00001400
001500* FUNCTION CODE NOTE RECORDS A SEND NMDISPW JUST MADE SO LATER  * 00001500
001600* CHECKS IN THE SAME RUN CAN SEE IT - THE SENT-LOG IS KEPT IN   * 00001600
001700* WORKING-STORAGE, WHICH SURVIVES BETWEEN CALLS BECAUSE THIS    * 00001700
001800* PROGRAM IS NOT CODED INITIAL.                                 * 00001800
001900*-----------------------------------------------------------------00001900
002000* MAINT HISTORY                                                   00002000
002100* 09/14/92  JWS  ORIGINAL PROGRAM FOR CR-4471 ELIGIBILITY RULES   00002100
002200* 01/09/99  RSK  Y2K - CENTURY WINDOW ON ACCEPT FROM DATE, CR-680100002200
002300* 03/02/02  LPH  DND WINDOW NOW READS THE RECIPIENT TIMEZONE      00002300
002400*                OFFSET PASSED BY NMDISPW RATHER THAN ASSUMING    00002400
002500*                UTC - CR-7344                                    00002500
002600***************************************************************** 00002600
002700 IDENTIFICATION DIVISION.                                         00002700
002800 PROGRAM-ID.    NMRULE.                                           00002800
002900 AUTHOR.        J. W. SAYLES.                                     00002900
003000 INSTALLATION.  MARKETING SYSTEMS GROUP.                          00003000
003100 DATE-WRITTEN.  09/14/92.                                         00003100
003200 DATE-COMPILED. 03/02/02.                                         00003200
003300 SECURITY.      NON-CONFIDENTIAL.                                 00003300
003400                                                                  00003400
003500 ENVIRONMENT DIVISION.                                            00003500
003600 CONFIGURATION SECTION.                                           00003600
003700 SOURCE-COMPUTER.  IBM-390.                                       00003700
003800 OBJECT-COMPUTER.  IBM-390.                                       00003800
003900                                                                  00003900
004000 DATA DIVISION.                                                   00004000
004100 WORKING-STORAGE SECTION.                                         00004100
004200*---------------------------------------------------------------* 00004200
004300*    SENT LOG - ONE ENTRY PER NOTE CALL THIS RUN, SCANNED       * 00004300
004400*    LINEARLY BY 100-CHECK-DUPLICATE (THE SHOP DOES NOT USE     * 00004400
004500*    SEARCH ALL ANYWHERE, SO A HAND PERFORM DOES THE LOOKUP).   * 00004500
004600*---------------------------------------------------------------* 00004600
004700 01  WS-SENT-LOG-COUNT                PIC 9(05) COMP-3 VALUE 0.   00004700
004800 01  WS-SENT-LOG-TABLE.                                           00004800
004900     05  WS-SL-ENTRY OCCURS 1 TO 5000 TIMES                       00004900
005000                 DEPENDING ON WS-SENT-LOG-COUNT.                  00005000
005100         10  WS-SL-CAMPAIGN-ID        PIC 9(12).                  00005100
005200         10  WS-SL-RECIPIENT-ID       PIC 9(12).                  00005200
005300         10  WS-SL-SENT-HHMMSS        PIC 9(06).                  00005300
005400                                                                  00005400
005500 01  WS-SCAN-SUB                      PIC 9(05) COMP VALUE 0.     00005500
005600 01  WS-DUP-FOUND-SW                  PIC X(01) VALUE 'N'.        00005600
005700     88  WS-DUP-FOUND                 VALUE 'Y'.                  00005700
005800                                                                  00005800
005900*---------------------------------------------------------------* 00005900
006000*    ELAPSED-TIME WORK FOR THE FIVE-MINUTE DEDUP WINDOW.  THE   * 00006000
006100*    RUN IS ASSUMED TO STAY WITHIN A SINGLE CALENDAR DAY, WHICH * 00006100
006200*    HOLDS FOR A DISPATCH CYCLE OF THIS SIZE.                   * 00006200
006300*    NO FILLER CARRIED HERE - THIS GROUP IS AN ACCEPT ... FROM  * 00006300
006400*    TIME TARGET AND MUST STAY AT THE EXACT 8-DIGIT WIDTH THE   * 00006400
006500*    RUNTIME CLOCK RETURNS.                                      *00006500
006600*---------------------------------------------------------------* 00006600
006700 01  WS-SYSTEM-TIME.                                              00006700
006800     05  WS-SYS-HH                    PIC 9(02).                  00006800
006900     05  WS-SYS-MIN                   PIC 9(02).                  00006900
007000     05  WS-SYS-SS                    PIC 9(02).                  00007000
007100     05  WS-SYS-HS                    PIC 9(02).                  00007100
007200 01  WS-NOW-HHMMSS-FIELD               PIC 9(06) VALUE 0.         00007200
007300 01  WS-NOW-BREAKOUT REDEFINES WS-NOW-HHMMSS-FIELD.               00007300
007400     05  WS-NOW-BRK-HH                PIC 9(02).                  00007400
007500     05  WS-NOW-BRK-MIN               PIC 9(02).                  00007500
007600     05  WS-NOW-BRK-SS                PIC 9(02).                  00007600
007700 01  WS-NOW-SECONDS                   PIC 9(07) COMP-3 VALUE 0.   00007700
007800                                                                  00007800
007900 01  WS-SL-HHMMSS-FIELD               PIC 9(06) VALUE 0.          00007900
008000 01  WS-SL-BREAKOUT REDEFINES WS-SL-HHMMSS-FIELD.                 00008000
008100     05  WS-SL-BRK-HH                 PIC 9(02).                  00008100
008200     05  WS-SL-BRK-MIN                PIC 9(02).                  00008200
008300     05  WS-SL-BRK-SS                 PIC 9(02).                  00008300
008400 01  WS-SL-SECONDS                    PIC 9(07) COMP-3 VALUE 0.   00008400
008500 01  WS-SECONDS-SINCE-SENT            PIC S9(07) COMP-3 VALUE 0.  00008500
008600                                                                  00008600
008700*---------------------------------------------------------------* 00008700
008800*    DND WINDOW WORK                                             *00008800
008900*---------------------------------------------------------------* 00008900
009000 01  WS-UTC-HOUR-WORK                 PIC S9(04) COMP VALUE 0.    00009000
009100 01  WS-LOCAL-HOUR                    PIC S9(04) COMP VALUE 0.    00009100
009200 01  WS-LOCAL-HOUR-FIELD              PIC S9(03) VALUE 0.         00009200
009300 01  WS-LOCAL-HOUR-UNSIGNED REDEFINES WS-LOCAL-HOUR-FIELD         00009300
009400                                     PIC 9(03).                   00009400
009500                                                                  00009500
009600 LINKAGE SECTION.                                                 00009600
009700 01  LK-FUNCTION-CODE                 PIC X(05).                  00009700
009800     88  LK-FUNC-CHECK                VALUE 'CHECK'.              00009800
009900     88  LK-FUNC-NOTE                 VALUE 'NOTE '.              00009900
010000 01  LK-CAMPAIGN-ID                   PIC 9(12).                  00010000
010100 01  LK-RECIPIENT-ID                  PIC 9(12).                  00010100
010200 01  LK-TRANSACTIONAL-FLAG            PIC X(01).                  00010200
010300 01  LK-CHANNEL                       PIC X(05).                  00010300
010400 01  LK-TIMEZONE-OFFSET               PIC S9(03).                 00010400
010500 01  LK-CURRENT-UTC-HOUR              PIC 9(02).                  00010500
010600 01  LK-RESULT                        PIC X(08).                  00010600
010700     88  LK-RESULT-ALLOW              VALUE 'ALLOW'.              00010700
010800     88  LK-RESULT-DELAY              VALUE 'DELAY'.              00010800
010900     88  LK-RESULT-DISCARD            VALUE 'DISCARD'.            00010900
011000 01  LK-ERROR-CODE                    PIC X(16).                  00011000
011100                                                                  00011100
011200 PROCEDURE DIVISION USING LK-FUNCTION-CODE LK-CAMPAIGN-ID         00011200
011300         LK-RECIPIENT-ID LK-TRANSACTIONAL-FLAG LK-CHANNEL         00011300
011400         LK-TIMEZONE-OFFSET LK-CURRENT-UTC-HOUR LK-RESULT         00011400
011500         LK-ERROR-CODE.                                           00011500
011600                                                                  00011600
011700*---------------------------------------------------------------* 00011700
011800* 000-MAIN                                                       *00011800
011900*---------------------------------------------------------------* 00011900
012000 000-MAIN.                                                        00012000
012100     IF LK-FUNC-NOTE                                              00012100
012200         PERFORM 300-RECORD-SENT THRU 300-EXIT                    00012200
012300     ELSE                                                         00012300
012400         MOVE 'ALLOW' TO LK-RESULT                                00012400
012500         MOVE SPACES TO LK-ERROR-CODE                             00012500
012600         PERFORM 100-CHECK-DUPLICATE THRU 100-EXIT                00012600
012700         IF LK-RESULT-ALLOW                                       00012700
012800             PERFORM 200-CHECK-DND-WINDOW THRU 200-EXIT           00012800
012900         END-IF                                                   00012900
013000     END-IF.                                                      00013000
013100     GOBACK.                                                      00013100
013200                                                                  00013200
013300*---------------------------------------------------------------* 00013300
013400* 100-CHECK-DUPLICATE - DISCARD WITH CODE DUPLICATE WHEN A NOTE * 00013400
013500* FOR THIS CAMPAIGN/RECIPIENT PAIR WAS LOGGED IN THE LAST FIVE  * 00013500
013600* MINUTES.                                                       *00013600
013700*---------------------------------------------------------------* 00013700
013800 100-CHECK-DUPLICATE.                                             00013800
013900     ACCEPT WS-SYSTEM-TIME FROM TIME.                             00013900
014000     MOVE WS-SYS-HH  TO WS-NOW-BRK-HH.                            00014000
014100     MOVE WS-SYS-MIN TO WS-NOW-BRK-MIN.                           00014100
014200     MOVE WS-SYS-SS  TO WS-NOW-BRK-SS.                            00014200
014300     COMPUTE WS-NOW-SECONDS =                                     00014300
014400         (WS-NOW-BRK-HH * 3600) + (WS-NOW-BRK-MIN * 60)           00014400
014500                 + WS-NOW-BRK-SS.                                 00014500
014600                                                                  00014600
014700     MOVE 'N' TO WS-DUP-FOUND-SW.                                 00014700
014800     PERFORM 110-SCAN-ONE-ENTRY                                   00014800
014900         VARYING WS-SCAN-SUB FROM 1 BY 1                          00014900
015000         UNTIL WS-SCAN-SUB > WS-SENT-LOG-COUNT OR WS-DUP-FOUND.   00015000
015100                                                                  00015100
015200     IF WS-DUP-FOUND                                              00015200
015300         MOVE 'DISCARD' TO LK-RESULT                              00015300
015400         MOVE 'DUPLICATE' TO LK-ERROR-CODE                        00015400
015500     END-IF.                                                      00015500
015600 100-EXIT.                                                        00015600
015700     EXIT.                                                        00015700
015800                                                                  00015800
015900 110-SCAN-ONE-ENTRY.                                              00015900
016000     IF WS-SL-CAMPAIGN-ID(WS-SCAN-SUB) = LK-CAMPAIGN-ID           00016000
016100         AND WS-SL-RECIPIENT-ID(WS-SCAN-SUB) = LK-RECIPIENT-ID    00016100
016200         MOVE WS-SL-SENT-HHMMSS(WS-SCAN-SUB)                      00016200
016300                 TO WS-SL-HHMMSS-FIELD                            00016300
016400         COMPUTE WS-SL-SECONDS =                                  00016400
016500             (WS-SL-BRK-HH * 3600) + (WS-SL-BRK-MIN * 60)         00016500
016600                     + WS-SL-BRK-SS                               00016600
016700         COMPUTE WS-SECONDS-SINCE-SENT =                          00016700
016800             WS-NOW-SECONDS - WS-SL-SECONDS                       00016800
016900         IF WS-SECONDS-SINCE-SENT >= 0                            00016900
017000             AND WS-SECONDS-SINCE-SENT <= 300                     00017000
017100             MOVE 'Y' TO WS-DUP-FOUND-SW                          00017100
017200         END-IF                                                   00017200
017300     END-IF.                                                      00017300
017400                                                                  00017400
017500*---------------------------------------------------------------* 00017500
017600* 200-CHECK-DND-WINDOW - SKIPPED ENTIRELY (STAYS ALLOW) FOR     * 00017600
017700* TRANSACTIONAL CAMPAIGNS AND FOR EMAIL; OTHERWISE COMPUTES THE * 00017700
017800* RECIPIENT'S LOCAL HOUR AND DELAYS SMS/PUSH SENDS THAT WOULD   * 00017800
017900* LAND IN THE 22:00-07:59 QUIET WINDOW.                         * 00017900
018000*---------------------------------------------------------------* 00018000
018100 200-CHECK-DND-WINDOW.                                            00018100
018200     IF LK-TRANSACTIONAL-FLAG = 'Y'                               00018200
018300         GO TO 200-EXIT                                           00018300
018400     END-IF.                                                      00018400
018500     IF LK-CHANNEL = 'EMAIL'                                      00018500
018600         GO TO 200-EXIT                                           00018600
018700     END-IF.                                                      00018700
018800                                                                  00018800
018900     MOVE LK-CURRENT-UTC-HOUR TO WS-UTC-HOUR-WORK.                00018900
019000     COMPUTE WS-LOCAL-HOUR =                                      00019000
019100         WS-UTC-HOUR-WORK + LK-TIMEZONE-OFFSET.                   00019100
019200     PERFORM 210-ADD-ONE-DAY THRU 210-EXIT                        00019200
019300         UNTIL WS-LOCAL-HOUR >= 0.                                00019300
019400     PERFORM 220-SUBTRACT-ONE-DAY THRU 220-EXIT                   00019400
019500         UNTIL WS-LOCAL-HOUR < 24.                                00019500
019600     MOVE WS-LOCAL-HOUR TO WS-LOCAL-HOUR-FIELD.                   00019600
019700                                                                  00019700
019800     IF WS-LOCAL-HOUR >= 22 OR WS-LOCAL-HOUR < 8                  00019800
019900         MOVE 'DELAY' TO LK-RESULT                                00019900
020000         MOVE 'DND_WINDOW' TO LK-ERROR-CODE                       00020000
020100     END-IF.                                                      00020100
020200 200-EXIT.                                                        00020200
020300     EXIT.                                                        00020300
020400                                                                  00020400
020500 210-ADD-ONE-DAY.                                                 00020500
020600     ADD 24 TO WS-LOCAL-HOUR.                                     00020600
020700 210-EXIT.                                                        00020700
020800     EXIT.                                                        00020800
020900                                                                  00020900
021000 220-SUBTRACT-ONE-DAY.                                            00021000
021100     SUBTRACT 24 FROM WS-LOCAL-HOUR.                              00021100
021200 220-EXIT.                                                        00021200
021300     EXIT.                                                        00021300
021400                                                                  00021400
021500*---------------------------------------------------------------* 00021500
021600* 300-RECORD-SENT - APPENDS ONE ENTRY TO THE SENT LOG SO A      * 00021600
021700* LATER CHECK CALL IN THIS SAME RUN CAN SEE IT.  THE TABLE      * 00021700
021800* WRAPS TO ENTRY 1 IF THE RUN SENDS MORE THAN 5000 MESSAGES,    * 00021800
021900* WHICH ONLY COSTS THE OLDEST DEDUP ENTRY, NOT CORRECTNESS OF   * 00021900
022000* THE CURRENT SEND.                                             * 00022000
022100*---------------------------------------------------------------* 00022100
022200 300-RECORD-SENT.                                                 00022200
022300     IF WS-SENT-LOG-COUNT < 5000                                  00022300
022400         ADD 1 TO WS-SENT-LOG-COUNT                               00022400
022500     ELSE                                                         00022500
022600         MOVE 1 TO WS-SENT-LOG-COUNT                              00022600
022700     END-IF.                                                      00022700
022800                                                                  00022800
022900     ACCEPT WS-SYSTEM-TIME FROM TIME.                             00022900
023000     MOVE WS-SYS-HH  TO WS-NOW-BRK-HH.                            00023000
023100     MOVE WS-SYS-MIN TO WS-NOW-BRK-MIN.                           00023100
023200     MOVE WS-SYS-SS  TO WS-NOW-BRK-SS.                            00023200
023300                                                                  00023300
023400     MOVE LK-CAMPAIGN-ID  TO WS-SL-CAMPAIGN-ID(WS-SENT-LOG-COUNT).00023400
023500     MOVE LK-RECIPIENT-ID                                         00023500
023600             TO WS-SL-RECIPIENT-ID(WS-SENT-LOG-COUNT).            00023600
023700     MOVE WS-NOW-HHMMSS-FIELD                                     00023700
023800             TO WS-SL-SENT-HHMMSS(WS-SENT-LOG-COUNT).             00023800
023900 300-EXIT.                                                        00023900
024000     EXIT.                                                        00024000
